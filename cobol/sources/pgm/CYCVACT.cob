000100 IDENTIFICATION DIVISION.                                       ATPB05
000200 PROGRAM-ID. CYCVACT.
000300 AUTHOR. A C NFARRELL.
000400 INSTALLATION. ATP PRODUCER - PRODUCER TOOLING.
000500 DATE-WRITTEN. 04 MAR 1987.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED.
000800*DESCRIPTION : SUBROUTINE - ACTIVE TIME WINDOW CALCULATOR.
000900*    COMPUTES THE ACTIVE SECONDS IN A [START,END] WINDOW FOR
001000*    ONE ISSUE CYCLE, DEDUCTING TIME SPENT IN EXCLUDED STATUSES
001100*    AND TIME FLAGGED AS AN IMPEDIMENT, WITH THE OVERLAP OF THE
001200*    TWO ADDED BACK SO DOUBLE-COUNTED TIME IS ONLY DEDUCTED ONCE.
001300*    CALLED BY CYCVSIM AND CYCVCPX, ONE CALL PER CYCLE.
001400*=================================================================
001500*
001600* HISTORY OF MODIFICATION:
001700*
001800*=================================================================
001900*
002000* TAG    DEV     DATE        DESCRIPTION
002100*
002200*-----------------------------------------------------------------
002300*
002400* RAMV01 - R A MCKAY  - 19/11/1987 - INITIAL RELEASE TO PROD
002500*                   - ELAPSED-TIME-WITH-DEDUCTIONS SUBROUTINE
002600*-----------------------------------------------------------------
002700* RAMV02 - R A MCKAY  - 08/04/1991 - ADD SECOND DEDUCTION SPAN
002800*                     TABLE, ONE SPAN TABLE WAS NOT ENOUGH ONCE
002900*                     A SECOND DEDUCTION CATEGORY WAS ADDED
003000*-----------------------------------------------------------------
003100* TWKV03 - T WEE KIM  - 14/01/1995 - CONVERTED SPAN TABLES FROM
003200*                     77-LEVEL PAIRS TO OCCURS TABLES, 50 SPANS
003300*-----------------------------------------------------------------
003400* Y2KV04 - T WEE KIM  - 02/12/1998 - YEAR 2000 REMEDIATION
003500*                     EXPANDED ALL DATE/TIME FIELDS FROM 2-DIGIT
003600*                     TO 4-DIGIT CENTURY, RECOMPILED AND RETESTED
003700*                     AGAINST THE Y2K WINDOWING TABLE - NO 19/20
003800*                     PIVOT LOGIC NEEDED, FIELDS ARE NOW FULL YEAR
003900*-----------------------------------------------------------------
004000* JBOV05 - J BOWDEN   - 27/06/2003 - REHOSTED ONTO THE CURRENT
004100*                     AS/400 PARTITION, NO LOGIC CHANGE
004200*-----------------------------------------------------------------
004210* ATPB02 - GRENPT - 02/05/2025 - ATP PRODUCER PH1 - AT-1807
004220*                   - ADDED OVERLAP ADD-BACK ROUTINE, B300
004230*                   - WITHOUT IT TWO-CYCLE ISSUES WERE SHOWING
004240*                     NEGATIVE ACTIVE SECONDS WHEN A FLAG AND AN
004250*                     EXCLUDED STATUS WERE OPEN AT THE SAME TIME
004260*-----------------------------------------------------------------
004270* ATPB03 - VENL29 - 22/05/2025 - ATP PRODUCER PH2 - AT-2214
004280*                   - SPLIT EXCLUDED AND IMPEDIMENT SECONDS INTO
004290*                     SEPARATE OUTPUT FIELDS, WAS ONE COMBINED
004300*                     DEDUCTION
004310*-----------------------------------------------------------------
004320* ATPB04 - VENL29 - 11/07/2025 - ATP PRODUCER PH3 - AT-2590
004330*                   - REWORKED B100/B200/B300 TO OUT-OF-LINE
004340*                     PERFORM...THRU...VARYING - SHOP STANDARD
004350*                     SAYS NO INLINE PERFORM/END-PERFORM IN NEW
004360*                     CODE, EVEN THOUGH LMT HAS ONE
004370*-----------------------------------------------------------------
004380* ATPB05 - VENL29 - 09/08/2025 - ATP PRODUCER PH3 - AT-2671
004390*                   - WK-C-CALC-IN-PROG-AT/DONE-AT AND THE
004400*                     EXCLUDED/IMPEDIMENT SPAN TABLES WERE BEING
004410*                     SUBTRACTED AS IF THEY WERE ALREADY ELAPSED
004420*                     SECONDS.  THEY ARE YYYYMMDDHHMMSS CALENDAR
004430*                     STAMPS - ADDED D100-CONVERT-TS-TO-SECONDS
004440*                     AND ROUTED EVERY SPAN/WINDOW BOUND THROUGH
004450*                     IT BEFORE ANY SUBTRACTION IS DONE
004460*-----------------------------------------------------------------
004470* ATPB01 - ACNFAM - 04/03/2025 - ATP PRODUCER PH1 - AT-1807
004480*                   - INITIAL VERSION
004490*-----------------------------------------------------------------
004495*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-AS400.
004800 OBJECT-COMPUTER. IBM-AS400.
004900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
005000*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300***********************
005400 01  FILLER                  PIC X(24) VALUE
005500        "** PROGRAM CYCVACT   **".
005600*
005700 01  WK-C-WORK-AREA.
005800     05  WK-C-CUR-VALUE        PIC X(20) VALUE SPACES.
005900     05  WK-C-EXCL-OPEN-SW     PIC X(01) VALUE "N".
006000         88  WK-C-EXCL-IS-OPEN     VALUE "Y".
006100     05  WK-C-IMP-OPEN-SW      PIC X(01) VALUE "N".
006150         88  WK-C-IMP-IS-OPEN      VALUE "Y".
006175     05  FILLER                PIC X(10) VALUE SPACES.
006300*
006400 01  WK-N-WORK-AREA.
006500     05  WK-N-SUB              PIC 9(04) COMP.
006600     05  WK-N-TBL-SUB          PIC 9(02) COMP.
006700     05  WK-N-EXCL-OPEN-AT     PIC 9(14).
006800         05  WK-N-EXCL-OPEN-AT-R REDEFINES WK-N-EXCL-OPEN-AT.
006900             10  FILLER            PIC 9(04).
007000             10  WK-N-EXCL-MM      PIC 9(02).
007100             10  FILLER            PIC 9(08).
007200     05  WK-N-IMP-OPEN-AT      PIC 9(14).
007210         05  WK-N-IMP-OPEN-AT-R REDEFINES WK-N-IMP-OPEN-AT.
007220             10  FILLER            PIC 9(04).
007230             10  WK-N-IMP-MM       PIC 9(02).
007240             10  FILLER            PIC 9(08).
007300     05  WK-N-EXCL-SPAN-CNT    PIC 9(03) COMP.
007400     05  WK-N-IMP-SPAN-CNT     PIC 9(03) COMP.
007500     05  WK-N-EXCL-SPAN-TAB.
007510*                                SPAN BOUNDS HELD AS SECONDS SINCE
007520*                                THE SHOP EPOCH (SEE D100), NOT AS
007530*                                YYYYMMDDHHMMSS
007600         10  WK-N-EXCL-START OCCURS 50 TIMES PIC 9(11) COMP.
007700         10  WK-N-EXCL-END   OCCURS 50 TIMES PIC 9(11) COMP.
007800     05  WK-N-IMP-SPAN-TAB.
007900         10  WK-N-IMP-START  OCCURS 50 TIMES PIC 9(11) COMP.
008000         10  WK-N-IMP-END    OCCURS 50 TIMES PIC 9(11) COMP.
008100     05  WK-N-OVERLAP-TOTAL    PIC 9(09) COMP.
008200     05  WK-N-HI-START         PIC 9(11) COMP.
008300     05  WK-N-LO-END           PIC 9(11) COMP.
008310     05  WK-N-WINDOW-START-SEC PIC 9(11) COMP.
008320     05  WK-N-WINDOW-END-SEC   PIC 9(11) COMP.
008340     05  FILLER                PIC X(06) VALUE SPACES.
008350*
008360* -------------- YYYYMMDDHHMMSS TO ELAPSED-SECONDS WORK AREA -------
008370*
008380 01  WK-N-CUM-DAYS-LIT.
008390     05  FILLER                PIC 9(03) VALUE 000.
008400     05  FILLER                PIC 9(03) VALUE 031.
008410     05  FILLER                PIC 9(03) VALUE 059.
008420     05  FILLER                PIC 9(03) VALUE 090.
008430     05  FILLER                PIC 9(03) VALUE 120.
008440     05  FILLER                PIC 9(03) VALUE 151.
008450     05  FILLER                PIC 9(03) VALUE 181.
008460     05  FILLER                PIC 9(03) VALUE 212.
008470     05  FILLER                PIC 9(03) VALUE 243.
008480     05  FILLER                PIC 9(03) VALUE 273.
008490     05  FILLER                PIC 9(03) VALUE 304.
008500     05  FILLER                PIC 9(03) VALUE 334.
008510 01  WK-N-CUM-DAYS-TAB REDEFINES WK-N-CUM-DAYS-LIT.
008520     05  WK-N-CUM-DAYS     OCCURS 12 TIMES PIC 9(03).
008530 01  WK-N-TS-WORK-AREA.
008540     05  WK-N-TS-CONV-IN       PIC 9(14).
008550         05  WK-N-TS-CONV-IN-R REDEFINES WK-N-TS-CONV-IN.
008560             10  WK-N-TS-YY        PIC 9(04).
008570             10  WK-N-TS-MM        PIC 9(02).
008580             10  WK-N-TS-DD        PIC 9(02).
008590             10  WK-N-TS-HH        PIC 9(02).
008600             10  WK-N-TS-MI        PIC 9(02).
008610             10  WK-N-TS-SS        PIC 9(02).
008620     05  WK-N-TS-CONV-OUT      PIC 9(11) COMP.
008630     05  WK-N-TS-ABS-DAYS      PIC 9(09) COMP.
008640     05  WK-N-TS-T1            PIC 9(09) COMP.
008650     05  WK-N-TS-T2            PIC 9(09) COMP.
008660     05  WK-N-TS-T3            PIC 9(09) COMP.
008670     05  WK-N-TS-LEAP-SW       PIC X(01) VALUE "N".
008680         88  WK-N-TS-IS-LEAP       VALUE "Y".
008690     05  FILLER                PIC X(06) VALUE SPACES.
008691*
008692* -------------------- PROGRAM WORKING STORAGE -------------------
008693*    -*
008700 01  WK-C-COMMON.
008800        COPY CYCCMN.
008900*
009000****************
009100 LINKAGE SECTION.
009200****************
009300        COPY CYCRSLT.
009400*
009500        EJECT
009600****************************************
009700 PROCEDURE DIVISION USING WK-C-CALC-RECORD.
009800****************************************
009900 MAIN-MODULE.
010000     PERFORM A000-COMPUTE-ACTIVE-TIME
010100        THRU A099-COMPUTE-ACTIVE-TIME-EX.
010200     PERFORM Z000-END-PROGRAM-ROUTINE
010300        THRU Z999-END-PROGRAM-ROUTINE-EX.
010400     EXIT PROGRAM.
010500*-----------------------------------------------------------------
010600*    CALLER HAS ALREADY LOADED WK-C-CALC-IN-PROG-AT AND
010700*    WK-C-CALC-DONE-AT WITH THE WINDOW BOUNDS, AND WK-C-CALC-EVT
010800*    WITH THE FULL EVENT HISTORY FOR THE ISSUE.
010900*-----------------------------------------------------------------
011000 A000-COMPUTE-ACTIVE-TIME.
011100*-----------------------------------------------------------------
011200     MOVE ZERO TO WK-C-CALC-EXCL-SECONDS
011300                  WK-C-CALC-IMP-SECONDS
011400                  WK-N-EXCL-SPAN-CNT
011500                  WK-N-IMP-SPAN-CNT
011600                  WK-N-OVERLAP-TOTAL.
011700     PERFORM B100-ACCUM-EXCLUDED-TIME
011800        THRU B199-ACCUM-EXCLUDED-TIME-EX.
011900     PERFORM B200-ACCUM-IMPEDIMENT-TIME
012000        THRU B299-ACCUM-IMPEDIMENT-TIME-EX.
012100     PERFORM B300-COMPUTE-OVERLAP
012200        THRU B399-COMPUTE-OVERLAP-EX.
012210     MOVE WK-C-CALC-IN-PROG-AT TO WK-N-TS-CONV-IN.
012220     PERFORM D100-CONVERT-TS-TO-SECONDS
012230        THRU D199-CONVERT-TS-TO-SECONDS-EX.
012240     MOVE WK-N-TS-CONV-OUT TO WK-N-WINDOW-START-SEC.
012250     MOVE WK-C-CALC-DONE-AT TO WK-N-TS-CONV-IN.
012260     PERFORM D100-CONVERT-TS-TO-SECONDS
012270        THRU D199-CONVERT-TS-TO-SECONDS-EX.
012280     MOVE WK-N-TS-CONV-OUT TO WK-N-WINDOW-END-SEC.
012300     COMPUTE WK-C-CALC-SECONDS =
012400        (WK-N-WINDOW-END-SEC - WK-N-WINDOW-START-SEC)
012500         - WK-C-CALC-EXCL-SECONDS
012600         - WK-C-CALC-IMP-SECONDS
012700         + WK-N-OVERLAP-TOTAL.
012800 A099-COMPUTE-ACTIVE-TIME-EX.
012900     EXIT.
013000*-----------------------------------------------------------------
013100*    R8A - EXCLUDED-STATUS SPANS INSIDE THE WINDOW.  A SPAN STILL
013200*    OPEN AT WINDOW END IS CLOSED AT WK-C-CALC-DONE-AT.
013300*-----------------------------------------------------------------
013400 B100-ACCUM-EXCLUDED-TIME.
013500*-----------------------------------------------------------------
013600     MOVE "N" TO WK-C-EXCL-OPEN-SW.
013700     PERFORM B110-SCAN-EXCL-EVENT
013800        THRU B119-SCAN-EXCL-EVENT-EX
013900        VARYING WK-N-SUB FROM 1 BY 1
014000        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT.
014100     IF  WK-C-EXCL-IS-OPEN
014200        ADD 1 TO WK-N-EXCL-SPAN-CNT
014210        MOVE WK-N-EXCL-OPEN-AT TO WK-N-TS-CONV-IN
014220        PERFORM D100-CONVERT-TS-TO-SECONDS
014230           THRU D199-CONVERT-TS-TO-SECONDS-EX
014240        MOVE WK-N-TS-CONV-OUT TO WK-N-EXCL-START(WK-N-EXCL-SPAN-CNT)
014250        MOVE WK-C-CALC-DONE-AT TO WK-N-TS-CONV-IN
014260        PERFORM D100-CONVERT-TS-TO-SECONDS
014270           THRU D199-CONVERT-TS-TO-SECONDS-EX
014280        MOVE WK-N-TS-CONV-OUT TO WK-N-EXCL-END(WK-N-EXCL-SPAN-CNT)
014500     END-IF.
014600     PERFORM B130-SUM-EXCL-SPAN
014700        THRU B139-SUM-EXCL-SPAN-EX
014800        VARYING WK-N-TBL-SUB FROM 1 BY 1
014900        UNTIL WK-N-TBL-SUB > WK-N-EXCL-SPAN-CNT.
015000 B199-ACCUM-EXCLUDED-TIME-EX.
015100     EXIT.
015200*-----------------------------------------------------------------
015300 B110-SCAN-EXCL-EVENT.
015400*-----------------------------------------------------------------
015500     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) NOT = "STATUS"
015600           OR WK-C-CALC-EVT-TS(WK-N-SUB) < WK-C-CALC-IN-PROG-AT
015700           OR WK-C-CALC-EVT-TS(WK-N-SUB) > WK-C-CALC-DONE-AT
015800        GO TO B119-SCAN-EXCL-EVENT-EX
015900     END-IF.
016000     IF  NOT WK-C-EXCL-IS-OPEN
016100        MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-CUR-VALUE
016200        PERFORM C000-IN-EXCL-LIST
016300           THRU C099-IN-EXCL-LIST-EX
016400        IF  WK-C-TRIM-LEN > 0
016500           MOVE "Y" TO WK-C-EXCL-OPEN-SW
016600           MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-EXCL-OPEN-AT
016700        END-IF
016800     ELSE
016900        ADD 1 TO WK-N-EXCL-SPAN-CNT
016910        MOVE WK-N-EXCL-OPEN-AT TO WK-N-TS-CONV-IN
016920        PERFORM D100-CONVERT-TS-TO-SECONDS
016930           THRU D199-CONVERT-TS-TO-SECONDS-EX
017000        MOVE WK-N-TS-CONV-OUT TO WK-N-EXCL-START(WK-N-EXCL-SPAN-CNT)
017010        MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-TS-CONV-IN
017020        PERFORM D100-CONVERT-TS-TO-SECONDS
017030           THRU D199-CONVERT-TS-TO-SECONDS-EX
017100        MOVE WK-N-TS-CONV-OUT
017200                     TO WK-N-EXCL-END(WK-N-EXCL-SPAN-CNT)
017300        MOVE "N" TO WK-C-EXCL-OPEN-SW
017400     END-IF.
017500 B119-SCAN-EXCL-EVENT-EX.
017600     EXIT.
017700*-----------------------------------------------------------------
017800 B130-SUM-EXCL-SPAN.
017900*-----------------------------------------------------------------
018000     ADD WK-N-EXCL-END(WK-N-TBL-SUB) TO WK-C-CALC-EXCL-SECONDS.
018100     SUBTRACT WK-N-EXCL-START(WK-N-TBL-SUB)
018200        FROM WK-C-CALC-EXCL-SECONDS.
018300 B139-SUM-EXCL-SPAN-EX.
018400     EXIT.
018500*-----------------------------------------------------------------
018600*    R8B - IMPEDIMENT SPANS, TRACKED FROM FLAGGED EVENTS CARRYING
018700*    THE VALUE "IMPEDIMENT" UNTIL THE NEXT FLAGGED EVENT CLEARS IT
018800*    TO SPACES OR "NONE".
018900*-----------------------------------------------------------------
019000 B200-ACCUM-IMPEDIMENT-TIME.
019100*-----------------------------------------------------------------
019200     MOVE "N" TO WK-C-IMP-OPEN-SW.
019300     PERFORM B210-SCAN-IMP-EVENT
019400        THRU B219-SCAN-IMP-EVENT-EX
019500        VARYING WK-N-SUB FROM 1 BY 1
019600        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT.
019700     IF  WK-C-IMP-IS-OPEN
019800        ADD 1 TO WK-N-IMP-SPAN-CNT
019810        MOVE WK-N-IMP-OPEN-AT TO WK-N-TS-CONV-IN
019820        PERFORM D100-CONVERT-TS-TO-SECONDS
019830           THRU D199-CONVERT-TS-TO-SECONDS-EX
019900        MOVE WK-N-TS-CONV-OUT TO WK-N-IMP-START(WK-N-IMP-SPAN-CNT)
019910        MOVE WK-C-CALC-DONE-AT TO WK-N-TS-CONV-IN
019920        PERFORM D100-CONVERT-TS-TO-SECONDS
019930           THRU D199-CONVERT-TS-TO-SECONDS-EX
020000        MOVE WK-N-TS-CONV-OUT TO WK-N-IMP-END(WK-N-IMP-SPAN-CNT)
020100     END-IF.
020200     PERFORM B230-SUM-IMP-SPAN
020300        THRU B239-SUM-IMP-SPAN-EX
020400        VARYING WK-N-TBL-SUB FROM 1 BY 1
020500        UNTIL WK-N-TBL-SUB > WK-N-IMP-SPAN-CNT.
020600 B299-ACCUM-IMPEDIMENT-TIME-EX.
020700     EXIT.
020800*-----------------------------------------------------------------
020900 B210-SCAN-IMP-EVENT.
021000*-----------------------------------------------------------------
021100     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) NOT = "FLAGGED"
021200           OR WK-C-CALC-EVT-TS(WK-N-SUB) < WK-C-CALC-IN-PROG-AT
021300           OR WK-C-CALC-EVT-TS(WK-N-SUB) > WK-C-CALC-DONE-AT
021400        GO TO B219-SCAN-IMP-EVENT-EX
021500     END-IF.
021600     IF  WK-C-CALC-EVT-TO(WK-N-SUB) = "IMPEDIMENT"
021700        IF  NOT WK-C-IMP-IS-OPEN
021800           MOVE "Y" TO WK-C-IMP-OPEN-SW
021900           MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-IMP-OPEN-AT
022000        END-IF
022100     ELSE
022200        IF  WK-C-IMP-IS-OPEN
022300           ADD 1 TO WK-N-IMP-SPAN-CNT
022310           MOVE WK-N-IMP-OPEN-AT TO WK-N-TS-CONV-IN
022320           PERFORM D100-CONVERT-TS-TO-SECONDS
022330              THRU D199-CONVERT-TS-TO-SECONDS-EX
022400           MOVE WK-N-TS-CONV-OUT TO WK-N-IMP-START(WK-N-IMP-SPAN-CNT)
022410           MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-TS-CONV-IN
022420           PERFORM D100-CONVERT-TS-TO-SECONDS
022430              THRU D199-CONVERT-TS-TO-SECONDS-EX
022500           MOVE WK-N-TS-CONV-OUT
022600                        TO WK-N-IMP-END(WK-N-IMP-SPAN-CNT)
022700           MOVE "N" TO WK-C-IMP-OPEN-SW
022800        END-IF
022900     END-IF.
023000 B219-SCAN-IMP-EVENT-EX.
023100     EXIT.
023200*-----------------------------------------------------------------
023300 B230-SUM-IMP-SPAN.
023400*-----------------------------------------------------------------
023500     ADD WK-N-IMP-END(WK-N-TBL-SUB) TO WK-C-CALC-IMP-SECONDS.
023600     SUBTRACT WK-N-IMP-START(WK-N-TBL-SUB)
023700        FROM WK-C-CALC-IMP-SECONDS.
023800 B239-SUM-IMP-SPAN-EX.
023900     EXIT.
024000*-----------------------------------------------------------------
024100*    R8C - SUM THE INTERSECTION OF EVERY EXCLUDED SPAN WITH EVERY
024200*    IMPEDIMENT SPAN SO THE OVERLAP IS ADDED BACK ONCE TO THE
024300*    ACTIVE-TIME FORMULA INSTEAD OF BEING DEDUCTED TWICE.
024400*-----------------------------------------------------------------
024500 B300-COMPUTE-OVERLAP.
024600*-----------------------------------------------------------------
024700     PERFORM B310-OVERLAP-OUTER
024800        THRU B319-OVERLAP-OUTER-EX
024900        VARYING WK-N-SUB FROM 1 BY 1
025000        UNTIL WK-N-SUB > WK-N-EXCL-SPAN-CNT.
025100 B399-COMPUTE-OVERLAP-EX.
025200     EXIT.
025300*-----------------------------------------------------------------
025400 B310-OVERLAP-OUTER.
025500*-----------------------------------------------------------------
025600     PERFORM B320-OVERLAP-INNER
025700        THRU B329-OVERLAP-INNER-EX
025800        VARYING WK-N-TBL-SUB FROM 1 BY 1
025900        UNTIL WK-N-TBL-SUB > WK-N-IMP-SPAN-CNT.
026000 B319-OVERLAP-OUTER-EX.
026100     EXIT.
026200*-----------------------------------------------------------------
026300 B320-OVERLAP-INNER.
026400*-----------------------------------------------------------------
026500     IF  WK-N-EXCL-START(WK-N-SUB) > WK-N-IMP-START(WK-N-TBL-SUB)
026600        MOVE WK-N-EXCL-START(WK-N-SUB) TO WK-N-HI-START
026700     ELSE
026800        MOVE WK-N-IMP-START(WK-N-TBL-SUB) TO WK-N-HI-START
026900     END-IF.
027000     IF  WK-N-EXCL-END(WK-N-SUB) < WK-N-IMP-END(WK-N-TBL-SUB)
027100        MOVE WK-N-EXCL-END(WK-N-SUB) TO WK-N-LO-END
027200     ELSE
027300        MOVE WK-N-IMP-END(WK-N-TBL-SUB) TO WK-N-LO-END
027400     END-IF.
027500     IF  WK-N-LO-END > WK-N-HI-START
027600        ADD WK-N-LO-END TO WK-N-OVERLAP-TOTAL
027700        SUBTRACT WK-N-HI-START FROM WK-N-OVERLAP-TOTAL
027800     END-IF.
027900 B329-OVERLAP-INNER-EX.
028000     EXIT.
028100*-----------------------------------------------------------------
028200*    CASE-TRIMMED MEMBERSHIP TEST AGAINST THE EXCLUDED-STATUS
028300*    LIST.  WK-C-CUR-VALUE HOLDS THE CANDIDATE; WK-C-TRIM-LEN
028400*    COMES BACK NON-ZERO WHEN A MATCH IS FOUND.
028500*-----------------------------------------------------------------
028600 C000-IN-EXCL-LIST.
028700*-----------------------------------------------------------------
028800     MOVE ZERO TO WK-C-TRIM-LEN.
028900     PERFORM C010-TEST-EXCL-ENTRY
029000        THRU C019-TEST-EXCL-ENTRY-EX
029100        VARYING WK-N-TBL-SUB FROM 1 BY 1
029200        UNTIL WK-N-TBL-SUB > WK-C-CALC-EXCL-CNT.
029300 C099-IN-EXCL-LIST-EX.
029400     EXIT.
029500*-----------------------------------------------------------------
029600 C010-TEST-EXCL-ENTRY.
029700*-----------------------------------------------------------------
029800     IF  WK-C-CALC-EXCL(WK-N-TBL-SUB) = WK-C-CUR-VALUE
029900        MOVE 1 TO WK-C-TRIM-LEN
030000     END-IF.
030100 C019-TEST-EXCL-ENTRY-EX.
030200     EXIT.
030210*-----------------------------------------------------------------
030220*    CONVERTS A YYYYMMDDHHMMSS TIMESTAMP (WK-N-TS-CONV-IN) INTO
030230*    WHOLE SECONDS SINCE A FIXED SHOP EPOCH (WK-N-TS-CONV-OUT).
030240*    USES THE STANDARD PROLEPTIC-GREGORIAN DAY-COUNT FORMULA -
030250*    ONLY DIFFERENCES BETWEEN TWO CONVERTED VALUES ARE MEANINGFUL.
030260*-----------------------------------------------------------------
030270 D100-CONVERT-TS-TO-SECONDS.
030280*-----------------------------------------------------------------
030290     MOVE "N" TO WK-N-TS-LEAP-SW.
030300     IF  WK-N-TS-YY / 4 * 4 = WK-N-TS-YY
030310           AND (WK-N-TS-YY / 100 * 100 NOT = WK-N-TS-YY
030320              OR WK-N-TS-YY / 400 * 400 = WK-N-TS-YY)
030330        MOVE "Y" TO WK-N-TS-LEAP-SW
030340     END-IF.
030350     COMPUTE WK-N-TS-T1 = (WK-N-TS-YY - 1) / 4.
030360     COMPUTE WK-N-TS-T2 = (WK-N-TS-YY - 1) / 100.
030370     COMPUTE WK-N-TS-T3 = (WK-N-TS-YY - 1) / 400.
030380     COMPUTE WK-N-TS-ABS-DAYS =
030390        365 * WK-N-TS-YY + WK-N-TS-T1 - WK-N-TS-T2 + WK-N-TS-T3
030400         + WK-N-CUM-DAYS(WK-N-TS-MM) + WK-N-TS-DD.
030410     IF  WK-N-TS-MM > 2 AND WK-N-TS-IS-LEAP
030420        ADD 1 TO WK-N-TS-ABS-DAYS
030430     END-IF.
030440     COMPUTE WK-N-TS-CONV-OUT =
030450        WK-N-TS-ABS-DAYS * 86400
030460         + WK-N-TS-HH * 3600 + WK-N-TS-MI * 60 + WK-N-TS-SS.
030470 D199-CONVERT-TS-TO-SECONDS-EX.
030480     EXIT.
030490*-----------------------------------------------------------------
030500 Y900-ABNORMAL-TERMINATION.
030510*-----------------------------------------------------------------
030520     MOVE "ACT0099" TO WK-C-CALC-ERROR-CD.
030530     PERFORM Z000-END-PROGRAM-ROUTINE
030540        THRU Z999-END-PROGRAM-ROUTINE-EX.
030550     EXIT PROGRAM.
030560*-----------------------------------------------------------------
030570 Z000-END-PROGRAM-ROUTINE.
030580*-----------------------------------------------------------------
030590     CONTINUE.
030600 Z999-END-PROGRAM-ROUTINE-EX.
030610     EXIT.
