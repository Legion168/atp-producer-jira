000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CYCVSIM.
000300 AUTHOR. A C NFARRELL.
000400 INSTALLATION. ATP PRODUCER - PRODUCER TOOLING.
000500 DATE-WRITTEN. 11 JUN 1990.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: SIMPLE CYCLE-TIME STRATEGY
001100*
001200* COMPUTES ONE ISSUE'S WORK-START/WORK-END TIMESTAMPS AND ACTIVE
001300* SECONDS WHEN THE ISSUE DOES NOT NEED THE RICHER ASSIGNEE-PERIOD
001400* HANDLING DONE BY CYCVCPX.  HANDLES, IN ORDER:
001500*   1 - QA/ATP START RULE, WHEN QA MODE AND AN ASSIGNEE FILTER
001600*       ARE BOTH SET ON THE RUN
001700*   2 - REOPENED ISSUES - SUM OF ALL OPEN/CLOSE CYCLES
001800*   3 - PLAIN FIRST-TRANSITION-IN TO FIRST-TRANSITION-DONE
001900*
002000*=================================================================
002100*
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400*
002500*MOD.# INIT    DATE        DESCRIPTION
002600*------ ------ ---------- --------------------------------------
002700*RAMV01 - R A MCKAY  - 11/06/1990 - INITIAL VERSION OF THE
002800*                      SIMPLE ELAPSED-TIME STRATEGY SUBROUTINE
002900*-----------------------------------------------------------------
003000*TWKV02 - T WEE KIM  - 20/09/1994 - ADDED THE REOPENED-ISSUE
003100*                      CYCLE-SUM PATH, SINGLE CYCLE ONLY UNTIL NOW
003200*-----------------------------------------------------------------
003300*Y2KV03 - T WEE KIM  - 29/11/1998 - YEAR 2000 REMEDIATION, ALL
003400*                      TIMESTAMP FIELDS NOW CARRY A 4-DIGIT YEAR
003500*-----------------------------------------------------------------
003600*JBOV04 - J BOWDEN   - 02/05/2004 - REHOSTED ONTO THE CURRENT
003700*                      AS/400 PARTITION, NO LOGIC CHANGE
003800*-----------------------------------------------------------------
003900*ATPB01 - ACNFAM - 04/03/2025 - ATP PRODUCER PH1 - AT-1807
004000*                      REPURPOSED FOR THE ATP PRODUCER CYCLE-TIME
004100*                      AND THROUGHPUT BATCH - SIMPLE STRATEGY
004200*-----------------------------------------------------------------
004300*ATPB02 - VENL29 - 22/05/2025 - ATP PRODUCER PH2 - AT-2214
004400*                      ADDED THE QA/ATP START-RULE PATH, C700
004500*-----------------------------------------------------------------
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
005200*
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500***********************
005600 01  FILLER                  PIC X(24) VALUE
005700        "** PROGRAM CYCVSIM   **".
005800*
005900 01  WK-C-WORK-AREA.
006000     05  WK-C-REOPEN-SW        PIC X(01) VALUE "N".
006100         88  WK-C-IS-REOPENED      VALUE "Y".
006200     05  WK-C-QA-FOUND-SW      PIC X(01) VALUE "N".
006300         88  WK-C-QA-IS-FOUND      VALUE "Y".
006400     05  WK-C-ASGN-ON-REVIEW-SW PIC X(01) VALUE "N".
006500         88  WK-C-IS-ASGN-ON-REVIEW VALUE "Y".
006550     05  WK-C-EXCL-OPEN-SW     PIC X(01) VALUE "N".
006560         88  WK-C-EXCL-IS-OPEN     VALUE "Y".
006600     05  WK-C-CUR-STATUS       PIC X(20) VALUE SPACES.
006700     05  WK-C-CUR-ASSIGNEE     PIC X(12) VALUE SPACES.
006750     05  WK-C-CUR-VALUE        PIC X(20) VALUE SPACES.
006800     05  WK-C-PREV-TO-STATUS   PIC X(20) VALUE SPACES.
006900     05  WK-C-QA-START-STATUS  PIC X(20) VALUE SPACES.
007000     05  FILLER                PIC X(10) VALUE SPACES.
007100*
007200 01  WK-N-WORK-AREA.
007300     05  WK-N-SUB              PIC 9(04) COMP.
007350     05  WK-N-TBL-SUB          PIC 9(02) COMP.
007400     05  WK-N-OPEN-TS          PIC 9(14) VALUE ZERO.
007500         05  WK-N-OPEN-TS-R    REDEFINES WK-N-OPEN-TS.
007600             10  FILLER            PIC 9(04).
007700             10  WK-N-OPEN-MM      PIC 9(02).
007800             10  FILLER            PIC 9(08).
007900     05  WK-N-QA-START-TS      PIC 9(14) VALUE ZERO.
008000     05  WK-N-QA-END-TS        PIC 9(14) VALUE ZERO.
008100         05  WK-N-QA-END-TS-R  REDEFINES WK-N-QA-END-TS.
008200             10  WK-N-QA-END-YMD   PIC 9(08).
008300             10  WK-N-QA-END-HMS   PIC 9(06).
008400     05  WK-N-FIRST-OPEN-TS    PIC 9(14) VALUE ZERO.
008500     05  WK-N-LAST-CLOSE-TS    PIC 9(14) VALUE ZERO.
008600     05  WK-N-CYCLE-CNT        PIC 9(03) COMP VALUE ZERO.
008700     05  WK-N-TOTAL-SECONDS    PIC S9(09) COMP VALUE ZERO.
008800     05  WK-N-TOTAL-EXCL       PIC 9(09) COMP VALUE ZERO.
008900     05  WK-N-TOTAL-IMP        PIC 9(09) COMP VALUE ZERO.
009000         05  WK-N-TOTAL-IMP-R  REDEFINES WK-N-TOTAL-IMP.
009100             10  FILLER            PIC 9(04) COMP.
009200             10  WK-N-TOTAL-IMP-LO PIC 9(05) COMP.
009300     05  FILLER                PIC X(06) VALUE SPACES.
009400*
009500* -------------------- PROGRAM WORKING STORAGE -------------------
009600*    -*
009700 01  WK-C-COMMON.
009800        COPY CYCCMN.
009900*
010000****************
010100 LINKAGE SECTION.
010200****************
010300        COPY CYCRSLT.
010400*
010500        EJECT
010600****************************************
010700 PROCEDURE DIVISION USING WK-C-CALC-RECORD.
010800****************************************
010900 MAIN-MODULE.
011000     PERFORM A000-PROCESS-CALLED-ROUTINE
011100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011200     PERFORM Z000-END-PROGRAM-ROUTINE
011300        THRU Z999-END-PROGRAM-ROUTINE-EX.
011400     EXIT PROGRAM.
011500*-----------------------------------------------------------------
011600 A000-PROCESS-CALLED-ROUTINE.
011700*-----------------------------------------------------------------
011800     MOVE ZERO  TO WK-C-CALC-IN-PROG-AT WK-C-CALC-DONE-AT
011900                   WK-C-CALC-SECONDS WK-C-CALC-EXCL-SECONDS
012000                   WK-C-CALC-IMP-SECONDS.
012100     MOVE "N"   TO WK-C-CALC-VALID WK-C-QA-FOUND-SW.
012200     MOVE SPACES TO WK-C-CALC-REASON WK-C-CALC-ERROR-CD.
012300     IF  WK-C-CALC-QA-MODE = "Y"
012400           AND WK-C-CALC-ASSIGNEE-ID NOT = SPACES
012500        PERFORM C700-QA-START-END
012600           THRU C799-QA-START-END-EX
012700        IF  WK-C-QA-IS-FOUND
012800           GO TO A099-PROCESS-CALLED-ROUTINE-EX
012900        END-IF
013000     END-IF.
013100     PERFORM C100-CHECK-REOPEN
013200        THRU C199-CHECK-REOPEN-EX.
013300     IF  WK-C-IS-REOPENED
013400        PERFORM C200-ENUM-CYCLES
013500           THRU C299-ENUM-CYCLES-EX
013600     ELSE
013700        PERFORM C300-FIRST-TO-LAST
013800           THRU C399-FIRST-TO-LAST-EX
013900     END-IF.
014000 A099-PROCESS-CALLED-ROUTINE-EX.
014100     EXIT.
014200*-----------------------------------------------------------------
014300*    R6 - REOPEN DETECTION.  SCAN STATUS EVENTS IN ORDER
014400*    TRACKING THE PREVIOUS EVT-TO.  REOPENED IF A TRANSITION
014450*    GOES FROM A DONE STATUS (PREVIOUS EVT-TO ON THE DONE LIST)
014480*    TO AN IN-PROGRESS STATUS.
014600*-----------------------------------------------------------------
014700 C100-CHECK-REOPEN.
014800*-----------------------------------------------------------------
014900     MOVE "N" TO WK-C-REOPEN-SW.
015000     MOVE SPACES TO WK-C-PREV-TO-STATUS.
015100     PERFORM C110-CHECK-REOPEN-EVENT
015200        THRU C119-CHECK-REOPEN-EVENT-EX
015300        VARYING WK-N-SUB FROM 1 BY 1
015400        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT.
015500 C199-CHECK-REOPEN-EX.
015600     EXIT.
015700*-----------------------------------------------------------------
015800 C110-CHECK-REOPEN-EVENT.
015900*-----------------------------------------------------------------
016000     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) NOT = "STATUS"
016100        GO TO C119-CHECK-REOPEN-EVENT-EX
016200     END-IF.
016300     MOVE WK-C-PREV-TO-STATUS TO WK-C-CUR-VALUE.
016400     PERFORM C120-TEST-DONE-LIST
016500        THRU C129-TEST-DONE-LIST-EX.
016600     IF  WK-C-TRIM-LEN = 0
016700        GO TO C115-SAVE-PREV-TO
016800     END-IF.
017100     MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-CUR-VALUE.
017200     PERFORM C130-TEST-INPROG-LIST
017300        THRU C139-TEST-INPROG-LIST-EX.
017400     IF  WK-C-TRIM-LEN > 0
017500        MOVE "Y" TO WK-C-REOPEN-SW
017600     END-IF.
017700 C115-SAVE-PREV-TO.
017800     MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-PREV-TO-STATUS.
017900 C119-CHECK-REOPEN-EVENT-EX.
018000     EXIT.
018100*-----------------------------------------------------------------
018200 C120-TEST-DONE-LIST.
018300*-----------------------------------------------------------------
018400     MOVE ZERO TO WK-C-TRIM-LEN.
018500     PERFORM C122-TEST-DONE-ENTRY
018600        THRU C123-TEST-DONE-ENTRY-EX
018700        VARYING WK-N-TBL-SUB FROM 1 BY 1
018800        UNTIL WK-N-TBL-SUB > WK-C-CALC-DONE-CNT.
018900 C129-TEST-DONE-LIST-EX.
019000     EXIT.
019100*-----------------------------------------------------------------
019200 C122-TEST-DONE-ENTRY.
019300*-----------------------------------------------------------------
019400     IF  WK-C-CALC-DONE(WK-N-TBL-SUB) = WK-C-CUR-VALUE
019500        MOVE 1 TO WK-C-TRIM-LEN
019600     END-IF.
019700 C123-TEST-DONE-ENTRY-EX.
019800     EXIT.
019900*-----------------------------------------------------------------
020000 C130-TEST-INPROG-LIST.
020100*-----------------------------------------------------------------
020200     MOVE ZERO TO WK-C-TRIM-LEN.
020300     PERFORM C132-TEST-INPROG-ENTRY
020400        THRU C133-TEST-INPROG-ENTRY-EX
020500        VARYING WK-N-TBL-SUB FROM 1 BY 1
020600        UNTIL WK-N-TBL-SUB > WK-C-CALC-INPROG-CNT.
020700 C139-TEST-INPROG-LIST-EX.
020800     EXIT.
020900*-----------------------------------------------------------------
021000 C132-TEST-INPROG-ENTRY.
021100*-----------------------------------------------------------------
021200     IF  WK-C-CALC-INPROG(WK-N-TBL-SUB) = WK-C-CUR-VALUE
021300        MOVE 1 TO WK-C-TRIM-LEN
021400     END-IF.
021500 C133-TEST-INPROG-ENTRY-EX.
021600     EXIT.
021700*-----------------------------------------------------------------
021800*    R7/R8 - ENUMERATE OPEN/CLOSE CYCLES AND SUM THEIR ACTIVE
021900*    SECONDS.  RESULT CARRIES THE FIRST CYCLE START AND THE LAST
022000*    COMPLETED CYCLE'S END.  NO CYCLE COMPLETED -> INVALID.
022100*-----------------------------------------------------------------
022200 C200-ENUM-CYCLES.
022300*-----------------------------------------------------------------
022400     MOVE ZERO TO WK-N-FIRST-OPEN-TS WK-N-LAST-CLOSE-TS
022500                  WK-N-CYCLE-CNT WK-N-TOTAL-SECONDS
022600                  WK-N-TOTAL-EXCL WK-N-TOTAL-IMP.
022700     MOVE "N" TO WK-C-EXCL-OPEN-SW.
022800     MOVE ZERO TO WK-N-OPEN-TS.
022900     PERFORM C210-SCAN-CYCLE-EVENT
023000        THRU C219-SCAN-CYCLE-EVENT-EX
023100        VARYING WK-N-SUB FROM 1 BY 1
023200        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT.
023300     IF  WK-N-CYCLE-CNT = 0
023400        MOVE "N" TO WK-C-CALC-VALID
023500        MOVE "MISSING DONE" TO WK-C-CALC-REASON
023600     ELSE
023700        MOVE WK-N-FIRST-OPEN-TS TO WK-C-CALC-IN-PROG-AT
023800        MOVE WK-N-LAST-CLOSE-TS TO WK-C-CALC-DONE-AT
023900        MOVE "Y" TO WK-C-CALC-VALID
024000        COMPUTE WK-C-CALC-SECONDS = WK-N-TOTAL-SECONDS
024100        MOVE WK-N-TOTAL-EXCL TO WK-C-CALC-EXCL-SECONDS
024200        MOVE WK-N-TOTAL-IMP  TO WK-C-CALC-IMP-SECONDS
024300     END-IF.
024400 C299-ENUM-CYCLES-EX.
024500     EXIT.
024600*-----------------------------------------------------------------
024700 C210-SCAN-CYCLE-EVENT.
024800*-----------------------------------------------------------------
024900     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) NOT = "STATUS"
025000        GO TO C219-SCAN-CYCLE-EVENT-EX
025100     END-IF.
025200     MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-CUR-VALUE.
025300     IF  WK-C-EXCL-IS-OPEN
025400        GO TO C215-TEST-CYCLE-CLOSE
025500     END-IF.
025600     PERFORM C130-TEST-INPROG-LIST
025700        THRU C139-TEST-INPROG-LIST-EX.
025800     IF  WK-C-TRIM-LEN > 0
025900        MOVE "Y" TO WK-C-EXCL-OPEN-SW
026000        MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-OPEN-TS
026100        IF  WK-N-FIRST-OPEN-TS = ZERO
026200           MOVE WK-N-OPEN-TS TO WK-N-FIRST-OPEN-TS
026300        END-IF
026400     END-IF.
026500     GO TO C219-SCAN-CYCLE-EVENT-EX.
026600 C215-TEST-CYCLE-CLOSE.
026700     PERFORM C120-TEST-DONE-LIST
026800        THRU C129-TEST-DONE-LIST-EX.
026900     IF  WK-C-TRIM-LEN > 0
027000        MOVE WK-N-OPEN-TS TO WK-C-CALC-IN-PROG-AT
027100        MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-C-CALC-DONE-AT
027200        CALL "CYCVACT" USING WK-C-CALC-RECORD
027300        ADD WK-C-CALC-SECONDS TO WK-N-TOTAL-SECONDS
027400        ADD WK-C-CALC-EXCL-SECONDS TO WK-N-TOTAL-EXCL
027500        ADD WK-C-CALC-IMP-SECONDS TO WK-N-TOTAL-IMP
027600        MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-LAST-CLOSE-TS
027700        ADD 1 TO WK-N-CYCLE-CNT
027800        MOVE "N" TO WK-C-EXCL-OPEN-SW
027900     END-IF.
028000 C219-SCAN-CYCLE-EVENT-EX.
028100     EXIT.
028200*-----------------------------------------------------------------
028300*    R4/R5 - PLAIN FIRST-TRANSITION-IN TO FIRST-TRANSITION-DONE.
028400*-----------------------------------------------------------------
028500 C300-FIRST-TO-LAST.
028600*-----------------------------------------------------------------
028700     MOVE ZERO TO WK-C-CALC-IN-PROG-AT WK-C-CALC-DONE-AT.
028800     PERFORM C310-FIND-WORK-START
028900        THRU C319-FIND-WORK-START-EX
029000        VARYING WK-N-SUB FROM 1 BY 1
029100        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT
029200        OR WK-C-CALC-IN-PROG-AT NOT = ZERO.
029300     IF  WK-C-CALC-IN-PROG-AT = ZERO
029400        MOVE "N" TO WK-C-CALC-VALID
029500        MOVE "MISSING IN PROGRESS" TO WK-C-CALC-REASON
029600        GO TO C399-FIRST-TO-LAST-EX
029700     END-IF.
029800     PERFORM C330-FIND-WORK-END
029900        THRU C339-FIND-WORK-END-EX
030000        VARYING WK-N-SUB FROM 1 BY 1
030100        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT
030200        OR WK-C-CALC-DONE-AT NOT = ZERO.
030300     IF  WK-C-CALC-DONE-AT = ZERO
030400        MOVE "N" TO WK-C-CALC-VALID
030500        MOVE "MISSING DONE" TO WK-C-CALC-REASON
030600        GO TO C399-FIRST-TO-LAST-EX
030700     END-IF.
030800     MOVE "Y" TO WK-C-CALC-VALID.
030900     CALL "CYCVACT" USING WK-C-CALC-RECORD.
031000 C399-FIRST-TO-LAST-EX.
031100     EXIT.
031200*-----------------------------------------------------------------
031300 C310-FIND-WORK-START.
031400*-----------------------------------------------------------------
031500     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) NOT = "STATUS"
031600        GO TO C319-FIND-WORK-START-EX
031700     END-IF.
031800     MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-CUR-VALUE.
031900     PERFORM C130-TEST-INPROG-LIST
032000        THRU C139-TEST-INPROG-LIST-EX.
032100     IF  WK-C-TRIM-LEN > 0
032200        MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-C-CALC-IN-PROG-AT
032300     END-IF.
032400 C319-FIND-WORK-START-EX.
032500     EXIT.
032600*-----------------------------------------------------------------
032700 C330-FIND-WORK-END.
032800*-----------------------------------------------------------------
032900     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) NOT = "STATUS"
033000           OR WK-C-CALC-EVT-TS(WK-N-SUB) <= WK-C-CALC-IN-PROG-AT
033100        GO TO C339-FIND-WORK-END-EX
033200     END-IF.
033300     MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-CUR-VALUE.
033400     PERFORM C120-TEST-DONE-LIST
033500        THRU C129-TEST-DONE-LIST-EX.
033600     IF  WK-C-TRIM-LEN > 0
033700        MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-C-CALC-DONE-AT
033800     END-IF.
033900 C339-FIND-WORK-END-EX.
034000     EXIT.
034100*-----------------------------------------------------------------
034200*    R10/R11 - QA/ATP START AND END.  SCANS EVENTS TRACKING THE
034300*    CURRENT STATUS AND CURRENT ASSIGNEE; STATUS ITEMS ARE
034400*    EXAMINED BEFORE ASSIGNEE ITEMS WITHIN ONE EVENT GROUP, WHICH
034500*    THE EXTRACT GUARANTEES BY EMITTING THEM IN THAT ORDER.
034600*-----------------------------------------------------------------
034700 C700-QA-START-END.
034800*-----------------------------------------------------------------
034900     MOVE "N" TO WK-C-QA-FOUND-SW WK-C-ASGN-ON-REVIEW-SW.
035000     MOVE SPACES TO WK-C-CUR-STATUS WK-C-CUR-ASSIGNEE
035100                    WK-C-QA-START-STATUS.
035200     MOVE ZERO TO WK-N-QA-START-TS WK-N-QA-END-TS.
035300     PERFORM C710-SCAN-QA-START-EVENT
035400        THRU C719-SCAN-QA-START-EVENT-EX
035500        VARYING WK-N-SUB FROM 1 BY 1
035600        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT
035700        OR WK-C-QA-IS-FOUND.
035800     IF  NOT WK-C-QA-IS-FOUND
035900        GO TO C799-QA-START-END-EX
036000     END-IF.
036100     PERFORM C730-SCAN-QA-END-EVENT
036200        THRU C739-SCAN-QA-END-EVENT-EX
036300        VARYING WK-N-SUB FROM 1 BY 1
036400        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT
036500        OR WK-N-QA-END-TS NOT = ZERO.
036600     IF  WK-N-QA-END-TS = ZERO
036700        MOVE "N" TO WK-C-CALC-VALID
036800        MOVE "MISSING DONE" TO WK-C-CALC-REASON
036900        GO TO C799-QA-START-END-EX
037000     END-IF.
037100     MOVE WK-N-QA-START-TS TO WK-C-CALC-IN-PROG-AT.
037200     MOVE WK-N-QA-END-TS   TO WK-C-CALC-DONE-AT.
037300     MOVE "Y" TO WK-C-CALC-VALID.
037400     CALL "CYCVACT" USING WK-C-CALC-RECORD.
037500 C799-QA-START-END-EX.
037600     EXIT.
037700*-----------------------------------------------------------------
037800 C710-SCAN-QA-START-EVENT.
037900*-----------------------------------------------------------------
038000     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) = "STATUS"
038100        IF  WK-C-CALC-EVT-FROM(WK-N-SUB) = "BACKLOG"
038200              AND WK-C-CALC-EVT-AUTHOR(WK-N-SUB) =
038300                                  WK-C-CALC-ASSIGNEE-ID
038400           MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-QA-START-STATUS
038500           MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-QA-START-TS
038600           MOVE "Y" TO WK-C-QA-FOUND-SW
038700           GO TO C719-SCAN-QA-START-EVENT-EX
038800        END-IF
038900        IF  WK-C-CALC-EVT-FROM(WK-N-SUB) = "IN REVIEW"
039000              AND WK-C-CALC-EVT-TO(WK-N-SUB) = "ACCEPTANCE"
039100              AND WK-C-CALC-EVT-AUTHOR(WK-N-SUB) =
039200                                  WK-C-CALC-ASSIGNEE-ID
039300              AND (WK-C-CUR-ASSIGNEE = WK-C-CALC-ASSIGNEE-ID
039400                 OR WK-C-IS-ASGN-ON-REVIEW)
039500           MOVE "ACCEPTANCE" TO WK-C-QA-START-STATUS
039600           MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-QA-START-TS
039700           MOVE "Y" TO WK-C-QA-FOUND-SW
039800           GO TO C719-SCAN-QA-START-EVENT-EX
039900        END-IF
040000        IF  WK-C-CALC-EVT-TO(WK-N-SUB) = "ACCEPTANCE"
040100              AND WK-C-CALC-EVT-AUTHOR(WK-N-SUB) =
040200                                  WK-C-CALC-ASSIGNEE-ID
040300              AND WK-C-CUR-ASSIGNEE = WK-C-CALC-ASSIGNEE-ID
040400           MOVE "ACCEPTANCE" TO WK-C-QA-START-STATUS
040500           MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-QA-START-TS
040600           MOVE "Y" TO WK-C-QA-FOUND-SW
040700           GO TO C719-SCAN-QA-START-EVENT-EX
040800        END-IF
040900        MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-CUR-STATUS
041000     END-IF.
041100     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) = "ASSIGNEE"
041200        IF  WK-C-CALC-EVT-TO(WK-N-SUB) = WK-C-CALC-ASSIGNEE-ID
041300              AND WK-C-CUR-STATUS = "ACCEPTANCE"
041400           MOVE "ACCEPTANCE" TO WK-C-QA-START-STATUS
041500           MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-QA-START-TS
041600           MOVE "Y" TO WK-C-QA-FOUND-SW
041700           GO TO C719-SCAN-QA-START-EVENT-EX
041800        END-IF
041900        IF  WK-C-CALC-EVT-TO(WK-N-SUB) = WK-C-CALC-ASSIGNEE-ID
042000              AND WK-C-CUR-STATUS = "IN REVIEW"
042100           MOVE "Y" TO WK-C-ASGN-ON-REVIEW-SW
042200        END-IF
042300        IF  WK-C-CALC-EVT-TO(WK-N-SUB) NOT = WK-C-CALC-ASSIGNEE-ID
042400           MOVE "N" TO WK-C-ASGN-ON-REVIEW-SW
042500        END-IF
042600        MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-CUR-ASSIGNEE
042700     END-IF.
042800 C719-SCAN-QA-START-EVENT-EX.
042900     EXIT.
043000*-----------------------------------------------------------------
043100 C730-SCAN-QA-END-EVENT.
043200*-----------------------------------------------------------------
043300     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) NOT = "STATUS"
043400           OR WK-C-CALC-EVT-TS(WK-N-SUB) <= WK-N-QA-START-TS
043500        GO TO C739-SCAN-QA-END-EVENT-EX
043600     END-IF.
043700     IF  WK-C-CALC-EVT-FROM(WK-N-SUB) = WK-C-QA-START-STATUS
043800           AND WK-C-CALC-EVT-TO(WK-N-SUB) NOT = WK-C-QA-START-STATUS
043900        MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-QA-END-TS
044000     END-IF.
044100 C739-SCAN-QA-END-EVENT-EX.
044200     EXIT.
044300*-----------------------------------------------------------------
044400 Y900-ABNORMAL-TERMINATION.
044500*-----------------------------------------------------------------
044600     MOVE "SIM0099" TO WK-C-CALC-ERROR-CD.
044700     MOVE "N" TO WK-C-CALC-VALID.
044800     PERFORM Z000-END-PROGRAM-ROUTINE
044900        THRU Z999-END-PROGRAM-ROUTINE-EX.
045000     EXIT PROGRAM.
045100*-----------------------------------------------------------------
045200 Z000-END-PROGRAM-ROUTINE.
045300*-----------------------------------------------------------------
045400     CONTINUE.
045500 Z999-END-PROGRAM-ROUTINE-EX.
045600     EXIT.
