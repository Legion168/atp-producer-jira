000100 IDENTIFICATION DIVISION.                                       ATPB04
000200 PROGRAM-ID. CYCVCPX.
000300 AUTHOR. A C NFARRELL.
000400 INSTALLATION. ATP PRODUCER - PRODUCER TOOLING.
000500 DATE-WRITTEN. 03 APR 1991.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: COMPLEX CYCLE-TIME STRATEGY
001100*
001200* COMPUTES ONE ISSUE'S WORK-START/WORK-END TIMESTAMPS AND ACTIVE
001300* SECONDS FOR ISSUES THAT NEED THE RICHER ASSIGNEE-PERIOD
001400* HANDLING - AN ASSIGNEE FILTER IS ON THE RUN, OR THE ISSUE
001500* CHANGED ASSIGNEE MORE THAN TWICE OR STATUS MORE THAN FIVE
001600* TIMES.  HANDLES, IN ORDER:
001700*   1 - QA/ATP START RULE, SAME AS THE SIMPLE STRATEGY
001800*   2 - BUILD THE FILTERED ASSIGNEE'S ASSIGNMENT PERIODS; WITH
001900*       NO PERIODS, FALL BACK TO UNRESTRICTED IF THE PERSON
002000*       AUTHORED A QUALIFYING TRANSITION, ELSE THE ISSUE IS NOT
002100*       THEIR WORK
002200*   3 - REOPENED ISSUES - SUM OF OPEN/CLOSE CYCLES, COUNTING ONLY
002300*       TRANSITIONS INSIDE AN ASSIGNMENT PERIOD
002400*   4 - OTHERWISE THE RICHER FIRST-TO-LAST, WITH THE MULTI-STEP
002500*       START RULE AND THE STATUS/RESOLUTION COMPLETION RULE
002600*
002700*=================================================================
002800*
002900* HISTORY OF MODIFICATION:
003000*=================================================================
003100*
003200*MOD.# INIT    DATE        DESCRIPTION
003300*------ ------ ---------- --------------------------------------
003400*RAMV01 - R A MCKAY  - 03/04/1991 - INITIAL VERSION OF THE
003500*                      COMPLEX ELAPSED-TIME STRATEGY SUBROUTINE
003600*-----------------------------------------------------------------
003700*TWKV02 - T WEE KIM  - 17/02/1995 - ADDED THE ASSIGNEE-PERIOD
003800*                      TABLE AND THE GRACE-WINDOW HANDOFF TEST,
003900*                      REPLACING THE OLD WHOLE-HISTORY SCAN
004000*-----------------------------------------------------------------
004100*Y2KV03 - T WEE KIM  - 03/12/1998 - YEAR 2000 REMEDIATION, ALL
004200*                      TIMESTAMP FIELDS NOW CARRY A 4-DIGIT YEAR
004300*-----------------------------------------------------------------
004400*JBOV04 - J BOWDEN   - 02/05/2004 - REHOSTED ONTO THE CURRENT
004500*                      AS/400 PARTITION, NO LOGIC CHANGE
004600*-----------------------------------------------------------------
004700*ATPB01 - ACNFAM - 04/03/2025 - ATP PRODUCER PH1 - AT-1807
004800*                      REPURPOSED FOR THE ATP PRODUCER CYCLE-TIME
004900*                      AND THROUGHPUT BATCH - COMPLEX STRATEGY
005000*-----------------------------------------------------------------
005100*ATPB02 - VENL29 - 22/05/2025 - ATP PRODUCER PH2 - AT-2214
005200*                      ADDED THE QA/ATP START-RULE PATH, C700,
005300*                      SHARED LINE FOR LINE WITH CYCVSIM'S C700 -
005400*                      SHOP STANDARD IS TO DUPLICATE THIS KIND OF
005500*                      SHORT SCAN RATHER THAN CALL BETWEEN THE TWO
005600*                      STRATEGY SUBROUTINES
005700*-----------------------------------------------------------------
005800*ATPB03 - VENL29 - 30/06/2025 - ATP PRODUCER PH2 - AT-2214
005900*                      ADDED THE MULTI-STEP WORK-START RULE (C600)
006000*                      AND THE STATUS/RESOLUTION COMPLETION RULE
006100*                      (C800) - THE OLD VERSION JUST USED THE
006200*                      SIMPLE STRATEGY'S FIRST/LAST TRANSITION,
006300*                      WHICH WAS WRONG WHENEVER WORK GOT HANDED
006400*                      OFF BETWEEN ASSIGNEES MID-CYCLE
006500*-----------------------------------------------------------------
006600*ATPB04 - GRENPT - 21/07/2025 - ATP PRODUCER PH3 - AT-2590
006700*                      NON-WORK STATUS TABLE (ON HOLD/WAITING/
006800*                      PAUSED/STOPPED/CANCELLED) WAS HARD CODED
006900*                      INLINE THREE PLACES - PULLED IT OUT TO
007000*                      WK-C-NONWORK-TAB AND ONE SHARED TEST
007100*-----------------------------------------------------------------
007200*
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-AS400.
007600 OBJECT-COMPUTER. IBM-AS400.
007700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
007800*
007900 DATA DIVISION.
008000 WORKING-STORAGE SECTION.
008100***********************
008200 01  FILLER                  PIC X(24) VALUE
008300        "** PROGRAM CYCVCPX   **".
008400*
008500 01  WK-C-WORK-AREA.
008600     05  WK-C-REOPEN-SW        PIC X(01) VALUE "N".
008700         88  WK-C-IS-REOPENED      VALUE "Y".
008800     05  WK-C-QA-FOUND-SW      PIC X(01) VALUE "N".
008900         88  WK-C-QA-IS-FOUND      VALUE "Y".
009000     05  WK-C-ASGN-ON-REVIEW-SW PIC X(01) VALUE "N".
009100         88  WK-C-IS-ASGN-ON-REVIEW VALUE "Y".
009200     05  WK-C-EXCL-OPEN-SW     PIC X(01) VALUE "N".
009300         88  WK-C-EXCL-IS-OPEN     VALUE "Y".
009400     05  WK-C-PERIOD-OPEN-SW   PIC X(01) VALUE "N".
009500         88  WK-C-PERIOD-IS-OPEN   VALUE "Y".
009600     05  WK-C-HAS-PERIODS-SW   PIC X(01) VALUE "N".
009700         88  WK-C-HAS-PERIODS      VALUE "Y".
009800     05  WK-C-UNRESTRICT-SW    PIC X(01) VALUE "N".
009900         88  WK-C-IS-UNRESTRICTED  VALUE "Y".
010000     05  WK-C-AUTHORED-SW      PIC X(01) VALUE "N".
010100         88  WK-C-AUTHORED-TRANS   VALUE "Y".
010200     05  WK-C-HANDOFF-SW       PIC X(01) VALUE "N".
010300         88  WK-C-IS-HANDOFF       VALUE "Y".
010400     05  WK-C-TAKEOVER-SW      PIC X(01) VALUE "N".
010500         88  WK-C-IS-TAKEOVER      VALUE "Y".
010600     05  WK-C-DECIDE-SW        PIC X(01) VALUE SPACE.
010700     05  WK-C-CUR-STATUS       PIC X(20) VALUE SPACES.
010800     05  WK-C-CUR-ASSIGNEE     PIC X(12) VALUE SPACES.
010900     05  WK-C-CUR-VALUE        PIC X(20) VALUE SPACES.
011000     05  WK-C-PREV-TO-STATUS   PIC X(20) VALUE SPACES.
011100     05  WK-C-PREV-ASSIGNEE    PIC X(12) VALUE SPACES.
011200     05  WK-C-STATUS-AT-ASSIGN PIC X(20) VALUE SPACES.
011300     05  WK-C-QA-START-STATUS  PIC X(20) VALUE SPACES.
011400     05  FILLER                PIC X(08) VALUE SPACES.
011500*
011600 01  WK-C-NONWORK-LIT.
011700     05  FILLER                PIC X(20) VALUE "ON HOLD".
011800     05  FILLER                PIC X(20) VALUE "WAITING".
011900     05  FILLER                PIC X(20) VALUE "PAUSED".
012000     05  FILLER                PIC X(20) VALUE "STOPPED".
012100     05  FILLER                PIC X(20) VALUE "CANCELLED".
012200 01  WK-C-NONWORK-TAB REDEFINES WK-C-NONWORK-LIT.
012300     05  WK-C-NONWORK      OCCURS 5 TIMES PIC X(20).
012400*
012500 01  WK-N-WORK-AREA.
012600     05  WK-N-SUB              PIC 9(04) COMP.
012700     05  WK-N-SUB2             PIC 9(04) COMP.
012800     05  WK-N-TBL-SUB          PIC 9(02) COMP.
012900     05  WK-N-PERIOD-CNT       PIC 9(03) COMP VALUE ZERO.
013000     05  WK-N-CAND-CNT         PIC 9(03) COMP VALUE ZERO.
013100     05  WK-N-KEPT-CNT         PIC 9(03) COMP VALUE ZERO.
013200     05  WK-N-OPEN-TS          PIC 9(14) VALUE ZERO.
013300         05  WK-N-OPEN-TS-R    REDEFINES WK-N-OPEN-TS.
013400             10  FILLER            PIC 9(04).
013500             10  WK-N-OPEN-MM      PIC 9(02).
013600             10  FILLER            PIC 9(08).
013700     05  WK-N-QA-START-TS      PIC 9(14) VALUE ZERO.
013800     05  WK-N-QA-END-TS        PIC 9(14) VALUE ZERO.
013900         05  WK-N-QA-END-TS-R  REDEFINES WK-N-QA-END-TS.
014000             10  WK-N-QA-END-YMD   PIC 9(08).
014100             10  WK-N-QA-END-HMS   PIC 9(06).
014200     05  WK-N-FIRST-OPEN-TS    PIC 9(14) VALUE ZERO.
014300     05  WK-N-LAST-CLOSE-TS    PIC 9(14) VALUE ZERO.
014400     05  WK-N-CYCLE-CNT        PIC 9(03) COMP VALUE ZERO.
014500     05  WK-N-TOTAL-SECONDS    PIC S9(09) COMP VALUE ZERO.
014600     05  WK-N-TOTAL-EXCL       PIC 9(09) COMP VALUE ZERO.
014700     05  WK-N-TOTAL-IMP        PIC 9(09) COMP VALUE ZERO.
014800         05  WK-N-TOTAL-IMP-R  REDEFINES WK-N-TOTAL-IMP.
014900             10  FILLER            PIC 9(04) COMP.
015000             10  WK-N-TOTAL-IMP-LO PIC 9(05) COMP.
015100     05  WK-N-FIRST-ASGN-TS    PIC 9(14) VALUE ZERO.
015200     05  WK-N-TEST-TS          PIC 9(14) VALUE ZERO.
015300     05  WK-N-BEST-TS          PIC 9(14) VALUE ZERO.
015400     05  WK-N-STATUS-DONE-TS   PIC 9(14) VALUE ZERO.
015500     05  WK-N-RESOL-DONE-TS    PIC 9(14) VALUE ZERO.
015600     05  WK-N-DATE-A           PIC 9(08) COMP.
015700     05  WK-N-DATE-B           PIC 9(08) COMP.
015800     05  WK-N-GRACE-SOD-A      PIC 9(05) COMP.
015900     05  WK-N-GRACE-SOD-B      PIC 9(05) COMP.
016000     05  WK-N-GRACE-DIFF       PIC S9(05) COMP.
016100     05  WK-N-GRACE-TS-A       PIC 9(14) VALUE ZERO.
016200         05  WK-N-GRACE-TS-A-R REDEFINES WK-N-GRACE-TS-A.
016300             10  FILLER            PIC 9(08).
016400             10  WK-N-GRACE-HH-A   PIC 9(02).
016500             10  WK-N-GRACE-MI-A   PIC 9(02).
016600             10  WK-N-GRACE-SS-A   PIC 9(02).
016700     05  WK-N-GRACE-TS-B       PIC 9(14) VALUE ZERO.
016800         05  WK-N-GRACE-TS-B-R REDEFINES WK-N-GRACE-TS-B.
016900             10  FILLER            PIC 9(08).
017000             10  WK-N-GRACE-HH-B   PIC 9(02).
017100             10  WK-N-GRACE-MI-B   PIC 9(02).
017200             10  WK-N-GRACE-SS-B   PIC 9(02).
017300     05  FILLER                PIC X(06) VALUE SPACES.
017400*
017500 01  WK-N-PERIOD-TAB.
017600     05  WK-N-PERIOD-START OCCURS 50 TIMES PIC 9(14).
017700     05  WK-N-PERIOD-END   OCCURS 50 TIMES PIC 9(14).
017800*
017900 01  WK-N-CAND-TAB.
018000     05  WK-N-CAND-TS      OCCURS 200 TIMES PIC 9(14).
018100     05  WK-N-CAND-IDX     OCCURS 200 TIMES PIC 9(04) COMP.
018200     05  WK-N-CAND-KEEP    OCCURS 200 TIMES PIC X(01).
018300*
018400* -------------------- PROGRAM WORKING STORAGE -------------------
018500*    -*
018600 01  WK-C-COMMON.
018700        COPY CYCCMN.
018800*
018900****************
019000 LINKAGE SECTION.
019100****************
019200        COPY CYCRSLT.
019300*
019400        EJECT
019500****************************************
019600 PROCEDURE DIVISION USING WK-C-CALC-RECORD.
019700****************************************
019800 MAIN-MODULE.
019900     PERFORM A000-PROCESS-CALLED-ROUTINE
020000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
020100     PERFORM Z000-END-PROGRAM-ROUTINE
020200        THRU Z999-END-PROGRAM-ROUTINE-EX.
020300     EXIT PROGRAM.
020400*-----------------------------------------------------------------
020500 A000-PROCESS-CALLED-ROUTINE.
020600*-----------------------------------------------------------------
020700     MOVE ZERO  TO WK-C-CALC-IN-PROG-AT WK-C-CALC-DONE-AT
020800                   WK-C-CALC-SECONDS WK-C-CALC-EXCL-SECONDS
020900                   WK-C-CALC-IMP-SECONDS.
021000     MOVE "N"   TO WK-C-CALC-VALID WK-C-QA-FOUND-SW
021100                   WK-C-HAS-PERIODS-SW WK-C-UNRESTRICT-SW.
021200     MOVE SPACES TO WK-C-CALC-REASON WK-C-CALC-ERROR-CD.
021300     IF  WK-C-CALC-QA-MODE = "Y"
021400           AND WK-C-CALC-ASSIGNEE-ID NOT = SPACES
021500        PERFORM C700-QA-START-END
021600           THRU C799-QA-START-END-EX
021700        IF  WK-C-QA-IS-FOUND
021800           GO TO A099-PROCESS-CALLED-ROUTINE-EX
021900        END-IF
022000     END-IF.
022100     IF  WK-C-CALC-ASSIGNEE-ID NOT = SPACES
022200        PERFORM C100-BUILD-PERIODS
022300           THRU C199-BUILD-PERIODS-EX
022400        IF  NOT WK-C-HAS-PERIODS
022500           PERFORM C300-AUTHOR-OF-TRANSITIONS
022600              THRU C399-AUTHOR-OF-TRANSITIONS-EX
022700           IF  NOT WK-C-AUTHORED-TRANS
022800              MOVE "N" TO WK-C-CALC-VALID
022900              MOVE "BOTH MISSING" TO WK-C-CALC-REASON
023000              GO TO A099-PROCESS-CALLED-ROUTINE-EX
023100           ELSE
023200              MOVE "Y" TO WK-C-UNRESTRICT-SW
023300           END-IF
023400        END-IF
023500     END-IF.
023600     PERFORM C400-CHECK-REOPEN
023700        THRU C499-CHECK-REOPEN-EX.
023800     IF  WK-C-IS-REOPENED
023900        PERFORM C500-ENUM-CYCLES-CPX
024000           THRU C599-ENUM-CYCLES-CPX-EX
024100        GO TO A099-PROCESS-CALLED-ROUTINE-EX
024200     END-IF.
024300     PERFORM C600-WORK-START-COMPLEX
024400        THRU C699-WORK-START-COMPLEX-EX.
024500     IF  WK-C-CALC-IN-PROG-AT = ZERO
024600        MOVE "N" TO WK-C-CALC-VALID
024700        MOVE "MISSING IN PROGRESS" TO WK-C-CALC-REASON
024800        GO TO A099-PROCESS-CALLED-ROUTINE-EX
024900     END-IF.
025000     PERFORM C800-COMPLETION-COMPLEX
025100        THRU C899-COMPLETION-COMPLEX-EX.
025200     IF  WK-C-CALC-DONE-AT = ZERO
025300        MOVE "N" TO WK-C-CALC-VALID
025400        MOVE "MISSING DONE" TO WK-C-CALC-REASON
025500        GO TO A099-PROCESS-CALLED-ROUTINE-EX
025600     END-IF.
025700     MOVE "Y" TO WK-C-CALC-VALID.
025800     CALL "CYCVACT" USING WK-C-CALC-RECORD.
025900 A099-PROCESS-CALLED-ROUTINE-EX.
026000     EXIT.
026100*-----------------------------------------------------------------
026200*    R12 - ASSIGNEE PERIODS.  SCAN ASSIGNEE EVENTS IN ORDER; A
026300*    PERIOD OPENS WHEN EVT-TO EQUALS THE FILTERED ACCOUNT ID AND
026400*    CLOSES AT THE NEXT ASSIGNEE EVENT WHOSE EVT-TO DIFFERS.  A
026500*    PERIOD STILL OPEN AT END OF HISTORY STAYS OPEN-ENDED (END
026600*    LEFT AT ZERO).
026700*-----------------------------------------------------------------
026800 C100-BUILD-PERIODS.
026900*-----------------------------------------------------------------
027000     MOVE ZERO TO WK-N-PERIOD-CNT.
027100     MOVE "N" TO WK-C-PERIOD-OPEN-SW.
027200     PERFORM C110-SCAN-PERIOD-EVENT
027300        THRU C119-SCAN-PERIOD-EVENT-EX
027400        VARYING WK-N-SUB FROM 1 BY 1
027500        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT.
027600     IF  WK-N-PERIOD-CNT > 0
027700        MOVE "Y" TO WK-C-HAS-PERIODS-SW
027800     END-IF.
027900 C199-BUILD-PERIODS-EX.
028000     EXIT.
028100*-----------------------------------------------------------------
028200 C110-SCAN-PERIOD-EVENT.
028300*-----------------------------------------------------------------
028400     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) NOT = "ASSIGNEE"
028500        GO TO C119-SCAN-PERIOD-EVENT-EX
028600     END-IF.
028700     IF  NOT WK-C-PERIOD-IS-OPEN
028800        IF  WK-C-CALC-EVT-TO(WK-N-SUB) = WK-C-CALC-ASSIGNEE-ID
028900           ADD 1 TO WK-N-PERIOD-CNT
029000           MOVE WK-C-CALC-EVT-TS(WK-N-SUB)
029100                         TO WK-N-PERIOD-START(WK-N-PERIOD-CNT)
029200           MOVE ZERO TO WK-N-PERIOD-END(WK-N-PERIOD-CNT)
029300           MOVE "Y" TO WK-C-PERIOD-OPEN-SW
029400        END-IF
029500     ELSE
029600        IF  WK-C-CALC-EVT-TO(WK-N-SUB) NOT = WK-C-CALC-ASSIGNEE-ID
029700           MOVE WK-C-CALC-EVT-TS(WK-N-SUB)
029800                         TO WK-N-PERIOD-END(WK-N-PERIOD-CNT)
029900           MOVE "N" TO WK-C-PERIOD-OPEN-SW
030000        END-IF
030100     END-IF.
030200 C119-SCAN-PERIOD-EVENT-EX.
030300     EXIT.
030400*-----------------------------------------------------------------
030500*    R13 - PERIOD MEMBERSHIP WITH HANDOFF GRACE.  WK-N-TEST-TS
030600*    HOLDS THE TIMESTAMP TO TEST; WK-C-TRIM-LEN COMES BACK
030700*    NON-ZERO WHEN IT IS INSIDE A PERIOD.  NO FILTER, OR THE
030800*    UNRESTRICTED PATH OF R16, MEANS EVERY TIMESTAMP QUALIFIES.
030900*-----------------------------------------------------------------
031000 C200-PERIOD-MEMBER.
031100*-----------------------------------------------------------------
031200     MOVE ZERO TO WK-C-TRIM-LEN.
031300     IF  WK-C-CALC-ASSIGNEE-ID = SPACES
031400           OR WK-C-IS-UNRESTRICTED
031500        MOVE 1 TO WK-C-TRIM-LEN
031600        GO TO C299-PERIOD-MEMBER-EX
031700     END-IF.
031800     PERFORM C210-TEST-PERIOD-ENTRY
031900        THRU C219-TEST-PERIOD-ENTRY-EX
032000        VARYING WK-N-TBL-SUB FROM 1 BY 1
032100        UNTIL WK-N-TBL-SUB > WK-N-PERIOD-CNT
032200        OR WK-C-TRIM-LEN > 0.
032300 C299-PERIOD-MEMBER-EX.
032400     EXIT.
032500*-----------------------------------------------------------------
032600 C210-TEST-PERIOD-ENTRY.
032700*-----------------------------------------------------------------
032800     IF  WK-N-PERIOD-END(WK-N-TBL-SUB) = ZERO
032900        IF  WK-N-TEST-TS >= WK-N-PERIOD-START(WK-N-TBL-SUB)
033000           MOVE 1 TO WK-C-TRIM-LEN
033100        END-IF
033200        GO TO C219-TEST-PERIOD-ENTRY-EX
033300     END-IF.
033400     IF  WK-N-TEST-TS >= WK-N-PERIOD-START(WK-N-TBL-SUB)
033500           AND WK-N-TEST-TS <= WK-N-PERIOD-END(WK-N-TBL-SUB)
033600        MOVE 1 TO WK-C-TRIM-LEN
033700        GO TO C219-TEST-PERIOD-ENTRY-EX
033800     END-IF.
033900     IF  WK-N-TEST-TS > WK-N-PERIOD-END(WK-N-TBL-SUB)
034000        COMPUTE WK-N-DATE-A = WK-N-TEST-TS / 1000000
034100        COMPUTE WK-N-DATE-B =
034200                WK-N-PERIOD-END(WK-N-TBL-SUB) / 1000000
034300        IF  WK-N-DATE-A = WK-N-DATE-B
034400           MOVE WK-N-TEST-TS TO WK-N-GRACE-TS-A
034500           MOVE WK-N-PERIOD-END(WK-N-TBL-SUB) TO WK-N-GRACE-TS-B
034600           COMPUTE WK-N-GRACE-SOD-A =
034700              WK-N-GRACE-HH-A * 3600
034800               + WK-N-GRACE-MI-A * 60 + WK-N-GRACE-SS-A
034900           COMPUTE WK-N-GRACE-SOD-B =
035000              WK-N-GRACE-HH-B * 3600
035100               + WK-N-GRACE-MI-B * 60 + WK-N-GRACE-SS-B
035200           COMPUTE WK-N-GRACE-DIFF =
035300              WK-N-GRACE-SOD-A - WK-N-GRACE-SOD-B
035400           IF  WK-N-GRACE-DIFF <= 14400
035500              MOVE 1 TO WK-C-TRIM-LEN
035600           END-IF
035700        END-IF
035800     END-IF.
035900 C219-TEST-PERIOD-ENTRY-EX.
036000     EXIT.
036100*-----------------------------------------------------------------
036200*    R16 - AUTHOR OF TRANSITIONS.  NO ASSIGNMENT PERIOD WAS BUILT;
036300*    THE FILTERED PERSON STILL QUALIFIES IF THEY AUTHORED ANY
036400*    STATUS TRANSITION INTO AN IN-PROGRESS OR DONE STATUS.
036500*-----------------------------------------------------------------
036600 C300-AUTHOR-OF-TRANSITIONS.
036700*-----------------------------------------------------------------
036800     MOVE "N" TO WK-C-AUTHORED-SW.
036900     PERFORM C310-TEST-AUTHOR-EVENT
037000        THRU C319-TEST-AUTHOR-EVENT-EX
037100        VARYING WK-N-SUB FROM 1 BY 1
037200        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT
037300        OR WK-C-AUTHORED-TRANS.
037400 C399-AUTHOR-OF-TRANSITIONS-EX.
037500     EXIT.
037600*-----------------------------------------------------------------
037700 C310-TEST-AUTHOR-EVENT.
037800*-----------------------------------------------------------------
037900     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) NOT = "STATUS"
038000           OR WK-C-CALC-EVT-AUTHOR(WK-N-SUB)
038100                                  NOT = WK-C-CALC-ASSIGNEE-ID
038200        GO TO C319-TEST-AUTHOR-EVENT-EX
038300     END-IF.
038400     MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-CUR-VALUE.
038500     PERFORM C900-TEST-DONE-LIST
038600        THRU C909-TEST-DONE-LIST-EX.
038700     IF  WK-C-TRIM-LEN > 0
038800        MOVE "Y" TO WK-C-AUTHORED-SW
038900        GO TO C319-TEST-AUTHOR-EVENT-EX
039000     END-IF.
039100     PERFORM C910-TEST-INPROG-LIST
039200        THRU C919-TEST-INPROG-LIST-EX.
039300     IF  WK-C-TRIM-LEN > 0
039400        MOVE "Y" TO WK-C-AUTHORED-SW
039500     END-IF.
039600 C319-TEST-AUTHOR-EVENT-EX.
039700     EXIT.
039800*-----------------------------------------------------------------
039900*    R6 - REOPEN DETECTION, SAME RULE AS THE SIMPLE STRATEGY.
040000*-----------------------------------------------------------------
040100 C400-CHECK-REOPEN.
040200*-----------------------------------------------------------------
040300     MOVE "N" TO WK-C-REOPEN-SW.
040400     MOVE SPACES TO WK-C-PREV-TO-STATUS.
040500     PERFORM C410-CHECK-REOPEN-EVENT
040600        THRU C419-CHECK-REOPEN-EVENT-EX
040700        VARYING WK-N-SUB FROM 1 BY 1
040800        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT.
040900 C499-CHECK-REOPEN-EX.
041000     EXIT.
041100*-----------------------------------------------------------------
041200 C410-CHECK-REOPEN-EVENT.
041300*-----------------------------------------------------------------
041400     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) NOT = "STATUS"
041500        GO TO C419-CHECK-REOPEN-EVENT-EX
041600     END-IF.
041700     MOVE WK-C-PREV-TO-STATUS TO WK-C-CUR-VALUE.
041800     PERFORM C900-TEST-DONE-LIST
041900        THRU C909-TEST-DONE-LIST-EX.
042000     IF  WK-C-TRIM-LEN = 0
042100        GO TO C415-SAVE-PREV-TO
042200     END-IF.
042300     MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-CUR-VALUE.
042400     PERFORM C910-TEST-INPROG-LIST
042500        THRU C919-TEST-INPROG-LIST-EX.
042600     IF  WK-C-TRIM-LEN > 0
042700        MOVE "Y" TO WK-C-REOPEN-SW
042800     END-IF.
042900 C415-SAVE-PREV-TO.
043000     MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-PREV-TO-STATUS.
043100 C419-CHECK-REOPEN-EVENT-EX.
043200     EXIT.
043300*-----------------------------------------------------------------
043400*    R7/R8 - ENUMERATE OPEN/CLOSE CYCLES, COUNTING A TRANSITION
043500*    ONLY WHEN IT FALLS INSIDE AN ASSIGNMENT PERIOD (R13).
043600*-----------------------------------------------------------------
043700 C500-ENUM-CYCLES-CPX.
043800*-----------------------------------------------------------------
043900     MOVE ZERO TO WK-N-FIRST-OPEN-TS WK-N-LAST-CLOSE-TS
044000                  WK-N-CYCLE-CNT WK-N-TOTAL-SECONDS
044100                  WK-N-TOTAL-EXCL WK-N-TOTAL-IMP.
044200     MOVE "N" TO WK-C-EXCL-OPEN-SW.
044300     MOVE ZERO TO WK-N-OPEN-TS.
044400     PERFORM C510-SCAN-CYCLE-EVENT
044500        THRU C519-SCAN-CYCLE-EVENT-EX
044600        VARYING WK-N-SUB FROM 1 BY 1
044700        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT.
044800     IF  WK-N-CYCLE-CNT = 0
044900        MOVE "N" TO WK-C-CALC-VALID
045000        MOVE "MISSING DONE" TO WK-C-CALC-REASON
045100     ELSE
045200        MOVE WK-N-FIRST-OPEN-TS TO WK-C-CALC-IN-PROG-AT
045300        MOVE WK-N-LAST-CLOSE-TS TO WK-C-CALC-DONE-AT
045400        MOVE "Y" TO WK-C-CALC-VALID
045500        COMPUTE WK-C-CALC-SECONDS = WK-N-TOTAL-SECONDS
045600        MOVE WK-N-TOTAL-EXCL TO WK-C-CALC-EXCL-SECONDS
045700        MOVE WK-N-TOTAL-IMP  TO WK-C-CALC-IMP-SECONDS
045800     END-IF.
045900 C599-ENUM-CYCLES-CPX-EX.
046000     EXIT.
046100*-----------------------------------------------------------------
046200 C510-SCAN-CYCLE-EVENT.
046300*-----------------------------------------------------------------
046400     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) NOT = "STATUS"
046500        GO TO C519-SCAN-CYCLE-EVENT-EX
046600     END-IF.
046700     MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-TEST-TS.
046800     PERFORM C200-PERIOD-MEMBER
046900        THRU C299-PERIOD-MEMBER-EX.
047000     IF  WK-C-TRIM-LEN = 0
047100        GO TO C519-SCAN-CYCLE-EVENT-EX
047200     END-IF.
047300     MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-CUR-VALUE.
047400     IF  WK-C-EXCL-IS-OPEN
047500        GO TO C515-TEST-CYCLE-CLOSE
047600     END-IF.
047700     PERFORM C910-TEST-INPROG-LIST
047800        THRU C919-TEST-INPROG-LIST-EX.
047900     IF  WK-C-TRIM-LEN > 0
048000        MOVE "Y" TO WK-C-EXCL-OPEN-SW
048100        MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-OPEN-TS
048200        IF  WK-N-FIRST-OPEN-TS = ZERO
048300           MOVE WK-N-OPEN-TS TO WK-N-FIRST-OPEN-TS
048400        END-IF
048500     END-IF.
048600     GO TO C519-SCAN-CYCLE-EVENT-EX.
048700 C515-TEST-CYCLE-CLOSE.
048800     PERFORM C900-TEST-DONE-LIST
048900        THRU C909-TEST-DONE-LIST-EX.
049000     IF  WK-C-TRIM-LEN > 0
049100        MOVE WK-N-OPEN-TS TO WK-C-CALC-IN-PROG-AT
049200        MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-C-CALC-DONE-AT
049300        CALL "CYCVACT" USING WK-C-CALC-RECORD
049400        ADD WK-C-CALC-SECONDS TO WK-N-TOTAL-SECONDS
049500        ADD WK-C-CALC-EXCL-SECONDS TO WK-N-TOTAL-EXCL
049600        ADD WK-C-CALC-IMP-SECONDS TO WK-N-TOTAL-IMP
049700        MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-LAST-CLOSE-TS
049800        ADD 1 TO WK-N-CYCLE-CNT
049900        MOVE "N" TO WK-C-EXCL-OPEN-SW
050000     END-IF.
050100 C519-SCAN-CYCLE-EVENT-EX.
050200     EXIT.
050300*-----------------------------------------------------------------
050400*    R14 - WORK START, COMPLEX.  BUILD THE CANDIDATE LIST OF
050500*    TRANSITIONS TO AN IN-PROGRESS STATUS, DROP THE ONES THAT
050600*    LEAD STRAIGHT INTO A NON-WORK STATUS, FALL BACK TO THE FULL
050700*    LIST IF THAT DROPS EVERYTHING, THEN APPLY THE FILTER/HANDOFF/
050800*    TAKEOVER RULES.
050900*-----------------------------------------------------------------
051000 C600-WORK-START-COMPLEX.
051100*-----------------------------------------------------------------
051200     MOVE ZERO TO WK-C-CALC-IN-PROG-AT.
051300     PERFORM C610-BUILD-CANDIDATES
051400        THRU C619-BUILD-CANDIDATES-EX.
051500     IF  WK-N-CAND-CNT = 0
051600        PERFORM C630-FIND-FIRST-ASSIGN
051700           THRU C639-FIND-FIRST-ASSIGN-EX
051800        IF  WK-C-IS-HANDOFF
051900           MOVE WK-N-FIRST-ASGN-TS TO WK-C-CALC-IN-PROG-AT
052000        END-IF
052100        GO TO C699-WORK-START-COMPLEX-EX
052200     END-IF.
052300     PERFORM C620-FILTER-CANDIDATES
052400        THRU C629-FILTER-CANDIDATES-EX.
052500     PERFORM C650-FIND-EARLIEST-KEPT
052600        THRU C659-FIND-EARLIEST-KEPT-EX.
052700     IF  WK-C-CALC-ASSIGNEE-ID = SPACES
052800        MOVE WK-N-BEST-TS TO WK-C-CALC-IN-PROG-AT
052900        GO TO C699-WORK-START-COMPLEX-EX
053000     END-IF.
053100     MOVE WK-N-BEST-TS TO WK-N-TEST-TS.
053200     PERFORM C200-PERIOD-MEMBER
053300        THRU C299-PERIOD-MEMBER-EX.
053400     IF  WK-C-TRIM-LEN > 0
053500        MOVE WK-N-BEST-TS TO WK-C-CALC-IN-PROG-AT
053600        GO TO C699-WORK-START-COMPLEX-EX
053700     END-IF.
053800     PERFORM C630-FIND-FIRST-ASSIGN
053900        THRU C639-FIND-FIRST-ASSIGN-EX.
054000     IF  WK-C-IS-HANDOFF
054100        MOVE WK-N-FIRST-ASGN-TS TO WK-C-CALC-IN-PROG-AT
054200        GO TO C699-WORK-START-COMPLEX-EX
054300     END-IF.
054400     IF  WK-C-IS-TAKEOVER
054500        MOVE WK-N-BEST-TS TO WK-C-CALC-IN-PROG-AT
054600        GO TO C699-WORK-START-COMPLEX-EX
054700     END-IF.
054800     PERFORM C660-FIND-EARLIEST-IN-PERIOD
054900        THRU C669-FIND-EARLIEST-IN-PERIOD-EX.
055000 C699-WORK-START-COMPLEX-EX.
055100     EXIT.
055200*-----------------------------------------------------------------
055300 C610-BUILD-CANDIDATES.
055400*-----------------------------------------------------------------
055500     MOVE ZERO TO WK-N-CAND-CNT.
055600     PERFORM C611-SCAN-CANDIDATE-EVENT
055700        THRU C619-SCAN-CANDIDATE-EVENT-EX
055800        VARYING WK-N-SUB FROM 1 BY 1
055900        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT.
056000 C619-BUILD-CANDIDATES-EX.
056100     EXIT.
056200*-----------------------------------------------------------------
056300 C611-SCAN-CANDIDATE-EVENT.
056400*-----------------------------------------------------------------
056500     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) NOT = "STATUS"
056600        GO TO C619-SCAN-CANDIDATE-EVENT-EX
056700     END-IF.
056800     MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-CUR-VALUE.
056900     PERFORM C910-TEST-INPROG-LIST
057000        THRU C919-TEST-INPROG-LIST-EX.
057100     IF  WK-C-TRIM-LEN = 0
057200        GO TO C619-SCAN-CANDIDATE-EVENT-EX
057300     END-IF.
057400     PERFORM C920-TEST-NONWORK-LIST
057500        THRU C929-TEST-NONWORK-LIST-EX.
057600     IF  WK-C-TRIM-LEN > 0
057700        GO TO C619-SCAN-CANDIDATE-EVENT-EX
057800     END-IF.
057900     ADD 1 TO WK-N-CAND-CNT.
058000     MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-CAND-TS(WK-N-CAND-CNT).
058100     MOVE WK-N-SUB TO WK-N-CAND-IDX(WK-N-CAND-CNT).
058200     MOVE "Y" TO WK-N-CAND-KEEP(WK-N-CAND-CNT).
058300 C619-SCAN-CANDIDATE-EVENT-EX.
058400     EXIT.
058500*-----------------------------------------------------------------
058600 C620-FILTER-CANDIDATES.
058700*-----------------------------------------------------------------
058800     MOVE ZERO TO WK-N-KEPT-CNT.
058900     PERFORM C621-FILTER-ONE-CANDIDATE
059000        THRU C629-FILTER-ONE-CANDIDATE-EX
059100        VARYING WK-N-TBL-SUB FROM 1 BY 1
059200        UNTIL WK-N-TBL-SUB > WK-N-CAND-CNT.
059300     IF  WK-N-KEPT-CNT = 0
059400        PERFORM C626-RESTORE-ALL-KEEP
059500           THRU C629-FILTER-ONE-CANDIDATE-EX
059600           VARYING WK-N-TBL-SUB FROM 1 BY 1
059700           UNTIL WK-N-TBL-SUB > WK-N-CAND-CNT
059800     END-IF.
059900 C629-FILTER-CANDIDATES-EX.
060000     EXIT.
060100*-----------------------------------------------------------------
060200 C621-FILTER-ONE-CANDIDATE.
060300*-----------------------------------------------------------------
060400     MOVE WK-N-CAND-IDX(WK-N-TBL-SUB) TO WK-N-SUB2.
060500     ADD 1 TO WK-N-SUB2.
060600     MOVE SPACE TO WK-C-DECIDE-SW.
060700     PERFORM C622-SCAN-FORWARD-EVENT
060800        THRU C622-SCAN-FORWARD-EVENT-EX
060900        UNTIL WK-N-SUB2 > WK-C-CALC-EVT-CNT
061000        OR WK-C-DECIDE-SW NOT = SPACE.
061100     IF  WK-C-DECIDE-SW = "D"
061200        MOVE "N" TO WK-N-CAND-KEEP(WK-N-TBL-SUB)
061300     ELSE
061400        MOVE "Y" TO WK-N-CAND-KEEP(WK-N-TBL-SUB)
061500        ADD 1 TO WK-N-KEPT-CNT
061600     END-IF.
061700     GO TO C629-FILTER-ONE-CANDIDATE-EX.
061800*-----------------------------------------------------------------
061900 C622-SCAN-FORWARD-EVENT.
062000*-----------------------------------------------------------------
062100     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB2) NOT = "STATUS"
062200        ADD 1 TO WK-N-SUB2
062300        GO TO C622-SCAN-FORWARD-EVENT-EX
062400     END-IF.
062500     MOVE WK-C-CALC-EVT-TO(WK-N-SUB2) TO WK-C-CUR-VALUE.
062600     PERFORM C910-TEST-INPROG-LIST
062700        THRU C919-TEST-INPROG-LIST-EX.
062800     IF  WK-C-TRIM-LEN > 0
062900        MOVE "K" TO WK-C-DECIDE-SW
063000        GO TO C622-SCAN-FORWARD-EVENT-EX
063100     END-IF.
063200     PERFORM C920-TEST-NONWORK-LIST
063300        THRU C929-TEST-NONWORK-LIST-EX.
063400     IF  WK-C-TRIM-LEN > 0
063500        MOVE "D" TO WK-C-DECIDE-SW
063600        GO TO C622-SCAN-FORWARD-EVENT-EX
063700     END-IF.
063800     ADD 1 TO WK-N-SUB2.
063900 C622-SCAN-FORWARD-EVENT-EX.
064000     EXIT.
064100*-----------------------------------------------------------------
064200 C626-RESTORE-ALL-KEEP.
064300*-----------------------------------------------------------------
064400     MOVE "Y" TO WK-N-CAND-KEEP(WK-N-TBL-SUB).
064500     ADD 1 TO WK-N-KEPT-CNT.
064600*-----------------------------------------------------------------
064700 C629-FILTER-ONE-CANDIDATE-EX.
064800     EXIT.
064900*-----------------------------------------------------------------
065000*    GLOBALLY EARLIEST KEPT CANDIDATE - THE TABLE IS BUILT IN
065100*    ASCENDING TIMESTAMP ORDER SINCE THE EVENT HISTORY ITSELF IS
065200*    PRE-SORTED ASCENDING, SO THE FIRST "Y" ENTRY IS THE EARLIEST.
065300*-----------------------------------------------------------------
065400 C650-FIND-EARLIEST-KEPT.
065500*-----------------------------------------------------------------
065600     MOVE ZERO TO WK-N-BEST-TS.
065700     PERFORM C651-TEST-KEPT-ENTRY
065800        THRU C659-FIND-EARLIEST-KEPT-EX
065900        VARYING WK-N-TBL-SUB FROM 1 BY 1
066000        UNTIL WK-N-TBL-SUB > WK-N-CAND-CNT
066100        OR WK-N-BEST-TS NOT = ZERO.
066200 C659-FIND-EARLIEST-KEPT-EX.
066300     EXIT.
066400*-----------------------------------------------------------------
066500 C651-TEST-KEPT-ENTRY.
066600*-----------------------------------------------------------------
066700     IF  WK-N-CAND-KEEP(WK-N-TBL-SUB) = "Y"
066800        MOVE WK-N-CAND-TS(WK-N-TBL-SUB) TO WK-N-BEST-TS
066900     END-IF.
067000*-----------------------------------------------------------------
067100*    EARLIEST KEPT CANDIDATE THAT ALSO LIES INSIDE AN ASSIGNMENT
067200*    PERIOD (R13) - NONE FOUND LEAVES WK-C-CALC-IN-PROG-AT ZERO,
067300*    I.E. NO START.
067400*-----------------------------------------------------------------
067500 C660-FIND-EARLIEST-IN-PERIOD.
067600*-----------------------------------------------------------------
067700     PERFORM C661-TEST-CANDIDATE-IN-PERIOD
067800        THRU C669-FIND-EARLIEST-IN-PERIOD-EX
067900        VARYING WK-N-TBL-SUB FROM 1 BY 1
068000        UNTIL WK-N-TBL-SUB > WK-N-CAND-CNT
068100        OR WK-C-CALC-IN-PROG-AT NOT = ZERO.
068150     GO TO C669-FIND-EARLIEST-IN-PERIOD-EX.
068200*-----------------------------------------------------------------
068300 C661-TEST-CANDIDATE-IN-PERIOD.
068400*-----------------------------------------------------------------
068500     IF  WK-N-CAND-KEEP(WK-N-TBL-SUB) NOT = "Y"
068600        GO TO C669-FIND-EARLIEST-IN-PERIOD-EX
068700     END-IF.
068750     MOVE WK-N-CAND-TS(WK-N-TBL-SUB) TO WK-N-TEST-TS.
068800     PERFORM C200-PERIOD-MEMBER
068850        THRU C299-PERIOD-MEMBER-EX.
068900     IF  WK-C-TRIM-LEN > 0
069000        MOVE WK-N-CAND-TS(WK-N-TBL-SUB) TO WK-C-CALC-IN-PROG-AT
069100     END-IF.
069600 C669-FIND-EARLIEST-IN-PERIOD-EX.
069700     EXIT.
069800*-----------------------------------------------------------------
069900*    FIRST ASSIGNEE EVENT ASSIGNING THE FILTERED PERSON, WITH THE
070000*    STATUS AND PRIOR ASSIGNEE TRACKED AT THAT MOMENT - USED FOR
070100*    THE HANDOFF AND TAKEOVER TESTS OF R14 STEP 2/4.
070200*-----------------------------------------------------------------
070300 C630-FIND-FIRST-ASSIGN.
070400*-----------------------------------------------------------------
070500     MOVE ZERO TO WK-N-FIRST-ASGN-TS.
070600     MOVE "N" TO WK-C-HANDOFF-SW WK-C-TAKEOVER-SW.
070700     MOVE SPACES TO WK-C-CUR-STATUS WK-C-CUR-ASSIGNEE
070800                    WK-C-STATUS-AT-ASSIGN WK-C-PREV-ASSIGNEE.
070900     PERFORM C631-SCAN-ASSIGN-EVENT
071000        THRU C639-SCAN-ASSIGN-EVENT-EX
071100        VARYING WK-N-SUB FROM 1 BY 1
071200        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT
071300        OR WK-N-FIRST-ASGN-TS NOT = ZERO.
071400     IF  WK-N-FIRST-ASGN-TS = ZERO
071500        GO TO C639-FIND-FIRST-ASSIGN-EX
071600     END-IF.
071700     MOVE WK-C-STATUS-AT-ASSIGN TO WK-C-CUR-VALUE.
071800     PERFORM C910-TEST-INPROG-LIST
071900        THRU C919-TEST-INPROG-LIST-EX.
072000     IF  WK-C-TRIM-LEN = 0
072100        GO TO C639-FIND-FIRST-ASSIGN-EX
072200     END-IF.
072300     IF  WK-C-PREV-ASSIGNEE NOT = SPACES
072400           AND WK-C-PREV-ASSIGNEE NOT = WK-C-CALC-ASSIGNEE-ID
072500        MOVE "Y" TO WK-C-HANDOFF-SW
072600     ELSE
072700        IF  WK-C-PREV-ASSIGNEE = SPACES
072800           MOVE "Y" TO WK-C-TAKEOVER-SW
072900        END-IF
073000     END-IF.
073100 C639-FIND-FIRST-ASSIGN-EX.
073200     EXIT.
073300*-----------------------------------------------------------------
073400 C631-SCAN-ASSIGN-EVENT.
073500*-----------------------------------------------------------------
073600     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) = "STATUS"
073700        MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-CUR-STATUS
073800     END-IF.
073900     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) = "ASSIGNEE"
074000        IF  WK-C-CALC-EVT-TO(WK-N-SUB) = WK-C-CALC-ASSIGNEE-ID
074100              AND WK-N-FIRST-ASGN-TS = ZERO
074200           MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-FIRST-ASGN-TS
074300           MOVE WK-C-CUR-STATUS TO WK-C-STATUS-AT-ASSIGN
074400           MOVE WK-C-CUR-ASSIGNEE TO WK-C-PREV-ASSIGNEE
074500        END-IF
074600        MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-CUR-ASSIGNEE
074700     END-IF.
074800 C639-SCAN-ASSIGN-EVENT-EX.
074900     EXIT.
075000*-----------------------------------------------------------------
075100*    R10/R11 - QA/ATP START AND END.  IDENTICAL TO CYCVSIM'S
075200*    C700 - DUPLICATED HERE RATHER THAN SHARED, PER SHOP STANDARD
075300*    FOR SUBROUTINE-LOCAL DECISION SCANS OF THIS SIZE.
075400*-----------------------------------------------------------------
075500 C700-QA-START-END.
075600*-----------------------------------------------------------------
075700     MOVE "N" TO WK-C-QA-FOUND-SW WK-C-ASGN-ON-REVIEW-SW.
075800     MOVE SPACES TO WK-C-CUR-STATUS WK-C-CUR-ASSIGNEE
075900                    WK-C-QA-START-STATUS.
076000     MOVE ZERO TO WK-N-QA-START-TS WK-N-QA-END-TS.
076100     PERFORM C710-SCAN-QA-START-EVENT
076200        THRU C719-SCAN-QA-START-EVENT-EX
076300        VARYING WK-N-SUB FROM 1 BY 1
076400        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT
076500        OR WK-C-QA-IS-FOUND.
076600     IF  NOT WK-C-QA-IS-FOUND
076700        GO TO C799-QA-START-END-EX
076800     END-IF.
076900     PERFORM C730-SCAN-QA-END-EVENT
077000        THRU C739-SCAN-QA-END-EVENT-EX
077100        VARYING WK-N-SUB FROM 1 BY 1
077200        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT
077300        OR WK-N-QA-END-TS NOT = ZERO.
077400     IF  WK-N-QA-END-TS = ZERO
077500        MOVE "N" TO WK-C-CALC-VALID
077600        MOVE "MISSING DONE" TO WK-C-CALC-REASON
077700        GO TO C799-QA-START-END-EX
077800     END-IF.
077900     MOVE WK-N-QA-START-TS TO WK-C-CALC-IN-PROG-AT.
078000     MOVE WK-N-QA-END-TS   TO WK-C-CALC-DONE-AT.
078100     MOVE "Y" TO WK-C-CALC-VALID.
078200     CALL "CYCVACT" USING WK-C-CALC-RECORD.
078300 C799-QA-START-END-EX.
078400     EXIT.
078500*-----------------------------------------------------------------
078600 C710-SCAN-QA-START-EVENT.
078700*-----------------------------------------------------------------
078800     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) = "STATUS"
078900        IF  WK-C-CALC-EVT-FROM(WK-N-SUB) = "BACKLOG"
079000              AND WK-C-CALC-EVT-AUTHOR(WK-N-SUB) =
079100                                  WK-C-CALC-ASSIGNEE-ID
079200           MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-QA-START-STATUS
079300           MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-QA-START-TS
079400           MOVE "Y" TO WK-C-QA-FOUND-SW
079500           GO TO C719-SCAN-QA-START-EVENT-EX
079600        END-IF
079700        IF  WK-C-CALC-EVT-FROM(WK-N-SUB) = "IN REVIEW"
079800              AND WK-C-CALC-EVT-TO(WK-N-SUB) = "ACCEPTANCE"
079900              AND WK-C-CALC-EVT-AUTHOR(WK-N-SUB) =
080000                                  WK-C-CALC-ASSIGNEE-ID
080100              AND (WK-C-CUR-ASSIGNEE = WK-C-CALC-ASSIGNEE-ID
080200                 OR WK-C-IS-ASGN-ON-REVIEW)
080300           MOVE "ACCEPTANCE" TO WK-C-QA-START-STATUS
080400           MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-QA-START-TS
080500           MOVE "Y" TO WK-C-QA-FOUND-SW
080600           GO TO C719-SCAN-QA-START-EVENT-EX
080700        END-IF
080800        IF  WK-C-CALC-EVT-TO(WK-N-SUB) = "ACCEPTANCE"
080900              AND WK-C-CALC-EVT-AUTHOR(WK-N-SUB) =
081000                                  WK-C-CALC-ASSIGNEE-ID
081100              AND WK-C-CUR-ASSIGNEE = WK-C-CALC-ASSIGNEE-ID
081200           MOVE "ACCEPTANCE" TO WK-C-QA-START-STATUS
081300           MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-QA-START-TS
081400           MOVE "Y" TO WK-C-QA-FOUND-SW
081500           GO TO C719-SCAN-QA-START-EVENT-EX
081600        END-IF
081700        MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-CUR-STATUS
081800     END-IF.
081900     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) = "ASSIGNEE"
082000        IF  WK-C-CALC-EVT-TO(WK-N-SUB) = WK-C-CALC-ASSIGNEE-ID
082100              AND WK-C-CUR-STATUS = "ACCEPTANCE"
082200           MOVE "ACCEPTANCE" TO WK-C-QA-START-STATUS
082300           MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-QA-START-TS
082400           MOVE "Y" TO WK-C-QA-FOUND-SW
082500           GO TO C719-SCAN-QA-START-EVENT-EX
082600        END-IF
082700        IF  WK-C-CALC-EVT-TO(WK-N-SUB) = WK-C-CALC-ASSIGNEE-ID
082800              AND WK-C-CUR-STATUS = "IN REVIEW"
082900           MOVE "Y" TO WK-C-ASGN-ON-REVIEW-SW
083000        END-IF
083100        IF  WK-C-CALC-EVT-TO(WK-N-SUB) NOT = WK-C-CALC-ASSIGNEE-ID
083200           MOVE "N" TO WK-C-ASGN-ON-REVIEW-SW
083300        END-IF
083400        MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-CUR-ASSIGNEE
083500     END-IF.
083600 C719-SCAN-QA-START-EVENT-EX.
083700     EXIT.
083800*-----------------------------------------------------------------
083900 C730-SCAN-QA-END-EVENT.
084000*-----------------------------------------------------------------
084100     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) NOT = "STATUS"
084200           OR WK-C-CALC-EVT-TS(WK-N-SUB) <= WK-N-QA-START-TS
084300        GO TO C739-SCAN-QA-END-EVENT-EX
084400     END-IF.
084500     IF  WK-C-CALC-EVT-FROM(WK-N-SUB) = WK-C-QA-START-STATUS
084600           AND WK-C-CALC-EVT-TO(WK-N-SUB) NOT = WK-C-QA-START-STATUS
084700        MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-QA-END-TS
084800     END-IF.
084900 C739-SCAN-QA-END-EVENT-EX.
085000     EXIT.
085100*-----------------------------------------------------------------
085200*    R15 - COMPLETION, COMPLEX.  STATUS COMPLETIONS (EVT-TO ON THE
085300*    DONE LIST) TAKE PRIORITY OVER RESOLUTION COMPLETIONS; A
085400*    "WON'T DO" RESOLUTION ONLY COUNTS WITH NO FILTER OR WHEN THE
085500*    FILTERED ASSIGNEE AUTHORED IT.  BOTH ARE RESTRICTED TO AFTER
085600*    THE WORK START AND INSIDE AN ASSIGNMENT PERIOD (R13).
085700*-----------------------------------------------------------------
085800 C800-COMPLETION-COMPLEX.
085900*-----------------------------------------------------------------
086000     MOVE ZERO TO WK-N-STATUS-DONE-TS WK-N-RESOL-DONE-TS.
086100     PERFORM C810-SCAN-COMPLETION-EVENT
086200        THRU C819-SCAN-COMPLETION-EVENT-EX
086300        VARYING WK-N-SUB FROM 1 BY 1
086400        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT.
086500     IF  WK-N-STATUS-DONE-TS NOT = ZERO
086600        MOVE WK-N-STATUS-DONE-TS TO WK-C-CALC-DONE-AT
086700     ELSE
086800        IF  WK-N-RESOL-DONE-TS NOT = ZERO
086900           MOVE WK-N-RESOL-DONE-TS TO WK-C-CALC-DONE-AT
087000        ELSE
087100           MOVE ZERO TO WK-C-CALC-DONE-AT
087200        END-IF
087300     END-IF.
087400 C899-COMPLETION-COMPLEX-EX.
087500     EXIT.
087600*-----------------------------------------------------------------
087700 C810-SCAN-COMPLETION-EVENT.
087800*-----------------------------------------------------------------
087900     IF  WK-C-CALC-EVT-TS(WK-N-SUB) <= WK-C-CALC-IN-PROG-AT
088000        GO TO C819-SCAN-COMPLETION-EVENT-EX
088100     END-IF.
088200     MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-TEST-TS.
088300     PERFORM C200-PERIOD-MEMBER
088400        THRU C299-PERIOD-MEMBER-EX.
088500     IF  WK-C-TRIM-LEN = 0
088600        GO TO C819-SCAN-COMPLETION-EVENT-EX
088700     END-IF.
088800     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) = "STATUS"
088900           AND WK-N-STATUS-DONE-TS = ZERO
089000        MOVE WK-C-CALC-EVT-TO(WK-N-SUB) TO WK-C-CUR-VALUE
089100        PERFORM C900-TEST-DONE-LIST
089200           THRU C909-TEST-DONE-LIST-EX
089300        IF  WK-C-TRIM-LEN > 0
089400           MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-STATUS-DONE-TS
089500        END-IF
089600     END-IF.
089700     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) = "RESOLUTION"
089800           AND WK-N-RESOL-DONE-TS = ZERO
089900           AND WK-C-CALC-EVT-TO(WK-N-SUB) NOT = SPACES
090000           AND WK-C-CALC-EVT-TO(WK-N-SUB) NOT = "NONE"
090100        IF  WK-C-CALC-EVT-TO(WK-N-SUB) = "WON'T DO"
090200           IF  WK-C-CALC-ASSIGNEE-ID = SPACES
090300                 OR WK-C-CALC-EVT-AUTHOR(WK-N-SUB) =
090400                                   WK-C-CALC-ASSIGNEE-ID
090500              MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-RESOL-DONE-TS
090600           END-IF
090700        ELSE
090800           MOVE WK-C-CALC-EVT-TS(WK-N-SUB) TO WK-N-RESOL-DONE-TS
090900        END-IF
091000     END-IF.
091100 C819-SCAN-COMPLETION-EVENT-EX.
091200     EXIT.
091300*-----------------------------------------------------------------
091400*    SHARED LIST-MEMBERSHIP HELPERS AGAINST WK-C-CUR-VALUE.
091500*-----------------------------------------------------------------
091600 C900-TEST-DONE-LIST.
091700*-----------------------------------------------------------------
091800     MOVE ZERO TO WK-C-TRIM-LEN.
091900     PERFORM C901-TEST-DONE-ENTRY
092000        THRU C908-TEST-DONE-ENTRY-EX
092100        VARYING WK-N-TBL-SUB FROM 1 BY 1
092200        UNTIL WK-N-TBL-SUB > WK-C-CALC-DONE-CNT
092300        OR WK-C-TRIM-LEN > 0.
092400 C909-TEST-DONE-LIST-EX.
092500     EXIT.
092600*-----------------------------------------------------------------
092700 C901-TEST-DONE-ENTRY.
092800*-----------------------------------------------------------------
092900     IF  WK-C-CALC-DONE(WK-N-TBL-SUB) = WK-C-CUR-VALUE
093000        MOVE 1 TO WK-C-TRIM-LEN
093100     END-IF.
093200 C908-TEST-DONE-ENTRY-EX.
093300     EXIT.
093400*-----------------------------------------------------------------
093500 C910-TEST-INPROG-LIST.
093600*-----------------------------------------------------------------
093700     MOVE ZERO TO WK-C-TRIM-LEN.
093800     PERFORM C911-TEST-INPROG-ENTRY
093900        THRU C918-TEST-INPROG-ENTRY-EX
094000        VARYING WK-N-TBL-SUB FROM 1 BY 1
094100        UNTIL WK-N-TBL-SUB > WK-C-CALC-INPROG-CNT
094200        OR WK-C-TRIM-LEN > 0.
094300 C919-TEST-INPROG-LIST-EX.
094400     EXIT.
094500*-----------------------------------------------------------------
094600 C911-TEST-INPROG-ENTRY.
094700*-----------------------------------------------------------------
094800     IF  WK-C-CALC-INPROG(WK-N-TBL-SUB) = WK-C-CUR-VALUE
094900        MOVE 1 TO WK-C-TRIM-LEN
095000     END-IF.
095100 C918-TEST-INPROG-ENTRY-EX.
095200     EXIT.
095300*-----------------------------------------------------------------
095400 C920-TEST-NONWORK-LIST.
095500*-----------------------------------------------------------------
095600     MOVE ZERO TO WK-C-TRIM-LEN.
095700     PERFORM C921-TEST-NONWORK-ENTRY
095800        THRU C928-TEST-NONWORK-ENTRY-EX
095900        VARYING WK-N-TBL-SUB FROM 1 BY 1
096000        UNTIL WK-N-TBL-SUB > 5
096100        OR WK-C-TRIM-LEN > 0.
096200 C929-TEST-NONWORK-LIST-EX.
096300     EXIT.
096400*-----------------------------------------------------------------
096500 C921-TEST-NONWORK-ENTRY.
096600*-----------------------------------------------------------------
096700     IF  WK-C-NONWORK(WK-N-TBL-SUB) = WK-C-CUR-VALUE
096800        MOVE 1 TO WK-C-TRIM-LEN
096900     END-IF.
097000 C928-TEST-NONWORK-ENTRY-EX.
097100     EXIT.
097200*-----------------------------------------------------------------
097300 Y900-ABNORMAL-TERMINATION.
097400*-----------------------------------------------------------------
097500     MOVE "CPX0099" TO WK-C-CALC-ERROR-CD.
097600     MOVE "N" TO WK-C-CALC-VALID.
097700     PERFORM Z000-END-PROGRAM-ROUTINE
097800        THRU Z999-END-PROGRAM-ROUTINE-EX.
097900     EXIT PROGRAM.
098000*-----------------------------------------------------------------
098100 Z000-END-PROGRAM-ROUTINE.
098200*-----------------------------------------------------------------
098300     CONTINUE.
098400 Z999-END-PROGRAM-ROUTINE-EX.
098500     EXIT.
