000100 IDENTIFICATION DIVISION.                                       ATPB02
000200 PROGRAM-ID. CYCVSEL.
000300 AUTHOR. A C NFARRELL.
000400 INSTALLATION. ATP PRODUCER - PRODUCER TOOLING.
000500 DATE-WRITTEN. 15 AUG 1991.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: CYCLE-TIME STRATEGY SELECTOR
001100*
001200* DECIDES, FOR ONE ISSUE, WHETHER THE SIMPLE OR THE COMPLEX
001300* CYCLE-TIME STRATEGY APPLIES, THEN CALLS THE CHOSEN SUBROUTINE.
001400* COMPLEX APPLIES WHEN THE RUN CARRIES AN ASSIGNEE FILTER, OR
001500* THE ISSUE CHANGED ASSIGNEE MORE THAN TWICE, OR THE ISSUE
001600* CHANGED STATUS MORE THAN FIVE TIMES.  OTHERWISE SIMPLE APPLIES.
001700* A FAILED CALL TO EITHER STRATEGY SUBROUTINE IS REPORTED BACK
001800* AS AN INVALID, BOTH-TIMESTAMPS-ZERO RESULT.
001900*
002000*=================================================================
002100*
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400*
002500*MOD.# INIT    DATE        DESCRIPTION
002600*------ ------ ---------- --------------------------------------
002700*RAMV01 - R A MCKAY  - 15/08/1991 - INITIAL VERSION OF THE
002800*                      STRATEGY SELECTOR, SIMPLE-OR-COMPLEX ONLY
002900*-----------------------------------------------------------------
003000*TWKV02 - T WEE KIM  - 06/03/1995 - ADDED THE STATUS-CHANGE-COUNT
003100*                      LEG OF THE SELECTION RULE
003200*-----------------------------------------------------------------
003300*Y2KV03 - T WEE KIM  - 29/11/1998 - YEAR 2000 REMEDIATION, ALL
003400*                      TIMESTAMP FIELDS NOW CARRY A 4-DIGIT YEAR
003500*-----------------------------------------------------------------
003600*JBOV04 - J BOWDEN   - 02/05/2004 - REHOSTED ONTO THE CURRENT
003700*                      AS/400 PARTITION, NO LOGIC CHANGE
003800*-----------------------------------------------------------------
003900*ATPB01 - ACNFAM - 04/03/2025 - ATP PRODUCER PH1 - AT-1807
004000*                      REPURPOSED FOR THE ATP PRODUCER CYCLE-TIME
004100*                      AND THROUGHPUT BATCH - STRATEGY SELECTOR
004200*-----------------------------------------------------------------
004300*ATPB02 - VENL29 - 22/05/2025 - ATP PRODUCER PH2 - AT-2214
004400*                      ADDED THE ASSIGNEE-FILTER LEG OF THE RULE
004500*                      AND THE ABEND-TO-INVALID-RESULT HANDLING
004600*-----------------------------------------------------------------
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-AS400.
005100 OBJECT-COMPUTER. IBM-AS400.
005200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
005300*
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600***********************
005700 01  FILLER                  PIC X(24) VALUE
005800        "** PROGRAM CYCVSEL   **".
005900*
006000 01  WK-C-WORK-AREA.
006100     05  WK-C-STRATEGY-SW      PIC X(01) VALUE "N".
006200         88  WK-C-IS-COMPLEX       VALUE "Y".
006300     05  WK-C-ABEND-SW         PIC X(01) VALUE "N".
006400         88  WK-C-CALL-FAILED      VALUE "Y".
006500     05  WK-C-STRATEGY-PGM     PIC X(08) VALUE "CYCVSIM ".
006600         05  WK-C-STRATEGY-PGM-R REDEFINES WK-C-STRATEGY-PGM.
006700             10  WK-C-STRATEGY-PGM-BASE PIC X(06).
006800             10  WK-C-STRATEGY-PGM-SFX  PIC X(02).
006900     05  WK-C-DECISION-LIT     PIC X(03) VALUE "NNN".
007000         05  WK-C-DECISION-TAB REDEFINES WK-C-DECISION-LIT.
007100             10  WK-C-DECISION-FLAG OCCURS 3 TIMES PIC X(01).
007200     05  FILLER                PIC X(08) VALUE SPACES.
007300*
007400 01  WK-N-WORK-AREA.
007500     05  WK-N-SUB              PIC 9(04) COMP.
007600     05  WK-N-TBL-SUB          PIC 9(02) COMP.
007700     05  WK-N-ASSIGNEE-CHG-CNT PIC 9(04) COMP VALUE ZERO.
007800     05  WK-N-STATUS-CHG-CNT   PIC 9(04) COMP VALUE ZERO.
007900         05  WK-N-STATUS-CHG-R REDEFINES WK-N-STATUS-CHG-CNT.
008000             10  FILLER              PIC 9(02) COMP.
008100             10  WK-N-STATUS-CHG-LO  PIC 9(02) COMP.
008200     05  FILLER                PIC X(06) VALUE SPACES.
008300*
008400* -------------------- PROGRAM WORKING STORAGE -------------------
008500*    -*
008600 01  WK-C-COMMON.
008700        COPY CYCCMN.
008800*
008900****************
009000 LINKAGE SECTION.
009100****************
009200        COPY CYCRSLT.
009300*
009400        EJECT
009500****************************************
009600 PROCEDURE DIVISION USING WK-C-CALC-RECORD.
009700****************************************
009800 MAIN-MODULE.
009900     PERFORM B000-COUNT-CHANGES
010000        THRU B099-COUNT-CHANGES-EX.
010100     PERFORM C100-SELECT-STRATEGY
010200        THRU C199-SELECT-STRATEGY-EX.
010300     PERFORM C200-INVOKE-STRATEGY
010400        THRU C299-INVOKE-STRATEGY-EX.
010500     PERFORM Z000-END-PROGRAM-ROUTINE
010600        THRU Z999-END-PROGRAM-ROUTINE-EX.
010700     EXIT PROGRAM.
010800*-----------------------------------------------------------------
010900*    COUNT HOW MANY TIMES THIS ISSUE CHANGED ASSIGNEE AND HOW
011000*    MANY TIMES IT CHANGED STATUS, ACROSS THE WHOLE EVENT LIST.
011100*-----------------------------------------------------------------
011200 B000-COUNT-CHANGES.
011300*-----------------------------------------------------------------
011400     MOVE ZERO TO WK-N-ASSIGNEE-CHG-CNT WK-N-STATUS-CHG-CNT.
011500     PERFORM B010-SCAN-CHANGE-EVENT
011600        THRU B019-SCAN-CHANGE-EVENT-EX
011700        VARYING WK-N-SUB FROM 1 BY 1
011800        UNTIL WK-N-SUB > WK-C-CALC-EVT-CNT.
011900 B099-COUNT-CHANGES-EX.
012000     EXIT.
012100*-----------------------------------------------------------------
012200 B010-SCAN-CHANGE-EVENT.
012300*-----------------------------------------------------------------
012400     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) = "ASSIGNEE"
012500        ADD 1 TO WK-N-ASSIGNEE-CHG-CNT
012600     END-IF.
012700     IF  WK-C-CALC-EVT-FIELD(WK-N-SUB) = "STATUS"
012800        ADD 1 TO WK-N-STATUS-CHG-CNT
012900     END-IF.
013000 B019-SCAN-CHANGE-EVENT-EX.
013100     EXIT.
013200*-----------------------------------------------------------------
013300*    R3 - SELECT STRATEGY.  COMPLEX WHEN THE RUN CARRIES AN
013400*    ASSIGNEE FILTER, OR THE ASSIGNEE CHANGED MORE THAN TWICE, OR
013500*    THE STATUS CHANGED MORE THAN FIVE TIMES.  THE THREE TESTS
013600*    ARE KEPT IN A DECISION TABLE, ONE FLAG PER TEST, SO A FOURTH
013700*    TEST CAN BE ADDED WITHOUT RESTRUCTURING THE IF-NEST.
013800*-----------------------------------------------------------------
013900 C100-SELECT-STRATEGY.
014000*-----------------------------------------------------------------
014100     MOVE "NNN" TO WK-C-DECISION-LIT.
014200     IF  WK-C-CALC-ASSIGNEE-ID NOT = SPACES
014300        MOVE "Y" TO WK-C-DECISION-FLAG(1)
014400     END-IF.
014500     IF  WK-N-ASSIGNEE-CHG-CNT > 2
014600        MOVE "Y" TO WK-C-DECISION-FLAG(2)
014700     END-IF.
014800     IF  WK-N-STATUS-CHG-CNT > 5
014900        MOVE "Y" TO WK-C-DECISION-FLAG(3)
015000     END-IF.
015100     MOVE "N" TO WK-C-STRATEGY-SW.
015200     PERFORM C110-TEST-DECISION-FLAG
015300        THRU C119-TEST-DECISION-FLAG-EX
015400        VARYING WK-N-TBL-SUB FROM 1 BY 1
015500        UNTIL WK-N-TBL-SUB > 3
015600        OR WK-C-IS-COMPLEX.
015700     IF  WK-C-IS-COMPLEX
015800        MOVE "CYCVCPX " TO WK-C-STRATEGY-PGM
015900     ELSE
016000        MOVE "CYCVSIM " TO WK-C-STRATEGY-PGM
016100     END-IF.
016200 C199-SELECT-STRATEGY-EX.
016300     EXIT.
016400*-----------------------------------------------------------------
016500 C110-TEST-DECISION-FLAG.
016600*-----------------------------------------------------------------
016700     IF  WK-C-DECISION-FLAG(WK-N-TBL-SUB) = "Y"
016800        MOVE "Y" TO WK-C-STRATEGY-SW
016900     END-IF.
017000 C119-TEST-DECISION-FLAG-EX.
017100     EXIT.
017200*-----------------------------------------------------------------
017300*    CALL THE CHOSEN STRATEGY SUBROUTINE.  A FAILED CALL (THE
017400*    SUBROUTINE NOT FOUND OR NOT CALLABLE) IS REPORTED BACK AS AN
017500*    INVALID RESULT WITH BOTH TIMESTAMPS AND ALL SECONDS AT ZERO,
017600*    RATHER THAN LETTING THE BATCH DRIVER ABEND ON THIS ISSUE.
017700*-----------------------------------------------------------------
017800 C200-INVOKE-STRATEGY.
017900*-----------------------------------------------------------------
018000     MOVE "N" TO WK-C-ABEND-SW.
018100     CALL WK-C-STRATEGY-PGM USING WK-C-CALC-RECORD
018200        ON EXCEPTION
018300           MOVE "Y" TO WK-C-ABEND-SW
018400     END-CALL.
018500     IF  WK-C-CALL-FAILED
018600        MOVE ZERO TO WK-C-CALC-IN-PROG-AT WK-C-CALC-DONE-AT
018700                     WK-C-CALC-SECONDS WK-C-CALC-EXCL-SECONDS
018800                     WK-C-CALC-IMP-SECONDS
018900        MOVE "N" TO WK-C-CALC-VALID
019000        MOVE "BOTH MISSING" TO WK-C-CALC-REASON
019100        MOVE "SEL0099" TO WK-C-CALC-ERROR-CD
019200     END-IF.
019300 C299-INVOKE-STRATEGY-EX.
019400     EXIT.
019500*-----------------------------------------------------------------
019600 Y900-ABNORMAL-TERMINATION.
019700*-----------------------------------------------------------------
019800     MOVE "SEL0098" TO WK-C-CALC-ERROR-CD.
019900     MOVE "N" TO WK-C-CALC-VALID.
020000     PERFORM Z000-END-PROGRAM-ROUTINE
020100        THRU Z999-END-PROGRAM-ROUTINE-EX.
020200     EXIT PROGRAM.
020300*-----------------------------------------------------------------
020400 Z000-END-PROGRAM-ROUTINE.
020500*-----------------------------------------------------------------
020600     CONTINUE.
020700 Z999-END-PROGRAM-ROUTINE-EX.
020800     EXIT.
