000100 IDENTIFICATION DIVISION.                                         ATPB05
000200 PROGRAM-ID. CYCDRV1.
000300 AUTHOR. A C NFARRELL.
000400 INSTALLATION. ATP PRODUCER - PRODUCER TOOLING.
000500 DATE-WRITTEN. 02 JUL 1986.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: QUARTERLY CYCLE-TIME AND THROUGHPUT BATCH
001100*                      DRIVER
001200*
001300* READS THE RUN CONTROL CARD, THEN FOR EACH QUARTER OF THE CONTROL
001400* YEAR SELECTS COMPLETED ISSUES, GROUPS THEIR CHANGELOG EVENTS BY
001500* ISSUE KEY, CALLS CYCVSEL ONCE PER ISSUE TO GET A CYCLE RESULT,
001600* THEN CALLS CYCVSTA TO SUMMARIZE THE QUARTER.  PRINTS A FOUR-
001700* SECTION REPORT - A YEAR-WIDE QUARTERLY COMPARISON, THEN PER
001800* QUARTER A CYCLE-TIME DETAIL, A FILTERED-ISSUE EXCEPTION LIST,
001900* AND A QUARTER TRAILER.
002000*
002100*=================================================================
002200*
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500*
002600*MOD.# INIT    DATE        DESCRIPTION
002700*------ ------ ---------- --------------------------------------
002800*RAMV01 - R A MCKAY  - 02/07/1986 - INITIAL VERSION OF THE
002900*                      MULTI-FILE LIMIT-CHECK DRIVER
003000*-----------------------------------------------------------------
003100*TWKV02 - T WEE KIM  - 09/02/1995 - ADDED THE SECOND CIF/SEGMENT
003200*                      CASCADE, SPLIT OFF THE COUNTRY-CODE LOOKUP
003300*-----------------------------------------------------------------
003400*Y2KV03 - T WEE KIM  - 29/11/1998 - YEAR 2000 REMEDIATION, ALL
003500*                      TIMESTAMP FIELDS NOW CARRY A 4-DIGIT YEAR
003600*-----------------------------------------------------------------
003700*JBOV04 - J BOWDEN   - 02/05/2004 - REHOSTED ONTO THE CURRENT
003800*                      AS/400 PARTITION, NO LOGIC CHANGE
003900*-----------------------------------------------------------------
004000*ATPB02 - VENL29 - 22/05/2025 - ATP PRODUCER PH2 - AT-2214
004100*                      REPURPOSED AS THE QUARTERLY CYCLE-TIME AND
004200*                      THROUGHPUT BATCH DRIVER.  READS CYPARAM,
004300*                      CYISSUE AND CYEVENT, CALLS CYCVSEL PER ISSUE
004400*                      AND CYCVSTA PER QUARTER, PRINTS CYREPORT.
004500*                      PRINTS N/A FOR STORY POINTS WHEN
004600*                      ISS-SP-PRESENT IS NOT "Y"
004700*-----------------------------------------------------------------
004800*ATPB05 - GRENPT - 05/08/2025 - ATP PRODUCER PH3 - AT-2701
004900*                      FOLD EVT-FIELD/EVT-FROM/EVT-TO AND EVERY
005000*                      PARSED STATUS-LIST TOKEN TO UPPERCASE AS
005100*                      THEY ARE LOADED, USING THE NEW WK-C-CASE-
005200*                      FOLD-AREA IN CYCCMN, SO STATUS/FLAG/
005300*                      RESOLUTION COMPARES ARE CASE-INSENSITIVE
005400*                      NO MATTER HOW THE EXTRACT OR THE CONTROL
005500*                      CARD SPELLS A VALUE
005600*-----------------------------------------------------------------
005700*ATPB04 - GRENPT - 14/07/2025 - ATP PRODUCER PH3 - AT-2590
005800*                      PARSE THE NEW PRM-EXCL-LIST CONTROL-CARD
005900*                      FIELD AND PASS IT THROUGH TO CYCVSEL AS
006000*                      WK-C-CALC-EXCL-TAB/CNT, ALONGSIDE THE
006100*                      IN-PROGRESS AND DONE LISTS
006200*-----------------------------------------------------------------
006300*ATPB01 - ACNFAM - 04/03/2025 - ATP PRODUCER PH1 - AT-1807
006400*                      INITIAL VERSION OF THE ATP PRODUCER DRIVER
006500*-----------------------------------------------------------------
006600*
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-AS400.
007000 OBJECT-COMPUTER. IBM-AS400.
007100 SPECIAL-NAMES. C01 IS TOP-OF-FORM
007200     LOCAL-DATA IS LOCAL-DATA-AREA.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*    RUN CONTROL CARD
007600     SELECT CYPARAMS ASSIGN TO DATABASE-CYPARAM
007700     ORGANIZATION IS SEQUENTIAL
007800     FILE STATUS IS WK-C-FILE-STATUS.
007900*    COMPLETED-ISSUE EXTRACT
008000     SELECT CYISSUES ASSIGN TO DATABASE-CYISSUE
008100     ORGANIZATION IS SEQUENTIAL
008200     FILE STATUS IS WK-C-FILE-STATUS.
008300*    CHANGELOG EXTRACT
008400     SELECT CYEVENTS ASSIGN TO DATABASE-CYEVENT
008500     ORGANIZATION IS SEQUENTIAL
008600     FILE STATUS IS WK-C-FILE-STATUS.
008700*    PRINTED REPORT
008800     SELECT CYREPORT ASSIGN TO DATABASE-CYREPORT
008900     ORGANIZATION IS SEQUENTIAL
009000     FILE STATUS IS WK-C-FILE-STATUS.
009100 DATA DIVISION.
009200 FILE SECTION.
009300*    RUN CONTROL CARD
009400 FD  CYPARAMS
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS CYPARAM-REC.
009700 01  CYPARAM-REC.
009800     COPY CYPARAM.
009900*    COMPLETED-ISSUE EXTRACT
010000 FD  CYISSUES
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS CYISSUE-REC.
010300 01  CYISSUE-REC.
010400     COPY CYISSUE.
010500*    CHANGELOG EXTRACT
010600 FD  CYEVENTS
010700     LABEL RECORDS ARE OMITTED
010800     DATA RECORD IS CYEVENT-REC.
010900 01  CYEVENT-REC.
011000     COPY CYEVENT.
011100*    PRINTED REPORT, 132 COLUMNS
011200 FD  CYREPORT
011300     LABEL RECORDS ARE OMITTED
011400     DATA RECORD IS CYREPORT-REC.
011500 01  CYREPORT-REC                PIC X(132).
011600 WORKING-STORAGE SECTION.
011700***********************
011800 01  FILLER                  PIC X(24) VALUE
011900        "** PROGRAM CYCDRV1   **".
012000*
012100*-----------------------------------------------------------------
012200*    RUN-WIDE PARAMETERS, PARSED ONCE FROM CYPARAMS AND RE-USED
012300*    FOR EVERY ISSUE OF EVERY QUARTER.
012400*-----------------------------------------------------------------
012500 01  WK-C-RUN-PARAMS.
012600     05  WK-N-RUN-YEAR           PIC 9(04).
012700     05  WK-C-RUN-QA-MODE        PIC X(01).
012800     05  WK-C-RUN-ASSIGNEE-ID    PIC X(12).
012900     05  WK-N-RUN-INPROG-CNT     PIC 9(02) COMP.
013000     05  WK-C-RUN-INPROG-TAB.
013100         10  WK-C-RUN-INPROG     OCCURS 10 TIMES PIC X(20).
013200     05  WK-N-RUN-DONE-CNT       PIC 9(02) COMP.
013300     05  WK-C-RUN-DONE-TAB.
013400         10  WK-C-RUN-DONE       OCCURS 10 TIMES PIC X(20).
013500         05  WK-C-RUN-DONE-TAB-R REDEFINES WK-C-RUN-DONE-TAB.
013600             10  WK-C-RUN-DONE-CHARS PIC X(200).
013700     05  WK-N-RUN-EXCL-CNT       PIC 9(02) COMP.
013800     05  WK-C-RUN-EXCL-TAB.
013900         10  WK-C-RUN-EXCL       OCCURS 10 TIMES PIC X(20).
014000     05  FILLER                  PIC X(10) VALUE SPACES.
014100*
014200*-----------------------------------------------------------------
014300*    SCRATCH AREA FOR THE GENERIC COMMA-LIST PARSER (A100).  ONE
014400*    STATUS LIST AT A TIME IS COPIED INTO WK-C-SCAN-LIST, PARSED
014500*    INTO WK-C-SCAN-TAB, THEN MOVED OUT TO ITS OWN DESTINATION
014600*    TABLE BY THE CALLER.
014700*-----------------------------------------------------------------
014800 01  WK-C-SCAN-AREA.
014900     05  WK-C-SCAN-LIST          PIC X(100).
015000     05  WK-N-SCAN-CNT           PIC 9(02) COMP.
015100     05  WK-C-SCAN-TAB.
015200         10  WK-C-SCAN-ENTRY     OCCURS 10 TIMES PIC X(20).
015300*
015400*-----------------------------------------------------------------
015500*    ONE QUARTER'S DETAIL/EXCEPTION WORK TABLES (SECOND PASS).
015600*    SIZED FOR A FULL QUARTER'S WORTH OF ISSUES, SAME LIMIT AS
015700*    THE SECONDS TABLE HANDED TO CYCVSTA.
015800*-----------------------------------------------------------------
015900 01  WK-N-DET-CNT                PIC 9(04) COMP.
016000 01  WK-C-DET-TAB.
016100     05  WK-C-DET-ENTRY OCCURS 1 TO 9999 TIMES
016200              DEPENDING ON WK-N-DET-CNT.
016300         10  WK-C-DET-KEY         PIC X(10).
016400         10  WK-N-DET-INPROG-AT   PIC 9(14).
016500         10  WK-N-DET-DONE-AT     PIC 9(14).
016600         10  WK-N-DET-SP          PIC 9(03).
016700         10  WK-C-DET-SP-PRESENT  PIC X(01).
016800         10  WK-N-DET-DAYS        PIC 9(04)V99.
016900 01  WK-N-EXC-CNT                PIC 9(04) COMP.
017000 01  WK-C-EXC-TAB.
017100     05  WK-C-EXC-ENTRY OCCURS 1 TO 9999 TIMES
017200              DEPENDING ON WK-N-EXC-CNT.
017300         10  WK-C-EXC-KEY         PIC X(10).
017400         10  WK-N-EXC-INPROG-AT   PIC 9(14).
017500         10  WK-N-EXC-DONE-AT     PIC 9(14).
017600         10  WK-N-EXC-SP          PIC 9(03).
017700         10  WK-C-EXC-SP-PRESENT  PIC X(01).
017800         10  WK-C-EXC-REASON      PIC X(20).
017900*
018000*-----------------------------------------------------------------
018100*    YEAR-WIDE QUARTERLY COMPARISON TABLE, FILLED DURING THE
018200*    FIRST PASS (B000), PRINTED AS REPORT SECTION 1 BEFORE ANY
018300*    QUARTER'S DETAIL IS PRINTED.
018400*-----------------------------------------------------------------
018500 01  WK-C-SUM-TAB.
018600     05  WK-C-SUM-ENTRY OCCURS 4 TIMES.
018700         10  WK-N-SUM-QUARTER     PIC 9(01).
018800         10  WK-N-SUM-COUNT       PIC 9(05).
018900         10  WK-N-SUM-SP          PIC 9(05).
019000         10  WK-N-SUM-AVG         PIC 9(04)V99.
019100         10  WK-N-SUM-MEDIAN      PIC 9(04)V99.
019200         10  WK-N-SUM-P75         PIC 9(04)V99.
019300         10  WK-N-SUM-P90         PIC 9(04)V99.
019400         10  WK-N-SUM-MAX         PIC 9(04)V99.
019500*
019600*-----------------------------------------------------------------
019700*    SECONDS-COLLECTION SCRATCH TABLE HANDED TO CYCVSTA, ONE
019800*    QUARTER AT A TIME.
019900*-----------------------------------------------------------------
020000 01  WK-N-SEC-CNT                PIC 9(05) COMP.
020100 01  WK-N-SEC-TAB.
020200     05  WK-N-SEC-ENTRY OCCURS 9999 TIMES PIC S9(09).
020300*
020400*-----------------------------------------------------------------
020500*    PER-QUARTER RUNNING TOTALS AND MISCELLANEOUS WORK SWITCHES.
020600*-----------------------------------------------------------------
020700 01  WK-C-WORK-AREA.
020800     05  WK-N-QTR                PIC 9(01) COMP.
020900     05  WK-N-QTR-VALID-CNT      PIC 9(05) COMP.
021000     05  WK-N-QTR-SP-TOTAL       PIC 9(05) COMP.
021100     05  WK-N-QTR-TOTAL-CNT      PIC 9(05) COMP.
021200     05  WK-C-CUR-ISS-KEY        PIC X(10).
021300     05  WK-C-EOF-ISS-SW         PIC X(01).
021400         88  WK-C-EOF-ISS-YES        VALUE "Y".
021500     05  WK-C-EOF-EVT-SW         PIC X(01).
021600         88  WK-C-EOF-EVT-YES        VALUE "Y".
021700     05  WK-N-SUB                PIC 9(04) COMP.
021800     05  WK-N-TBL-SUB             PIC 9(04) COMP.
021900     05  WK-C-ABEND-TEXT          PIC X(30) VALUE SPACES.
022000*
022100 01  WK-C-DET-HOLD.
022200     05  WK-C-HOLD-KEY            PIC X(10).
022300     05  WK-N-HOLD-INPROG-AT      PIC 9(14).
022400     05  WK-N-HOLD-DONE-AT        PIC 9(14).
022500     05  WK-N-HOLD-SP             PIC 9(03).
022600     05  WK-C-HOLD-SP-PRESENT     PIC X(01).
022700     05  WK-N-HOLD-DAYS           PIC 9(04)V99.
022800*
022900*-----------------------------------------------------------------
023000*    TIMESTAMP AND STORY-POINT EDIT WORK AREAS, USED BY THE
023100*    D-SERIES REPORT-FORMATTING HELPERS.
023200*-----------------------------------------------------------------
023300 01  WK-N-TS-FMT-IN               PIC 9(14).
023400     05  WK-N-TS-FMT-PARTS REDEFINES WK-N-TS-FMT-IN.
023500         10  WK-N-TS-FMT-YYYY         PIC 9(04).
023600         10  WK-N-TS-FMT-MM           PIC 9(02).
023700         10  WK-N-TS-FMT-DD           PIC 9(02).
023800         10  WK-N-TS-FMT-HH           PIC 9(02).
023900         10  WK-N-TS-FMT-MI           PIC 9(02).
024000         10  WK-N-TS-FMT-SS           PIC 9(02).
024100 01  WK-C-TS-FMT-OUT               PIC X(19).
024200 01  WK-N-SP-FMT-IN                PIC 9(03).
024300 01  WK-N-SP-FMT-EDIT              PIC ZZ9.
024400 01  WK-C-SP-FMT-PRESENT           PIC X(01).
024500 01  WK-C-SP-FMT-OUT               PIC X(03).
024600*
024700*-----------------------------------------------------------------
024800*    PRINT LINE AND ITS REPORT-SECTION REDEFINITIONS.  ONE 132-
024900*    BYTE WORKING AREA IS BUILT FOR EACH LINE, THEN MOVED TO
025000*    CYREPORT-REC FOR THE WRITE.
025100*-----------------------------------------------------------------
025200 01  WK-C-PRINT-AREA                PIC X(132).
025300 01  WK-C-HDG1-LINE REDEFINES WK-C-PRINT-AREA.
025400     05  FILLER                    PIC X(04).
025500     05  HDG1-TEXT                 PIC X(60).
025600     05  FILLER                    PIC X(68).
025700 01  WK-C-HDG2-LINE REDEFINES WK-C-PRINT-AREA.
025800     05  FILLER                    PIC X(01).
025900     05  HDG2-TEXT                 PIC X(90).
026000     05  FILLER                    PIC X(41).
026100 01  WK-C-SUM-LINE REDEFINES WK-C-PRINT-AREA.
026200     05  SUM-QTR                   PIC 9(01).
026300     05  FILLER                    PIC X(03).
026400     05  SUM-COUNT                 PIC ZZZZ9.
026500     05  FILLER                    PIC X(03).
026600     05  SUM-SP                    PIC ZZZZ9.
026700     05  FILLER                    PIC X(03).
026800     05  SUM-AVG                   PIC ZZZ9.99.
026900     05  FILLER                    PIC X(03).
027000     05  SUM-MEDIAN                PIC ZZZ9.99.
027100     05  FILLER                    PIC X(03).
027200     05  SUM-P75                   PIC ZZZ9.99.
027300     05  FILLER                    PIC X(03).
027400     05  SUM-P90                   PIC ZZZ9.99.
027500     05  FILLER                    PIC X(93).
027600 01  WK-C-DET-LINE REDEFINES WK-C-PRINT-AREA.
027700     05  DET-SEQ                   PIC ZZZZ9.
027800     05  FILLER                    PIC X(02).
027900     05  DET-KEY                   PIC X(10).
028000     05  FILLER                    PIC X(02).
028100     05  DET-INPROG                PIC X(19).
028200     05  FILLER                    PIC X(02).
028300     05  DET-DONE                  PIC X(19).
028400     05  FILLER                    PIC X(02).
028500     05  DET-SP                    PIC X(03).
028600     05  FILLER                    PIC X(02).
028700     05  DET-DAYS                  PIC ZZZ9.99.
028800     05  FILLER                    PIC X(59).
028900 01  WK-C-EXC-LINE REDEFINES WK-C-PRINT-AREA.
029000     05  EXC-SEQ                   PIC ZZZZ9.
029100     05  FILLER                    PIC X(02).
029200     05  EXC-KEY                   PIC X(10).
029300     05  FILLER                    PIC X(02).
029400     05  EXC-INPROG                PIC X(19).
029500     05  FILLER                    PIC X(02).
029600     05  EXC-DONE                  PIC X(19).
029700     05  FILLER                    PIC X(02).
029800     05  EXC-SP                    PIC X(03).
029900     05  FILLER                    PIC X(02).
030000     05  EXC-REASON                PIC X(20).
030100     05  FILLER                    PIC X(39).
030200 01  WK-C-TRL-LINE REDEFINES WK-C-PRINT-AREA.
030300     05  FILLER                    PIC X(01).
030400     05  TRL-TEXT                  PIC X(60).
030500     05  FILLER                    PIC X(71).
030600*
030700*-----------------------------------------------------------------
030800*    PROGRAM WORKING STORAGE - COPY INTERFACES.
030900*-----------------------------------------------------------------
031000 01  WK-C-COMMON.
031100        COPY CYCCMN.
031200*
031300     COPY CYCRSLT.
031400*
031500     COPY CYQSUM.
031600*
031700****************************************
031800 PROCEDURE DIVISION.
031900****************************************
032000 MAIN-MODULE.
032100     PERFORM A000-START-PROGRAM-ROUTINE
032200        THRU A099-START-PROGRAM-ROUTINE-EX.
032300     PERFORM B000-QUARTER-LOOP
032400        THRU B099-QUARTER-LOOP-EX
032500        VARYING WK-N-QTR FROM 1 BY 1
032600        UNTIL WK-N-QTR > 4.
032700     PERFORM C000-WRITE-SUMMARY-REPORT
032800        THRU C099-WRITE-SUMMARY-REPORT-EX.
032900     PERFORM C100-WRITE-QUARTER-DETAIL
033000        THRU C199-WRITE-QUARTER-DETAIL-EX
033100        VARYING WK-N-QTR FROM 1 BY 1
033200        UNTIL WK-N-QTR > 4.
033300     PERFORM Z000-END-PROGRAM-ROUTINE
033400        THRU Z999-END-PROGRAM-ROUTINE-EX.
033500     STOP RUN.
033600*-----------------------------------------------------------------
033700*    OPEN THE CONTROL CARD AND THE REPORT FILE, READ THE ONE
033800*    CYPARAM RECORD, AND PARSE ITS THREE COMMA-SEPARATED STATUS
033900*    LISTS INTO THE RUN-WIDE TABLES CARRIED TO EVERY CYCVSEL CALL.
034000*-----------------------------------------------------------------
034100 A000-START-PROGRAM-ROUTINE.
034200*-----------------------------------------------------------------
034300     OPEN INPUT CYPARAMS.
034400     IF  NOT WK-C-SUCCESSFUL
034500        MOVE "OPEN ERROR - CYPARAMS" TO WK-C-ABEND-TEXT
034600        GO TO Y900-ABNORMAL-TERMINATION
034700     END-IF.
034800     READ CYPARAMS.
034900     IF  NOT WK-C-SUCCESSFUL
035000        MOVE "READ ERROR - CYPARAMS" TO WK-C-ABEND-TEXT
035100        GO TO Y900-ABNORMAL-TERMINATION
035200     END-IF.
035300     CLOSE CYPARAMS.
035400     MOVE PRM-YEAR          TO WK-N-RUN-YEAR.
035500     MOVE PRM-QA-MODE       TO WK-C-RUN-QA-MODE.
035600     MOVE PRM-ASSIGNEE-ID   TO WK-C-RUN-ASSIGNEE-ID.
035700     MOVE PRM-IN-PROG-LIST  TO WK-C-SCAN-LIST.
035800     PERFORM A100-PARSE-STATUS-LIST
035900        THRU A199-PARSE-STATUS-LIST-EX.
036000     MOVE WK-N-SCAN-CNT     TO WK-N-RUN-INPROG-CNT.
036100     MOVE WK-C-SCAN-TAB     TO WK-C-RUN-INPROG-TAB.
036200     MOVE PRM-DONE-LIST     TO WK-C-SCAN-LIST.
036300     PERFORM A100-PARSE-STATUS-LIST
036400        THRU A199-PARSE-STATUS-LIST-EX.
036500     MOVE WK-N-SCAN-CNT     TO WK-N-RUN-DONE-CNT.
036600     MOVE WK-C-SCAN-TAB     TO WK-C-RUN-DONE-TAB.
036700     MOVE PRM-EXCL-LIST     TO WK-C-SCAN-LIST.
036800     PERFORM A100-PARSE-STATUS-LIST
036900        THRU A199-PARSE-STATUS-LIST-EX.
037000     MOVE WK-N-SCAN-CNT     TO WK-N-RUN-EXCL-CNT.
037100     MOVE WK-C-SCAN-TAB     TO WK-C-RUN-EXCL-TAB.
037200     OPEN OUTPUT CYREPORT.
037300     IF  NOT WK-C-SUCCESSFUL
037400        MOVE "OPEN ERROR - CYREPORT" TO WK-C-ABEND-TEXT
037500        GO TO Y900-ABNORMAL-TERMINATION
037600     END-IF.
037700 A099-START-PROGRAM-ROUTINE-EX.
037800     EXIT.
037900*-----------------------------------------------------------------
038000*    GENERIC COMMA-SEPARATED STATUS-LIST PARSER.  SPLITS
038100*    WK-C-SCAN-LIST ON COMMAS, LEFT-TRIMS EACH TOKEN (USING THE
038200*    SAME WK-C-TRIM-TEXT/WK-C-TRIM-LEN SCRATCH PAIR CYCVACT'S
038300*    MEMBERSHIP TESTS COMPARE AGAINST), AND BUILDS WK-C-SCAN-TAB/
038400*    WK-N-SCAN-CNT, UP TO 10 ENTRIES.
038500*-----------------------------------------------------------------
038600 A100-PARSE-STATUS-LIST.
038700*-----------------------------------------------------------------
038800     MOVE ZERO   TO WK-N-SCAN-CNT WK-C-TRIM-LEN.
038900     MOVE SPACES TO WK-C-SCAN-TAB WK-C-TRIM-TEXT.
039000     PERFORM A110-SCAN-ONE-CHAR
039100        THRU A119-SCAN-ONE-CHAR-EX
039200        VARYING WK-N-SUB FROM 1 BY 1
039300        UNTIL WK-N-SUB > 100.
039400     IF  WK-C-TRIM-LEN > 0
039500        PERFORM A120-STORE-TOKEN
039600           THRU A129-STORE-TOKEN-EX
039700     END-IF.
039800 A199-PARSE-STATUS-LIST-EX.
039900     EXIT.
040000*-----------------------------------------------------------------
040100 A110-SCAN-ONE-CHAR.
040200*-----------------------------------------------------------------
040300     IF  WK-C-SCAN-LIST(WK-N-SUB:1) = ","
040400        IF  WK-C-TRIM-LEN > 0
040500           PERFORM A120-STORE-TOKEN
040600              THRU A129-STORE-TOKEN-EX
040700        END-IF
040800        MOVE ZERO   TO WK-C-TRIM-LEN
040900        MOVE SPACES TO WK-C-TRIM-TEXT
041000     ELSE
041100        IF  WK-C-SCAN-LIST(WK-N-SUB:1) = SPACE
041200              AND WK-C-TRIM-LEN = 0
041300           CONTINUE
041400        ELSE
041500           IF  WK-C-TRIM-LEN < 20
041600              ADD 1 TO WK-C-TRIM-LEN
041700              MOVE WK-C-SCAN-LIST(WK-N-SUB:1)
041800                 TO WK-C-TRIM-TEXT(WK-C-TRIM-LEN:1)
041900           END-IF
042000        END-IF
042100     END-IF.
042200 A119-SCAN-ONE-CHAR-EX.
042300     EXIT.
042400*-----------------------------------------------------------------
042500 A120-STORE-TOKEN.
042600*-----------------------------------------------------------------
042700*ATPB05 FOLD THE TOKEN TO UPPERCASE BEFORE IT IS SAVED, SO A
042800*ATPB05 CONTROL CARD STATUS NAME COMPARES CASE-INSENSITIVE
042900     INSPECT WK-C-TRIM-TEXT
043000        CONVERTING WK-C-LOWER-ALPHABET TO WK-C-UPPER-ALPHABET.
043100     IF  WK-N-SCAN-CNT < 10
043200        ADD 1 TO WK-N-SCAN-CNT
043300        MOVE WK-C-TRIM-TEXT TO WK-C-SCAN-ENTRY(WK-N-SCAN-CNT)
043400     END-IF.
043500 A129-STORE-TOKEN-EX.
043600     EXIT.
043700*-----------------------------------------------------------------
043800*    FIRST PASS, ONE QUARTER.  SELECTS THE QUARTER'S ISSUES,
043900*    RUNS EACH THROUGH THE CALCULATOR, ACCUMULATES THE VALID
044000*    SECONDS LIST, THEN SUMMARIZES THE QUARTER VIA CYCVSTA.
044100*    REPORT SECTIONS ARE NOT PRINTED HERE - THE YEAR-WIDE
044200*    COMPARISON IN SECTION 1 NEEDS ALL FOUR QUARTERS SUMMARIZED
044300*    BEFORE ANY DETAIL SECTION CAN BE PRINTED, SO PRINTING IS
044400*    DEFERRED TO THE SECOND PASS (C000/C100).
044500*-----------------------------------------------------------------
044600 B000-QUARTER-LOOP.
044700*-----------------------------------------------------------------
044800     MOVE ZERO TO WK-N-QTR-VALID-CNT WK-N-QTR-SP-TOTAL
044900                  WK-N-SEC-CNT.
045000     PERFORM B100-SELECT-ISSUES
045100        THRU B199-SELECT-ISSUES-EX.
045200     PERFORM B500-SUMMARIZE-QUARTER
045300        THRU B599-SUMMARIZE-QUARTER-EX.
045400 B099-QUARTER-LOOP-EX.
045500     EXIT.
045600*-----------------------------------------------------------------
045700 B100-SELECT-ISSUES.
045800*-----------------------------------------------------------------
045900     OPEN INPUT CYISSUES.
046000     IF  NOT WK-C-SUCCESSFUL
046100        MOVE "OPEN ERROR - CYISSUES" TO WK-C-ABEND-TEXT
046200        GO TO Y900-ABNORMAL-TERMINATION
046300     END-IF.
046400     OPEN INPUT CYEVENTS.
046500     IF  NOT WK-C-SUCCESSFUL
046600        MOVE "OPEN ERROR - CYEVENTS" TO WK-C-ABEND-TEXT
046700        GO TO Y900-ABNORMAL-TERMINATION
046800     END-IF.
046900     MOVE "N" TO WK-C-EOF-ISS-SW WK-C-EOF-EVT-SW.
047000     READ CYISSUES
047100        AT END MOVE "Y" TO WK-C-EOF-ISS-SW
047200     END-READ.
047300     READ CYEVENTS
047400        AT END MOVE "Y" TO WK-C-EOF-EVT-SW
047500     END-READ.
047600     PERFORM B110-PROCESS-ONE-ISSUE
047700        THRU B119-PROCESS-ONE-ISSUE-EX
047800        UNTIL WK-C-EOF-ISS-YES.
047900     CLOSE CYISSUES.
048000     CLOSE CYEVENTS.
048100 B199-SELECT-ISSUES-EX.
048200     EXIT.
048300*-----------------------------------------------------------------
048400 B110-PROCESS-ONE-ISSUE.
048500*-----------------------------------------------------------------
048600     PERFORM D100-LOAD-EVENTS-FOR-ISSUE
048700        THRU D199-LOAD-EVENTS-FOR-ISSUE-EX.
048800     IF  ISS-QUARTER = WK-N-QTR
048900        PERFORM D200-RUN-CALCULATOR
049000           THRU D299-RUN-CALCULATOR-EX
049100        PERFORM B300-CLASSIFY-RESULT
049200           THRU B399-CLASSIFY-RESULT-EX
049300     END-IF.
049400     READ CYISSUES
049500        AT END MOVE "Y" TO WK-C-EOF-ISS-SW
049600     END-READ.
049700 B119-PROCESS-ONE-ISSUE-EX.
049800     EXIT.
049900*-----------------------------------------------------------------
050000*    R9/R19 - CLASSIFY THE CALCULATOR'S RESULT AND, WHEN VALID,
050100*    ACCUMULATE THE QUARTER'S STORY-POINT TOTAL (MEASURABLE
050200*    ISSUES WITH ISS-SP-PRESENT = "Y" ONLY) AND ADD THE CYCLE
050300*    SECONDS TO THE LIST HANDED TO CYCVSTA.
050400*-----------------------------------------------------------------
050500 B300-CLASSIFY-RESULT.
050600*-----------------------------------------------------------------
050700     IF  WK-C-CALC-VALID = "Y"
050800        ADD 1 TO WK-N-QTR-VALID-CNT
050900        IF  ISS-SP-PRESENT = "Y"
051000           ADD ISS-STORY-POINTS TO WK-N-QTR-SP-TOTAL
051100        END-IF
051200        IF  WK-N-SEC-CNT < 9999
051300           ADD 1 TO WK-N-SEC-CNT
051400           MOVE WK-C-CALC-SECONDS TO WK-N-SEC-ENTRY(WK-N-SEC-CNT)
051500        END-IF
051600     END-IF.
051700 B399-CLASSIFY-RESULT-EX.
051800     EXIT.
051900*-----------------------------------------------------------------
052000*    CALLS CYCVSTA OVER THE QUARTER'S VALID-SECONDS LIST AND
052100*    FILES THE RESULT IN WK-C-SUM-TAB FOR REPORT SECTION 1.
052200*    QS-QUARTER AND QS-STORY-POINTS ARE NOT RETURNED BY CYCVSTA -
052300*    THEY ARE THIS DRIVER'S OWN CONTEXT, SET HERE.
052400*-----------------------------------------------------------------
052500 B500-SUMMARIZE-QUARTER.
052600*-----------------------------------------------------------------
052700     MOVE WK-N-SEC-CNT TO WK-C-STAT-CNT.
052800     MOVE WK-N-SEC-TAB TO WK-C-STAT-SECONDS-TAB.
052900     CALL "CYCVSTA" USING WK-C-STAT-RECORD.
053000     MOVE WK-N-QTR          TO WK-N-SUM-QUARTER(WK-N-QTR).
053100     MOVE QS-COUNT          TO WK-N-SUM-COUNT(WK-N-QTR).
053200     MOVE WK-N-QTR-SP-TOTAL TO WK-N-SUM-SP(WK-N-QTR).
053300     MOVE QS-AVG-DAYS       TO WK-N-SUM-AVG(WK-N-QTR).
053400     MOVE QS-MEDIAN-DAYS    TO WK-N-SUM-MEDIAN(WK-N-QTR).
053500     MOVE QS-P75-DAYS       TO WK-N-SUM-P75(WK-N-QTR).
053600     MOVE QS-P90-DAYS       TO WK-N-SUM-P90(WK-N-QTR).
053700     MOVE QS-MAX-DAYS       TO WK-N-SUM-MAX(WK-N-QTR).
053800 B599-SUMMARIZE-QUARTER-EX.
053900     EXIT.
054000*-----------------------------------------------------------------
054100*    READS ALL CYEVENTS RECORDS FOR THE ISSUE KEY CURRENTLY IN
054200*    CYISSUE-REC INTO WK-C-CALC-EVENTS.  BOTH EXTRACT FILES ARE
054300*    ASSUMED PRE-SORTED ASCENDING BY ISSUE KEY BY THE SAME
054400*    UPSTREAM JOB (SEE CYEVENT.CPY), SO THE EVENTS FILE NEVER
054500*    NEEDS TO BACK UP - IT IS STEPPED FORWARD ONCE PER ISSUE, ON
054600*    EVERY PASS OF EVERY QUARTER, WHETHER OR NOT THE ISSUE
054700*    BELONGS TO THE QUARTER BEING COLLECTED.
054800*-----------------------------------------------------------------
054900 D100-LOAD-EVENTS-FOR-ISSUE.
055000*-----------------------------------------------------------------
055100     MOVE ISS-KEY TO WK-C-CUR-ISS-KEY.
055200     MOVE ZERO    TO WK-C-CALC-EVT-CNT.
055300     PERFORM D110-ADD-ONE-EVENT
055400        THRU D119-ADD-ONE-EVENT-EX
055500        UNTIL WK-C-EOF-EVT-YES
055600           OR EVT-ISSUE-KEY NOT = WK-C-CUR-ISS-KEY.
055700 D199-LOAD-EVENTS-FOR-ISSUE-EX.
055800     EXIT.
055900*-----------------------------------------------------------------
056000 D110-ADD-ONE-EVENT.
056100*-----------------------------------------------------------------
056200*ATPB05 FOLD EVT-FIELD/EVT-FROM/EVT-TO TO UPPERCASE AS EACH
056300*ATPB05 EVENT IS LOADED, SO THE FIELD/FROM/TO COMPARES IN
056400*ATPB05 CYCVSIM/CYCVCPX/CYCVACT ARE CASE-INSENSITIVE
056500     IF  WK-C-CALC-EVT-CNT < 2000
056600        ADD 1 TO WK-C-CALC-EVT-CNT
056700        MOVE EVT-TIMESTAMP TO WK-C-CALC-EVT-TS(WK-C-CALC-EVT-CNT)
056800        MOVE EVT-FIELD     TO WK-C-CALC-EVT-FIELD(WK-C-CALC-EVT-CNT)
056900        INSPECT WK-C-CALC-EVT-FIELD(WK-C-CALC-EVT-CNT)
057000           CONVERTING WK-C-LOWER-ALPHABET TO WK-C-UPPER-ALPHABET
057100        MOVE EVT-FROM      TO WK-C-CALC-EVT-FROM(WK-C-CALC-EVT-CNT)
057200        INSPECT WK-C-CALC-EVT-FROM(WK-C-CALC-EVT-CNT)
057300           CONVERTING WK-C-LOWER-ALPHABET TO WK-C-UPPER-ALPHABET
057400        MOVE EVT-TO        TO WK-C-CALC-EVT-TO(WK-C-CALC-EVT-CNT)
057500        INSPECT WK-C-CALC-EVT-TO(WK-C-CALC-EVT-CNT)
057600           CONVERTING WK-C-LOWER-ALPHABET TO WK-C-UPPER-ALPHABET
057700        MOVE EVT-AUTHOR-ID TO WK-C-CALC-EVT-AUTHOR(WK-C-CALC-EVT-CNT)
057800     END-IF.
057900     READ CYEVENTS
058000        AT END MOVE "Y" TO WK-C-EOF-EVT-SW
058100     END-READ.
058200 D119-ADD-ONE-EVENT-EX.
058300     EXIT.
058400*-----------------------------------------------------------------
058500*    LOADS WK-C-CALC-RECORD'S KEY/QUARTER/PARAMETER FIELDS FROM
058600*    THE RUN-WIDE TABLES AND THE CURRENT CYISSUE-REC, THEN CALLS
058700*    CYCVSEL (U4).  THE EVENT TABLE ITSELF IS LOADED BY D100
058800*    BEFORE THIS PARAGRAPH IS PERFORMED.  USED BY BOTH PASSES.
058900*-----------------------------------------------------------------
059000 D200-RUN-CALCULATOR.
059100*-----------------------------------------------------------------
059200     MOVE ISS-KEY              TO WK-C-CALC-ISSUE-KEY.
059300     MOVE WK-N-QTR             TO WK-C-CALC-QUARTER.
059400     MOVE WK-C-RUN-QA-MODE     TO WK-C-CALC-QA-MODE.
059500     MOVE WK-C-RUN-ASSIGNEE-ID TO WK-C-CALC-ASSIGNEE-ID.
059600     MOVE WK-N-RUN-INPROG-CNT  TO WK-C-CALC-INPROG-CNT.
059700     MOVE WK-C-RUN-INPROG-TAB  TO WK-C-CALC-INPROG-TAB.
059800     MOVE WK-N-RUN-DONE-CNT    TO WK-C-CALC-DONE-CNT.
059900     MOVE WK-C-RUN-DONE-TAB    TO WK-C-CALC-DONE-TAB.
060000     MOVE WK-N-RUN-EXCL-CNT    TO WK-C-CALC-EXCL-CNT.
060100     MOVE WK-C-RUN-EXCL-TAB    TO WK-C-CALC-EXCL-TAB.
060200     CALL "CYCVSEL" USING WK-C-CALC-RECORD.
060300 D299-RUN-CALCULATOR-EX.
060400     EXIT.
060500*-----------------------------------------------------------------
060600*    SECOND PASS, REPORT SECTION 1 - THE YEAR-WIDE QUARTERLY
060700*    COMPARISON, PRINTED FROM THE WK-C-SUM-TAB FILLED IN PASS 1.
060800*-----------------------------------------------------------------
060900 C000-WRITE-SUMMARY-REPORT.
061000*-----------------------------------------------------------------
061100     MOVE SPACES TO WK-C-PRINT-AREA.
061200     MOVE "YEAR " TO HDG1-TEXT(1:5).
061300     MOVE WK-N-RUN-YEAR TO HDG1-TEXT(6:4).
061400     MOVE " QUARTERLY CYCLE TIME STATISTICS" TO HDG1-TEXT(10:32).
061500     WRITE CYREPORT-REC FROM WK-C-PRINT-AREA
061600        AFTER ADVANCING TOP-OF-FORM.
061700     MOVE SPACES TO WK-C-PRINT-AREA.
061800     MOVE "QUARTER   COUNT   STORY-POINTS    AVG    MEDIAN    P75    P90"
061900        TO HDG2-TEXT.
062000     WRITE CYREPORT-REC FROM WK-C-PRINT-AREA
062100        AFTER ADVANCING 2 LINES.
062200     PERFORM C010-WRITE-ONE-SUM-LINE
062300        THRU C019-WRITE-ONE-SUM-LINE-EX
062400        VARYING WK-N-QTR FROM 1 BY 1
062500        UNTIL WK-N-QTR > 4.
062600 C099-WRITE-SUMMARY-REPORT-EX.
062700     EXIT.
062800*-----------------------------------------------------------------
062900 C010-WRITE-ONE-SUM-LINE.
063000*-----------------------------------------------------------------
063100     MOVE SPACES TO WK-C-PRINT-AREA.
063200     MOVE WK-N-SUM-QUARTER(WK-N-QTR) TO SUM-QTR.
063300     MOVE WK-N-SUM-COUNT(WK-N-QTR)   TO SUM-COUNT.
063400     MOVE WK-N-SUM-SP(WK-N-QTR)      TO SUM-SP.
063500     MOVE WK-N-SUM-AVG(WK-N-QTR)     TO SUM-AVG.
063600     MOVE WK-N-SUM-MEDIAN(WK-N-QTR)  TO SUM-MEDIAN.
063700     MOVE WK-N-SUM-P75(WK-N-QTR)     TO SUM-P75.
063800     MOVE WK-N-SUM-P90(WK-N-QTR)     TO SUM-P90.
063900     WRITE CYREPORT-REC FROM WK-C-PRINT-AREA
064000        AFTER ADVANCING 1 LINE.
064100 C019-WRITE-ONE-SUM-LINE-EX.
064200     EXIT.
064300*-----------------------------------------------------------------
064400*    SECOND PASS, ONE QUARTER - REPORT SECTIONS 2, 3 AND 4.
064500*    RESCANS THE QUARTER'S ISSUES (THE CALCULATOR IS RUN A
064600*    SECOND TIME, THE DETAIL FIELDS ARE NOT CARRIED FORWARD FROM
064700*    PASS 1) TO BUILD THIS QUARTER'S DETAIL AND EXCEPTION TABLES,
064800*    SORTS THE DETAIL TABLE ASCENDING BY CYCLE TIME (R20), THEN
064900*    PRINTS DETAIL, EXCEPTIONS AND THE QUARTER TRAILER.
065000*-----------------------------------------------------------------
065100 C100-WRITE-QUARTER-DETAIL.
065200*-----------------------------------------------------------------
065300     PERFORM C110-BUILD-QTR-DETAIL
065400        THRU C119-BUILD-QTR-DETAIL-EX.
065500     PERFORM C120-SORT-DETAIL-TABLE
065600        THRU C129-SORT-DETAIL-TABLE-EX.
065700     PERFORM C130-WRITE-DETAIL-SECTION
065800        THRU C139-WRITE-DETAIL-SECTION-EX.
065900     PERFORM C140-WRITE-EXCEPTION-SECTION
066000        THRU C149-WRITE-EXCEPTION-SECTION-EX.
066100     PERFORM C150-WRITE-QUARTER-TRAILER
066200        THRU C159-WRITE-QUARTER-TRAILER-EX.
066300 C199-WRITE-QUARTER-DETAIL-EX.
066400     EXIT.
066500*-----------------------------------------------------------------
066600 C110-BUILD-QTR-DETAIL.
066700*-----------------------------------------------------------------
066800     MOVE ZERO TO WK-N-DET-CNT WK-N-EXC-CNT.
066900     OPEN INPUT CYISSUES.
067000     IF  NOT WK-C-SUCCESSFUL
067100        MOVE "OPEN ERROR - CYISSUES" TO WK-C-ABEND-TEXT
067200        GO TO Y900-ABNORMAL-TERMINATION
067300     END-IF.
067400     OPEN INPUT CYEVENTS.
067500     IF  NOT WK-C-SUCCESSFUL
067600        MOVE "OPEN ERROR - CYEVENTS" TO WK-C-ABEND-TEXT
067700        GO TO Y900-ABNORMAL-TERMINATION
067800     END-IF.
067900     MOVE "N" TO WK-C-EOF-ISS-SW WK-C-EOF-EVT-SW.
068000     READ CYISSUES
068100        AT END MOVE "Y" TO WK-C-EOF-ISS-SW
068200     END-READ.
068300     READ CYEVENTS
068400        AT END MOVE "Y" TO WK-C-EOF-EVT-SW
068500     END-READ.
068600     PERFORM C111-PROCESS-ONE-DET-ISSUE
068700        THRU C119-PROCESS-ONE-DET-ISSUE-EX
068800        UNTIL WK-C-EOF-ISS-YES.
068900     CLOSE CYISSUES.
069000     CLOSE CYEVENTS.
069100 C119-BUILD-QTR-DETAIL-EX.
069200     EXIT.
069300*-----------------------------------------------------------------
069400 C111-PROCESS-ONE-DET-ISSUE.
069500*-----------------------------------------------------------------
069600     PERFORM D100-LOAD-EVENTS-FOR-ISSUE
069700        THRU D199-LOAD-EVENTS-FOR-ISSUE-EX.
069800     IF  ISS-QUARTER = WK-N-QTR
069900        PERFORM D200-RUN-CALCULATOR
070000           THRU D299-RUN-CALCULATOR-EX
070100        PERFORM C112-FILE-ONE-DET-ISSUE
070200           THRU C117-FILE-ONE-DET-ISSUE-EX
070300     END-IF.
070400     READ CYISSUES
070500        AT END MOVE "Y" TO WK-C-EOF-ISS-SW
070600     END-READ.
070700 C119-PROCESS-ONE-DET-ISSUE-EX.
070800     EXIT.
070900*-----------------------------------------------------------------
071000*    R9 - ONE ISSUE BELONGS IN THE DETAIL TABLE WHEN VALID, OR
071100*    THE EXCEPTION TABLE WHEN NOT.  CYCLE SECONDS ARE CONVERTED
071200*    TO DAYS HERE (SECONDS / 86400, ROUNDED) FOR BOTH THE SORT
071300*    KEY AND THE PRINTED COLUMN.
071400*-----------------------------------------------------------------
071500 C112-FILE-ONE-DET-ISSUE.
071600*-----------------------------------------------------------------
071700     IF  WK-C-CALC-VALID = "Y"
071800        IF  WK-N-DET-CNT < 9999
071900           ADD 1 TO WK-N-DET-CNT
072000           MOVE ISS-KEY TO WK-C-DET-KEY(WK-N-DET-CNT)
072100           MOVE WK-C-CALC-IN-PROG-AT
072200              TO WK-N-DET-INPROG-AT(WK-N-DET-CNT)
072300           MOVE WK-C-CALC-DONE-AT
072400              TO WK-N-DET-DONE-AT(WK-N-DET-CNT)
072500           MOVE ISS-STORY-POINTS TO WK-N-DET-SP(WK-N-DET-CNT)
072600           MOVE ISS-SP-PRESENT TO WK-C-DET-SP-PRESENT(WK-N-DET-CNT)
072700           COMPUTE WK-N-DET-DAYS(WK-N-DET-CNT) ROUNDED =
072800              WK-C-CALC-SECONDS / 86400
072900        END-IF
073000     ELSE
073100        IF  WK-N-EXC-CNT < 9999
073200           ADD 1 TO WK-N-EXC-CNT
073300           MOVE ISS-KEY TO WK-C-EXC-KEY(WK-N-EXC-CNT)
073400           MOVE WK-C-CALC-IN-PROG-AT
073500              TO WK-N-EXC-INPROG-AT(WK-N-EXC-CNT)
073600           MOVE WK-C-CALC-DONE-AT
073700              TO WK-N-EXC-DONE-AT(WK-N-EXC-CNT)
073800           MOVE ISS-STORY-POINTS TO WK-N-EXC-SP(WK-N-EXC-CNT)
073900           MOVE ISS-SP-PRESENT TO WK-C-EXC-SP-PRESENT(WK-N-EXC-CNT)
074000           MOVE WK-C-CALC-REASON TO WK-C-EXC-REASON(WK-N-EXC-CNT)
074100        END-IF
074200     END-IF.
074300 C117-FILE-ONE-DET-ISSUE-EX.
074400     EXIT.
074500*-----------------------------------------------------------------
074600*    R20 - ASCENDING INSERTION SORT OF THE DETAIL TABLE BY CYCLE
074700*    TIME, THE SAME HAND-ROLLED SORT CYCVSTA USES FOR ITS DAYS
074800*    TABLE - NO SORT VERB, THIS IS AN IN-MEMORY TABLE, NOT A FILE.
074900*-----------------------------------------------------------------
075000 C120-SORT-DETAIL-TABLE.
075100*-----------------------------------------------------------------
075200     PERFORM C121-INSERT-ONE-ENTRY
075300        THRU C129-INSERT-ONE-ENTRY-EX
075400        VARYING WK-N-SUB FROM 2 BY 1
075500        UNTIL WK-N-SUB > WK-N-DET-CNT.
075600 C129-SORT-DETAIL-TABLE-EX.
075700     EXIT.
075800*-----------------------------------------------------------------
075900 C121-INSERT-ONE-ENTRY.
076000*-----------------------------------------------------------------
076100     MOVE WK-C-DET-ENTRY(WK-N-SUB) TO WK-C-DET-HOLD.
076200     MOVE WK-N-SUB TO WK-N-TBL-SUB.
076300     PERFORM C125-SHIFT-ONE-ENTRY
076400        THRU C129-SHIFT-ONE-ENTRY-EX
076500        UNTIL WK-N-TBL-SUB < 2
076600        OR WK-N-DET-DAYS(WK-N-TBL-SUB - 1) NOT > WK-N-HOLD-DAYS.
076700     MOVE WK-C-DET-HOLD TO WK-C-DET-ENTRY(WK-N-TBL-SUB).
076800 C129-INSERT-ONE-ENTRY-EX.
076900     EXIT.
077000*-----------------------------------------------------------------
077100 C125-SHIFT-ONE-ENTRY.
077200*-----------------------------------------------------------------
077300     MOVE WK-C-DET-ENTRY(WK-N-TBL-SUB - 1)
077400        TO WK-C-DET-ENTRY(WK-N-TBL-SUB).
077500     SUBTRACT 1 FROM WK-N-TBL-SUB.
077600 C129-SHIFT-ONE-ENTRY-EX.
077700     EXIT.
077800*-----------------------------------------------------------------
077900*    REPORT SECTION 2 - THE QUARTER'S CYCLE-TIME DETAIL, ALREADY
078000*    SORTED ASCENDING BY CYCLE TIME.
078100*-----------------------------------------------------------------
078200 C130-WRITE-DETAIL-SECTION.
078300*-----------------------------------------------------------------
078400     MOVE SPACES TO WK-C-PRINT-AREA.
078500     MOVE "Q" TO HDG1-TEXT(1:1).
078600     MOVE WK-N-QTR TO HDG1-TEXT(2:1).
078700     MOVE " DETAIL" TO HDG1-TEXT(3:7).
078800     WRITE CYREPORT-REC FROM WK-C-PRINT-AREA
078900        AFTER ADVANCING TOP-OF-FORM.
079000     IF  WK-N-DET-CNT > 0
079100        PERFORM C131-WRITE-ONE-DET-LINE
079200           THRU C139-WRITE-ONE-DET-LINE-EX
079300           VARYING WK-N-SUB FROM 1 BY 1
079400           UNTIL WK-N-SUB > WK-N-DET-CNT
079500     END-IF.
079600 C139-WRITE-DETAIL-SECTION-EX.
079700     EXIT.
079800*-----------------------------------------------------------------
079900 C131-WRITE-ONE-DET-LINE.
080000*-----------------------------------------------------------------
080100     MOVE SPACES TO WK-C-PRINT-AREA.
080200     MOVE WK-N-SUB TO DET-SEQ.
080300     MOVE WK-C-DET-KEY(WK-N-SUB) TO DET-KEY.
080400     MOVE WK-N-DET-INPROG-AT(WK-N-SUB) TO WK-N-TS-FMT-IN.
080500     PERFORM D300-FORMAT-TIMESTAMP
080600        THRU D399-FORMAT-TIMESTAMP-EX.
080700     MOVE WK-C-TS-FMT-OUT TO DET-INPROG.
080800     MOVE WK-N-DET-DONE-AT(WK-N-SUB) TO WK-N-TS-FMT-IN.
080900     PERFORM D300-FORMAT-TIMESTAMP
081000        THRU D399-FORMAT-TIMESTAMP-EX.
081100     MOVE WK-C-TS-FMT-OUT TO DET-DONE.
081200     MOVE WK-N-DET-SP(WK-N-SUB) TO WK-N-SP-FMT-IN.
081300     MOVE WK-C-DET-SP-PRESENT(WK-N-SUB) TO WK-C-SP-FMT-PRESENT.
081400     PERFORM D400-FORMAT-STORY-POINTS
081500        THRU D499-FORMAT-STORY-POINTS-EX.
081600     MOVE WK-C-SP-FMT-OUT TO DET-SP.
081700     MOVE WK-N-DET-DAYS(WK-N-SUB) TO DET-DAYS.
081800     WRITE CYREPORT-REC FROM WK-C-PRINT-AREA
081900        AFTER ADVANCING 1 LINE.
082000 C139-WRITE-ONE-DET-LINE-EX.
082100     EXIT.
082200*-----------------------------------------------------------------
082300*    REPORT SECTION 3 - ISSUES FILTERED OUT OF THE STATISTICS,
082400*    IN THE ORDER THEY WERE ENCOUNTERED ON CYISSUES.
082500*-----------------------------------------------------------------
082600 C140-WRITE-EXCEPTION-SECTION.
082700*-----------------------------------------------------------------
082800     MOVE SPACES TO WK-C-PRINT-AREA.
082900     MOVE "Q" TO HDG1-TEXT(1:1).
083000     MOVE WK-N-QTR TO HDG1-TEXT(2:1).
083100     MOVE " FILTERED ISSUES" TO HDG1-TEXT(3:17).
083200     WRITE CYREPORT-REC FROM WK-C-PRINT-AREA
083300        AFTER ADVANCING TOP-OF-FORM.
083400     IF  WK-N-EXC-CNT > 0
083500        PERFORM C141-WRITE-ONE-EXC-LINE
083600           THRU C149-WRITE-ONE-EXC-LINE-EX
083700           VARYING WK-N-SUB FROM 1 BY 1
083800           UNTIL WK-N-SUB > WK-N-EXC-CNT
083900     END-IF.
084000 C149-WRITE-EXCEPTION-SECTION-EX.
084100     EXIT.
084200*-----------------------------------------------------------------
084300 C141-WRITE-ONE-EXC-LINE.
084400*-----------------------------------------------------------------
084500     MOVE SPACES TO WK-C-PRINT-AREA.
084600     MOVE WK-N-SUB TO EXC-SEQ.
084700     MOVE WK-C-EXC-KEY(WK-N-SUB) TO EXC-KEY.
084800     MOVE WK-N-EXC-INPROG-AT(WK-N-SUB) TO WK-N-TS-FMT-IN.
084900     PERFORM D300-FORMAT-TIMESTAMP
085000        THRU D399-FORMAT-TIMESTAMP-EX.
085100     MOVE WK-C-TS-FMT-OUT TO EXC-INPROG.
085200     MOVE WK-N-EXC-DONE-AT(WK-N-SUB) TO WK-N-TS-FMT-IN.
085300     PERFORM D300-FORMAT-TIMESTAMP
085400        THRU D399-FORMAT-TIMESTAMP-EX.
085500     MOVE WK-C-TS-FMT-OUT TO EXC-DONE.
085600     MOVE WK-N-EXC-SP(WK-N-SUB) TO WK-N-SP-FMT-IN.
085700     MOVE WK-C-EXC-SP-PRESENT(WK-N-SUB) TO WK-C-SP-FMT-PRESENT.
085800     PERFORM D400-FORMAT-STORY-POINTS
085900        THRU D499-FORMAT-STORY-POINTS-EX.
086000     MOVE WK-C-SP-FMT-OUT TO EXC-SP.
086100     MOVE WK-C-EXC-REASON(WK-N-SUB) TO EXC-REASON.
086200     WRITE CYREPORT-REC FROM WK-C-PRINT-AREA
086300        AFTER ADVANCING 1 LINE.
086400 C149-WRITE-ONE-EXC-LINE-EX.
086500     EXIT.
086600*-----------------------------------------------------------------
086700*    REPORT SECTION 4 - THE QUARTER TRAILER.  TOTAL ISSUES IS
086800*    THE DETAIL PLUS EXCEPTION COUNT (EVERY ISSUE SELECTED FOR
086900*    THE QUARTER); STORY POINTS IS THE SAME R19 TOTAL ACCUMULATED
087000*    IN PASS 1.
087100*-----------------------------------------------------------------
087200 C150-WRITE-QUARTER-TRAILER.
087300*-----------------------------------------------------------------
087400     MOVE SPACES TO WK-C-PRINT-AREA.
087500     MOVE "Q" TO TRL-TEXT(1:1).
087600     MOVE WK-N-QTR TO TRL-TEXT(2:1).
087700     MOVE " TOTAL ISSUES " TO TRL-TEXT(3:14).
087800     COMPUTE WK-N-QTR-TOTAL-CNT = WK-N-DET-CNT + WK-N-EXC-CNT.
087900     MOVE WK-N-QTR-TOTAL-CNT TO WK-N-SP-FMT-EDIT.
088000     MOVE WK-N-SP-FMT-EDIT TO TRL-TEXT(17:5).
088100     MOVE "  STORY POINTS " TO TRL-TEXT(22:15).
088200     MOVE WK-N-SUM-SP(WK-N-QTR) TO WK-N-SP-FMT-EDIT.
088300     MOVE WK-N-SP-FMT-EDIT TO TRL-TEXT(37:5).
088400     WRITE CYREPORT-REC FROM WK-C-PRINT-AREA
088500        AFTER ADVANCING 2 LINES.
088600 C159-WRITE-QUARTER-TRAILER-EX.
088700     EXIT.
088800*-----------------------------------------------------------------
088900*    FORMATS A 14-DIGIT YYYYMMDDHHMMSS TIMESTAMP (WK-N-TS-FMT-IN)
089000*    INTO "YYYY-MM-DD HH:MM:SS" (WK-C-TS-FMT-OUT), OR "N/A" WHEN
089100*    THE TIMESTAMP IS ZERO (THE MISSING SIDE OF AN EXCEPTION).
089200*-----------------------------------------------------------------
089300 D300-FORMAT-TIMESTAMP.
089400*-----------------------------------------------------------------
089500     IF  WK-N-TS-FMT-IN = ZERO
089600        MOVE "N/A" TO WK-C-TS-FMT-OUT
089700     ELSE
089800        MOVE SPACES             TO WK-C-TS-FMT-OUT
089900        MOVE WK-N-TS-FMT-YYYY   TO WK-C-TS-FMT-OUT(1:4)
090000        MOVE "-"                TO WK-C-TS-FMT-OUT(5:1)
090100        MOVE WK-N-TS-FMT-MM     TO WK-C-TS-FMT-OUT(6:2)
090200        MOVE "-"                TO WK-C-TS-FMT-OUT(8:1)
090300        MOVE WK-N-TS-FMT-DD     TO WK-C-TS-FMT-OUT(9:2)
090400        MOVE " "                TO WK-C-TS-FMT-OUT(11:1)
090500        MOVE WK-N-TS-FMT-HH     TO WK-C-TS-FMT-OUT(12:2)
090600        MOVE ":"                TO WK-C-TS-FMT-OUT(14:1)
090700        MOVE WK-N-TS-FMT-MI     TO WK-C-TS-FMT-OUT(15:2)
090800        MOVE ":"                TO WK-C-TS-FMT-OUT(17:1)
090900        MOVE WK-N-TS-FMT-SS     TO WK-C-TS-FMT-OUT(18:2)
091000     END-IF.
091100 D399-FORMAT-TIMESTAMP-EX.
091200     EXIT.
091300*-----------------------------------------------------------------
091400*    FORMATS A STORY-POINT COUNT FOR PRINTING - "N/A" WHEN THE
091500*    PRESENT FLAG IS NOT "Y", ELSE THE ZERO-SUPPRESSED VALUE.
091600*-----------------------------------------------------------------
091700 D400-FORMAT-STORY-POINTS.
091800*-----------------------------------------------------------------
091900     IF  WK-C-SP-FMT-PRESENT NOT = "Y"
092000        MOVE "N/A" TO WK-C-SP-FMT-OUT
092100     ELSE
092200        MOVE WK-N-SP-FMT-IN TO WK-N-SP-FMT-EDIT
092300        MOVE WK-N-SP-FMT-EDIT TO WK-C-SP-FMT-OUT
092400     END-IF.
092500 D499-FORMAT-STORY-POINTS-EX.
092600     EXIT.
092700*-----------------------------------------------------------------
092800 Y900-ABNORMAL-TERMINATION.
092900*-----------------------------------------------------------------
093000     DISPLAY "CYCDRV1 - ABNORMAL TERMINATION - " WK-C-ABEND-TEXT.
093100     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
093200     PERFORM Z000-END-PROGRAM-ROUTINE
093300        THRU Z999-END-PROGRAM-ROUTINE-EX.
093400     STOP RUN.
093500*-----------------------------------------------------------------
093600 Z000-END-PROGRAM-ROUTINE.
093700*-----------------------------------------------------------------
093800     CLOSE CYREPORT.
093900 Z999-END-PROGRAM-ROUTINE-EX.
094000     EXIT.
