000100 IDENTIFICATION DIVISION.                                       ATPB02
000200 PROGRAM-ID. CYCVSTA.
000300 AUTHOR. A C NFARRELL.
000400 INSTALLATION. ATP PRODUCER - PRODUCER TOOLING.
000500 DATE-WRITTEN. 22 JAN 1989.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: QUARTERLY CYCLE-TIME STATISTICS
001100*
001200* GIVEN THE SORTED-OR-UNSORTED LIST OF ACTIVE-SECONDS VALUES FOR
001300* ONE QUARTER'S VALID ISSUES, CONVERTS EACH TO ACTIVE DAYS, SORTS
001400* THE RESULT ASCENDING AND COMPUTES THE MEAN, MEDIAN, 75TH AND
001500* 90TH PERCENTILE AND MAXIMUM FOR THE QUARTERLY COMPARISON
001600* REPORT.  PERCENTILES USE LINEAR INTERPOLATION BETWEEN THE TWO
001700* BRACKETING OBSERVATIONS, NOT NEAREST-RANK.
001800*
001900*=================================================================
002000*
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300*
002400*MOD.# INIT    DATE        DESCRIPTION
002500*------ ------ ---------- --------------------------------------
002600*RAMV01 - R A MCKAY  - 22/01/1989 - INITIAL VERSION, MEAN AND
002700*                      MAXIMUM ONLY
002800*-----------------------------------------------------------------
002900*TWKV02 - T WEE KIM  - 14/03/1995 - ADDED THE SORT AND THE
003000*                      MEDIAN/P75/P90 INTERPOLATED PERCENTILES
003100*-----------------------------------------------------------------
003200*Y2KV03 - T WEE KIM  - 29/11/1998 - YEAR 2000 REMEDIATION REVIEW,
003300*                      NO TIMESTAMP FIELDS IN THIS SUBROUTINE,
003400*                      NO CHANGE REQUIRED
003500*-----------------------------------------------------------------
003600*JBOV04 - J BOWDEN   - 02/05/2004 - REHOSTED ONTO THE CURRENT
003700*                      AS/400 PARTITION, NO LOGIC CHANGE
003800*-----------------------------------------------------------------
003900*ATPB01 - ACNFAM - 04/03/2025 - ATP PRODUCER PH1 - AT-1807
004000*                      REPURPOSED FOR THE ATP PRODUCER CYCLE-TIME
004100*                      AND THROUGHPUT BATCH - QUARTERLY STATISTICS
004200*-----------------------------------------------------------------
004300*ATPB02 - VENL29 - 29/05/2025 - ATP PRODUCER PH2 - AT-2214
004400*                      GUARDED THE ZERO-VALID-ISSUES QUARTER SO
004500*                      THE PERCENTILE ROUTINE IS NOT PERFORMED
004600*                      AGAINST AN EMPTY TABLE
004700*-----------------------------------------------------------------
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
005400*
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700***********************
005800 01  FILLER                  PIC X(24) VALUE
005900        "** PROGRAM CYCVSTA   **".
006000*
006100 01  WK-C-WORK-AREA.
006200     05  WK-C-EMPTY-SW         PIC X(01) VALUE "N".
006300         88  WK-C-TABLE-IS-EMPTY   VALUE "Y".
006400     05  WK-C-PCTL-LIT         PIC 9(06) VALUE 507590.
006500         05  WK-C-PCTL-TAB     REDEFINES WK-C-PCTL-LIT.
006600             10  WK-C-PCTL-ENTRY OCCURS 3 TIMES PIC 9(02).
006700     05  FILLER                PIC X(10) VALUE SPACES.
006800*
006900 01  WK-N-WORK-AREA.
007000     05  WK-N-SUB              PIC 9(04) COMP.
007100     05  WK-N-TBL-SUB          PIC 9(04) COMP.
007200     05  WK-N-SAVE-DAYS        PIC 9(04)V99.
007300     05  WK-N-SUM-DAYS         PIC 9(09)V99 COMP VALUE ZERO.
007320         05  WK-N-SUM-DAYS-R   REDEFINES WK-N-SUM-DAYS.
007340             10  FILLER              PIC 9(05) COMP.
007360             10  WK-N-SUM-DAYS-LO    PIC 9(04)V99 COMP.
007400     05  WK-N-PCTL-RANK        PIC 9(04)V9999 VALUE ZERO.
007500     05  WK-N-PCTL-LO          PIC 9(04) COMP VALUE ZERO.
007600         05  WK-N-PCTL-LO-R    REDEFINES WK-N-PCTL-LO.
007700             10  FILLER              PIC 9(02) COMP.
007800             10  WK-N-PCTL-LO-LO     PIC 9(02) COMP.
007900     05  WK-N-PCTL-FRAC        PIC 9(01)V9999 VALUE ZERO.
008000     05  WK-N-PCTL-LO-IDX      PIC 9(04) COMP VALUE ZERO.
008100     05  WK-N-PCTL-HI-IDX      PIC 9(04) COMP VALUE ZERO.
008200     05  WK-N-PCTL-TARGET      PIC 9(02) VALUE ZERO.
008300     05  WK-N-PCTL-RESULT      PIC 9(04)V99 VALUE ZERO.
008400     05  FILLER                PIC X(06) VALUE SPACES.
008500*
008600 01  WK-N-DAYS-TAB.
008700     05  WK-N-DAYS-ENTRY OCCURS 9999 TIMES PIC 9(04)V99.
008800*
008900* -------------------- PROGRAM WORKING STORAGE -------------------
009000*    -*
009100 01  WK-C-COMMON.
009200        COPY CYCCMN.
009300*
009400****************
009500 LINKAGE SECTION.
009600****************
009700        COPY CYQSUM.
009800*
009900        EJECT
010000****************************************
010100 PROCEDURE DIVISION USING WK-C-STAT-RECORD.
010200****************************************
010300 MAIN-MODULE.
010400     MOVE "N" TO WK-C-EMPTY-SW.
010500     IF  WK-C-STAT-CNT = 0
010600        MOVE "Y" TO WK-C-EMPTY-SW
010700     END-IF.
010800     IF  NOT WK-C-TABLE-IS-EMPTY
010900        PERFORM B000-LOAD-SECONDS-TABLE
011000           THRU B099-LOAD-SECONDS-TABLE-EX
011100        PERFORM C100-SORT-DAYS-TABLE
011200           THRU C199-SORT-DAYS-TABLE-EX
011300        PERFORM C300-SUMMARIZE
011400           THRU C399-SUMMARIZE-EX
011500     ELSE
011600        PERFORM C350-SUMMARIZE-EMPTY
011700           THRU C359-SUMMARIZE-EMPTY-EX
011800     END-IF.
011900     PERFORM Z000-END-PROGRAM-ROUTINE
012000        THRU Z999-END-PROGRAM-ROUTINE-EX.
012100     EXIT PROGRAM.
012200*-----------------------------------------------------------------
012300*    CONVERT EACH ISSUE'S ACTIVE SECONDS TO ACTIVE DAYS.  A DAY
012400*    IS 86400 SECONDS - NO CALENDAR OR WORKWEEK ADJUSTMENT.
012500*-----------------------------------------------------------------
012600 B000-LOAD-SECONDS-TABLE.
012700*-----------------------------------------------------------------
012800     PERFORM B010-CONVERT-ONE-ENTRY
012900        THRU B019-CONVERT-ONE-ENTRY-EX
013000        VARYING WK-N-SUB FROM 1 BY 1
013100        UNTIL WK-N-SUB > WK-C-STAT-CNT.
013200 B099-LOAD-SECONDS-TABLE-EX.
013300     EXIT.
013400*-----------------------------------------------------------------
013500 B010-CONVERT-ONE-ENTRY.
013600*-----------------------------------------------------------------
013700     COMPUTE WK-N-DAYS-ENTRY(WK-N-SUB) ROUNDED =
013800        WK-C-STAT-SECONDS(WK-N-SUB) / 86400.
013900 B019-CONVERT-ONE-ENTRY-EX.
014000     EXIT.
014100*-----------------------------------------------------------------
014200*    ASCENDING INSERTION SORT OF THE DAYS TABLE.  THE TABLE IS
014300*    SIZED FOR ONE QUARTER'S WORTH OF ISSUES, NOT THE WHOLE YEAR,
014400*    SO A HAND-ROLLED SORT IS USED IN PREFERENCE TO THE COBOL
014500*    SORT VERB, WHICH WORKS AGAINST FILES, NOT AN IN-MEMORY TABLE.
014550*-----------------------------------------------------------------
014600 C100-SORT-DAYS-TABLE.
014700*-----------------------------------------------------------------
014800     PERFORM C110-INSERT-ONE-ENTRY
014900        THRU C119-INSERT-ONE-ENTRY-EX
015000        VARYING WK-N-SUB FROM 2 BY 1
015100        UNTIL WK-N-SUB > WK-C-STAT-CNT.
015200 C199-SORT-DAYS-TABLE-EX.
015300     EXIT.
015400*-----------------------------------------------------------------
015500 C110-INSERT-ONE-ENTRY.
015600*-----------------------------------------------------------------
015700     MOVE WK-N-DAYS-ENTRY(WK-N-SUB) TO WK-N-SAVE-DAYS.
015800     MOVE WK-N-SUB TO WK-N-TBL-SUB.
015900     PERFORM C115-SHIFT-ONE-ENTRY
016000        THRU C119-SHIFT-ONE-ENTRY-EX
016100        UNTIL WK-N-TBL-SUB < 2
016200        OR WK-N-DAYS-ENTRY(WK-N-TBL-SUB - 1) NOT > WK-N-SAVE-DAYS.
016300     MOVE WK-N-SAVE-DAYS TO WK-N-DAYS-ENTRY(WK-N-TBL-SUB).
016400 C119-INSERT-ONE-ENTRY-EX.
016500     EXIT.
016600*-----------------------------------------------------------------
016700 C115-SHIFT-ONE-ENTRY.
016800*-----------------------------------------------------------------
016900     MOVE WK-N-DAYS-ENTRY(WK-N-TBL-SUB - 1)
017000        TO WK-N-DAYS-ENTRY(WK-N-TBL-SUB).
017100     SUBTRACT 1 FROM WK-N-TBL-SUB.
017200 C119-SHIFT-ONE-ENTRY-EX.
017300     EXIT.
017400*-----------------------------------------------------------------
017500*    R17 - LINEAR-INTERPOLATION PERCENTILE.  RANK R = P/100 X
017600*    (N-1), ZERO-BASED.  RESULT INTERPOLATES BETWEEN THE TWO
017800*    OBSERVATIONS BRACKETING R.  WK-N-PCTL-TARGET CARRIES P ON
017900*    ENTRY, WK-N-PCTL-RESULT CARRIES THE ANSWER ON EXIT.
018000*-----------------------------------------------------------------
018100 C200-COMPUTE-PERCENTILE.
018200*-----------------------------------------------------------------
018300     IF  WK-C-STAT-CNT = 1
018400        MOVE WK-N-DAYS-ENTRY(1) TO WK-N-PCTL-RESULT
018500        GO TO C299-COMPUTE-PERCENTILE-EX
018600     END-IF.
018700     COMPUTE WK-N-PCTL-RANK =
018800        (WK-N-PCTL-TARGET / 100) * (WK-C-STAT-CNT - 1).
018900     MOVE WK-N-PCTL-RANK TO WK-N-PCTL-LO.
019000     COMPUTE WK-N-PCTL-FRAC = WK-N-PCTL-RANK - WK-N-PCTL-LO.
019100     ADD 1 TO WK-N-PCTL-LO GIVING WK-N-PCTL-LO-IDX.
019200     ADD 1 TO WK-N-PCTL-LO-IDX GIVING WK-N-PCTL-HI-IDX.
019300     IF  WK-N-PCTL-HI-IDX > WK-C-STAT-CNT
019400        MOVE WK-C-STAT-CNT TO WK-N-PCTL-HI-IDX
019500     END-IF.
019600     COMPUTE WK-N-PCTL-RESULT ROUNDED =
019700        WK-N-DAYS-ENTRY(WK-N-PCTL-LO-IDX) +
019800        (WK-N-PCTL-FRAC *
019900          (WK-N-DAYS-ENTRY(WK-N-PCTL-HI-IDX) -
020000           WK-N-DAYS-ENTRY(WK-N-PCTL-LO-IDX))).
020100 C299-COMPUTE-PERCENTILE-EX.
020200     EXIT.
020300*-----------------------------------------------------------------
020400*    BUILD THE QUARTER-SUMMARY OUTPUT - COUNT, MEAN, AND THE
020500*    THREE INTERPOLATED PERCENTILES TAKEN FROM WK-C-PCTL-TAB
020600*    (50, 75, 90), AND THE MAXIMUM, WHICH IS THE LAST ENTRY OF
020700*    THE NOW-SORTED TABLE.  QS-QUARTER AND QS-STORY-POINTS ARE
020800*    NOT SET HERE - THE BATCH DRIVER OWNS THOSE.
020900*-----------------------------------------------------------------
021000 C300-SUMMARIZE.
021100*-----------------------------------------------------------------
021200     MOVE WK-C-STAT-CNT TO QS-COUNT.
021300     MOVE ZERO TO WK-N-SUM-DAYS.
021400     PERFORM C310-ADD-ONE-ENTRY
021500        THRU C319-ADD-ONE-ENTRY-EX
021600        VARYING WK-N-SUB FROM 1 BY 1
021700        UNTIL WK-N-SUB > WK-C-STAT-CNT.
021800     COMPUTE QS-AVG-DAYS ROUNDED = WK-N-SUM-DAYS / WK-C-STAT-CNT.
021900     MOVE WK-C-PCTL-ENTRY(1) TO WK-N-PCTL-TARGET.
022000     PERFORM C200-COMPUTE-PERCENTILE
022100        THRU C299-COMPUTE-PERCENTILE-EX.
022200     MOVE WK-N-PCTL-RESULT TO QS-MEDIAN-DAYS.
022300     MOVE WK-C-PCTL-ENTRY(2) TO WK-N-PCTL-TARGET.
022400     PERFORM C200-COMPUTE-PERCENTILE
022500        THRU C299-COMPUTE-PERCENTILE-EX.
022600     MOVE WK-N-PCTL-RESULT TO QS-P75-DAYS.
022700     MOVE WK-C-PCTL-ENTRY(3) TO WK-N-PCTL-TARGET.
022800     PERFORM C200-COMPUTE-PERCENTILE
022900        THRU C299-COMPUTE-PERCENTILE-EX.
023000     MOVE WK-N-PCTL-RESULT TO QS-P90-DAYS.
023100     MOVE WK-N-DAYS-ENTRY(WK-C-STAT-CNT) TO QS-MAX-DAYS.
023200 C399-SUMMARIZE-EX.
023300     EXIT.
023400*-----------------------------------------------------------------
023500 C310-ADD-ONE-ENTRY.
023600*-----------------------------------------------------------------
023700     ADD WK-N-DAYS-ENTRY(WK-N-SUB) TO WK-N-SUM-DAYS.
023800 C319-ADD-ONE-ENTRY-EX.
023900     EXIT.
024000*-----------------------------------------------------------------
024100*    A QUARTER WITH NO VALID ISSUES REPORTS ZERO COUNT AND ZERO
024200*    FOR EVERY STATISTIC RATHER THAN DIVIDING BY ZERO.
024300*-----------------------------------------------------------------
024400 C350-SUMMARIZE-EMPTY.
024500*-----------------------------------------------------------------
024600     MOVE ZERO TO QS-COUNT QS-AVG-DAYS QS-MEDIAN-DAYS
024700                  QS-P75-DAYS QS-P90-DAYS QS-MAX-DAYS.
024800 C359-SUMMARIZE-EMPTY-EX.
024900     EXIT.
025000*-----------------------------------------------------------------
025100 Y900-ABNORMAL-TERMINATION.
025200*-----------------------------------------------------------------
025300     PERFORM C350-SUMMARIZE-EMPTY
025400        THRU C359-SUMMARIZE-EMPTY-EX.
025500     PERFORM Z000-END-PROGRAM-ROUTINE
025600        THRU Z999-END-PROGRAM-ROUTINE-EX.
025700     EXIT PROGRAM.
025800*-----------------------------------------------------------------
025900 Z000-END-PROGRAM-ROUTINE.
026000*-----------------------------------------------------------------
026100     CONTINUE.
026200 Z999-END-PROGRAM-ROUTINE-EX.
026300     EXIT.
