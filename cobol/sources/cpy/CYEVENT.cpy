000100*****************************************************************
000200* I-O FORMAT: CYEVENTR
000300* FROM FILE   CYEVENT     OF LIBRARY ATPLIB
000400* ISSUE CHANGELOG EXTRACT - ONE RECORD PER FIELD TRANSITION,
000500* PRE-SORTED ASCENDING BY ISSUE KEY THEN TIMESTAMP BY THE
000600* UPSTREAM EXTRACT JOB (ISSUE-TRACKER CHANGELOG, TIMES ALREADY
000700* SHIFTED +1 HOUR FOR UTC-TO-LOCAL BEFORE THIS FILE IS BUILT)
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* ATPB01 04/03/2025 ACNFAM  - ATP PRODUCER PH1 - E-REQ AT-1807
001200*                    INITIAL VERSION - REPLACES DIRECT ISSUE-
001300*                    TRACKER API CALL
001400*-----------------------------------------------------------------
001500     05  CYEVENT-RECORD        PIC X(100).
001600*
001700*  I-O FORMAT: CYEVENTR  FROM FILE CYEVENT   OF LIBRARY ATPLIB
001800*
001900     05  CYEVENTR  REDEFINES CYEVENT-RECORD.
002000         06  EVT-ISSUE-KEY     PIC X(10).
002100*                                ISSUE KEY, E.G. PROJ-00123
002200         06  EVT-TIMESTAMP     PIC 9(14).
002300*                                YYYYMMDDHHMISS, LOCAL TIME
002400         06  EVT-FIELD         PIC X(10).
002500*                                STATUS, ASSIGNEE, RESOLUTION,
002600*                                OR FLAGGED
002700         06  EVT-FROM          PIC X(20).
002800*                                FIELD VALUE BEFORE TRANSITION
002900         06  EVT-TO            PIC X(20).
003000*                                FIELD VALUE AFTER TRANSITION
003100         06  EVT-AUTHOR-ID     PIC X(12).
003200*                                ACCOUNT ID THAT MADE THE CHANGE
003300         06  FILLER            PIC X(14).
003400*                                RESERVED FOR FUTURE EXTRACT COLS
