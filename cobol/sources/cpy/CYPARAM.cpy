000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* ATPB04 14/07/2025 GRENPT  - ATP PRODUCER PH3 - E-REQ AT-2590
000500*                    RECORD GREW FROM 216 TO 317 WHEN THE
000600*                    EXCLUDED-STATUS LIST WAS SPLIT OUT OF THE
000700*                    DONE LIST - KEPT THE OLD SIZE LINE BELOW
000800*                    FOR WHOEVER HAS TO REREAD AN OLD CONTROL
000900*                    CARD OFF TAPE
001000*****************************************************************
001100* ATPB02 30/04/2025 VENL29
001200* ATPB01 04/03/2025 ACNFAM
001300*****************************************************************
001400
001500 05  CYPARAM-RECORD               PIC X(117).
001600 05  CYPARAM-RECORD               PIC X(217).
001700 05  CYPARAM-RECORD               PIC X(317).
001800
001900*****************************************************************
002000* I-O FORMAT: CYPARAMR
002100* FROM FILE CYPARAM OF LIBRARY ATPLIB
002200* RUN CONTROL CARD - ONE RECORD PER BATCH RUN
002300*****************************************************************
002400
002500 05  CYPARAMR REDEFINES CYPARAM-RECORD.
002600
002700ATPB01*
002800     06  PRM-YEAR                  PIC 9(04).
002900*        CALENDAR YEAR TO ANALYZE
003000
003100     06  PRM-ASSIGNEE-ID            PIC X(12).
003200*        ASSIGNEE FILTER, SPACES = ALL ASSIGNEES
003300
003400     06  PRM-QA-MODE                PIC X(01).
003500*        Y = QA/ATP START-TIME RULES ACTIVE
003600
003700ATPB02*
003800     06  PRM-IN-PROG-LIST           PIC X(100).
003900*        COMMA-SEP "IN PROGRESS" STATUS NAMES
004000*        DEFAULT: IN DEVELOPMENT, FAILED/BLOCKED, ANALYSIS
004100
004200     06  PRM-DONE-LIST              PIC X(100).
004300*        COMMA-SEP "DONE" STATUS NAMES
004400*        DEFAULT: CLOSED
004500
004600ATPB04*
004700     06  PRM-EXCL-LIST              PIC X(100).
004800*        COMMA-SEP EXCLUDED STATUS NAMES
004900*        DEFAULT: ACCEPTANCE, FEEDBACK
