000100*****************************************************************
000200* CYCCMN - COMMON WORK AREA FOR THE ATP PRODUCER CYCLE-TIME
000300* AND THROUGHPUT BATCH SUITE (CYCDRV1/CYCVSEL/CYCVSIM/CYCVCPX/
000400* CYCVACT/CYCVSTA).  COPIED INTO WK-C-COMMON BY EVERY PROGRAM
000500* IN THE SUITE SO FILE-STATUS TESTING AND THE STRING-COMPARE
000600* WORK AREA LOOK THE SAME NO MATTER WHICH PROGRAM IS READING.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* ATPB05 05/08/2025 GRENPT  - ATP PRODUCER PH3 - E-REQ AT-2701
001100*                    ADD WK-C-CASE-FOLD-AREA.  CYCDRV1 USES IT TO
001200*                    UPPERCASE EVERY STATUS/FLAG/RESOLUTION VALUE
001300*                    AS IT IS LOADED, SO THE COMPARE IS CASE-
001400*                    INSENSITIVE NO MATTER HOW THE EXTRACT OR THE
001500*                    CONTROL CARD SPELLS A STATUS NAME
001600*-----------------------------------------------------------------
001700* ATPB02 19/06/2025 VENL29  - ATP PRODUCER PH2 - E-REQ AT-2214
001800*                    ADD WK-C-TRIM-AREA, USED BY THE STATUS-LIST
001900*                    COMPARE ROUTINE IN CYCVACT
002000*-----------------------------------------------------------------
002100* ATPB01 04/03/2025 ACNFAM  - ATP PRODUCER PH1 - E-REQ AT-1807
002200*                    INITIAL VERSION
002300*-----------------------------------------------------------------
002400     05  WK-C-FILE-STATUS          PIC X(02).
002500         88  WK-C-SUCCESSFUL       VALUE "00".
002600         88  WK-C-RECORD-NOT-FOUND VALUE "23".
002700         88  WK-C-END-OF-FILE      VALUE "10".
002800         88  WK-C-DUPLICATE-KEY    VALUE "22".
002900         88  WK-C-PERMANENT-ERROR  VALUE "30" THRU "49".
003000
003100     05  WK-C-RETURN-CODE          PIC 9(02) COMP.
003200         88  WK-C-RC-OK            VALUE 0.
003300         88  WK-C-RC-WARNING       VALUE 4.
003400         88  WK-C-RC-ERROR         VALUE 8.
003500
003600     05  WK-C-EOF-SW               PIC X(01).
003700         88  WK-C-EOF-YES          VALUE "Y".
003800         88  WK-C-EOF-NO           VALUE "N".
003900
004000ATPB02*
004100     05  WK-C-TRIM-AREA.
004200         10  WK-C-TRIM-LEN         PIC 9(02) COMP.
004300         10  WK-C-TRIM-TEXT        PIC X(20).
004400
004500ATPB05*
004600     05  WK-C-CASE-FOLD-AREA.
004700         10  WK-C-LOWER-ALPHABET   PIC X(26)
004800             VALUE "abcdefghijklmnopqrstuvwxyz".
004900         10  WK-C-UPPER-ALPHABET   PIC X(26)
005000             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
