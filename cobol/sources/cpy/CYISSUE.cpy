000100*****************************************************************
000200* I-O FORMAT: CYISSUER
000300* FROM FILE   CYISSUE     OF LIBRARY ATPLIB
000400* COMPLETED-ISSUE EXTRACT - ONE RECORD PER ISSUE CLOSED IN YEAR
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* ATPB02 22/05/2025 VENL29  - ATP PRODUCER PH2 - E-REQ AT-2214
000900*                    ADD ISS-SP-PRESENT SO DETAIL REPORT CAN
001000*                    PRINT N/A INSTEAD OF A FALSE ZERO
001100*-----------------------------------------------------------------
001200* ATPB01 04/03/2025 ACNFAM  - ATP PRODUCER PH1 - E-REQ AT-1807
001300*                    INITIAL VERSION - REPLACES DIRECT ISSUE-
001400*                    TRACKER API CALL
001500*-----------------------------------------------------------------
001600     05  CYISSUE-RECORD               PIC X(080).
001700*
001800*  I-O FORMAT: CYISSUER  FROM FILE CYISSUE   OF LIBRARY ATPLIB
001900*
002000     05  CYISSUER  REDEFINES CYISSUE-RECORD.
002100         06  ISS-KEY               PIC X(10).
002200*                                ISSUE KEY, E.G. PROJ-00123
002300         06  ISS-QUARTER           PIC 9(01).
002400*                                QUARTER (1-4) ISSUE WAS CLOSED IN
002500         06  ISS-STORY-POINTS      PIC 9(03).
002600*                                STORY POINTS, 0 = NOT ESTIMATED
002700ATPB02         06  ISS-SP-PRESENT        PIC X(01).
002800*                                Y = POINTS PRESENT, N = ABSENT
002900         06  FILLER                PIC X(055).
003000*                                RESERVED FOR FUTURE EXTRACT COLS
