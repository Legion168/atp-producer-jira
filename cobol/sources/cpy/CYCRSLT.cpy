000100* HISTORY OF MODIFICATION:
000200* =================================================================
000300* TAG NAME DATE DESCRIPTION
000400* -----------------------------------------------------------------
000500* ATPB03 VENL29 22/05/2025 - ATP PRODUCER PH2 E-REQUEST AT-2214
000600*               - ADD WK-C-CALC-EXCL-SECONDS/IMP-SECONDS SO CYCVACT
000700*                 CAN HAND BACK THE TWO DEDUCTIONS SEPARATELY
000800* -----------------------------------------------------------------
000900* ATPB01 ACNFAM 04/03/2025 - ATP PRODUCER PH1 E-REQUEST AT-1807
001000*               - INITIAL VERSION, CALL INTERFACE FOR CYCVSEL,
001100*                 CYCVSIM, CYCVCPX AND CYCVACT
001200* -----------------------------------------------------------------
001300 01 WK-C-CALC-RECORD.
001400     05 WK-C-CALC-INPUT.
001500        10 WK-C-CALC-ISSUE-KEY     PIC X(10).
001600        10 WK-C-CALC-QUARTER       PIC 9(01).
001700        10 WK-C-CALC-PARAMS.
001800           15 WK-C-CALC-QA-MODE      PIC X(01).
001900           15 WK-C-CALC-ASSIGNEE-ID  PIC X(12).
002000           15 WK-C-CALC-INPROG-CNT   PIC 9(02) COMP.
002100           15 WK-C-CALC-INPROG-TAB.
002200              20 WK-C-CALC-INPROG OCCURS 10 TIMES
002300                                   PIC X(20).
002400           15 WK-C-CALC-DONE-CNT     PIC 9(02) COMP.
002500           15 WK-C-CALC-DONE-TAB.
002600              20 WK-C-CALC-DONE OCCURS 10 TIMES
002700                                   PIC X(20).
002800           15 WK-C-CALC-EXCL-CNT     PIC 9(02) COMP.
002900           15 WK-C-CALC-EXCL-TAB.
003000              20 WK-C-CALC-EXCL OCCURS 10 TIMES
003100                                   PIC X(20).
003200        10 WK-C-CALC-EVT-CNT       PIC 9(04) COMP.
003300        10 WK-C-CALC-EVENTS.
003400ATPB01   15 WK-C-CALC-EVT OCCURS 1 TO 2000 TIMES
003500                DEPENDING ON WK-C-CALC-EVT-CNT.
003600              20 WK-C-CALC-EVT-TS      PIC 9(14).
003700              20 WK-C-CALC-EVT-FIELD   PIC X(10).
003800              20 WK-C-CALC-EVT-FROM    PIC X(20).
003900              20 WK-C-CALC-EVT-TO      PIC X(20).
004000              20 WK-C-CALC-EVT-AUTHOR  PIC X(12).
004100     05 WK-C-CALC-OUTPUT.
004200        10 WK-C-CALC-IN-PROG-AT    PIC 9(14).
004300        10 WK-C-CALC-DONE-AT       PIC 9(14).
004400        10 WK-C-CALC-SECONDS       PIC S9(09).
004500ATPB03   10 WK-C-CALC-EXCL-SECONDS   PIC 9(09).
004600ATPB03   10 WK-C-CALC-IMP-SECONDS    PIC 9(09).
004700        10 WK-C-CALC-VALID         PIC X(01).
004800        10 WK-C-CALC-REASON        PIC X(20).
004900        10 WK-C-CALC-ERROR-CD      PIC X(07).
