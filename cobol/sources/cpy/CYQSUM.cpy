000100*      WORKING STORAGE AND CALL-INTERFACE LAYOUT FOR THE QUARTERLY
000200*      CYCLE-TIME STATISTICS MODULE (CYCVSTA) AND FOR THE
000300*      QUARTER-SUMMARY RECORD WRITTEN TO THE REPORT FILE.
000400*****************************************************************
000500* MODIFICATION HISTORY                                          *
000600*****************************************************************
000700* TAG    DATE     DEV    DESCRIPTION                             *
000800*------ -------- ------ ---------------------------------------- *
000900* ATPB02 27/06/25 VENL29 - ATP PRODUCER PH2 - E-REQUEST# AT-2214  *
001000*                       - Expanded WK-C-STAT-SECONDS table from  *
001100*                         999 to 9999 to cover a full quarter.   *
001200*---------------------------------------------------------------*
001300* ATPB01 04/03/25 ACNFAM - ATP PRODUCER PH1 - E-REQUEST# AT-1807 *
001400*                       - INITIAL VERSION                       *
001500*---------------------------------------------------------------*
001600*****************************************************************
001700 01 WK-C-STAT-RECORD.
001800     05 WK-C-STAT-INPUT.
001900        10 WK-C-STAT-CNT          PIC 9(05) COMP.
002000ATPB02    10 WK-C-STAT-SECONDS-TAB.
002100           15 WK-C-STAT-SECONDS OCCURS 1 TO 9999 TIMES
002200                DEPENDING ON WK-C-STAT-CNT
002300                                   PIC S9(09).
002400     05 WK-C-STAT-OUTPUT.
002500        10 QS-QUARTER             PIC 9(01).
002600*                                QUARTER NUMBER, 1-4
002700        10 QS-COUNT               PIC 9(05).
002800*                                COMPLETED, MEASURABLE ISSUES
002900        10 QS-STORY-POINTS        PIC 9(05).
003000*                                SUM OF STORY POINTS, MEASURABLE
003100        10 QS-AVG-DAYS            PIC 9(04)V99.
003200*                                MEAN CYCLE TIME IN DAYS
003300        10 QS-MEDIAN-DAYS         PIC 9(04)V99.
003400*                                50TH PERCENTILE
003500        10 QS-P75-DAYS            PIC 9(04)V99.
003600*                                75TH PERCENTILE
003700        10 QS-P90-DAYS            PIC 9(04)V99.
003800*                                90TH PERCENTILE
003900        10 QS-MAX-DAYS            PIC 9(04)V99.
004000*                                MAXIMUM CYCLE TIME IN DAYS
